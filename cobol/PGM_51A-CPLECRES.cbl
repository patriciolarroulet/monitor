000100*    CPLECRES
000200**************************************************
000300*    LAYOUT ARCHIVO RESULTADO LECAPS             *
000400*    KC04119.MESADIN.COPYLIB(CPLECRES)           *
000500*    LARGO 60 BYTES                              *
000600*    UN REGISTRO POR INSTRUMENTO Y CORRIDA       *
000700**************************************************
000800 01  REG-LECRESULT.
000900     03  LECR-TICKER         PIC X(12)   VALUE SPACES.
001000     03  LECR-FECHA-LIQ      PIC X(10)   VALUE SPACES.
001100     03  LECR-DIAS-AL-VTO    PIC S9(05)           VALUE ZEROS.
001200*    TASAS BRUTAS (SIN RETENCION)
001300     03  LECR-TEM-BRUTA      PIC S9(3)V999999 COMP-3 VALUE ZEROS.
001400     03  LECR-TNA-SIM-BRUTA  PIC S9(3)V999999 COMP-3 VALUE ZEROS.
001500     03  LECR-TEA-BRUTA      PIC S9(3)V999999 COMP-3 VALUE ZEROS.
001600*    TASAS NETAS (HOY, IGUAL A LAS BRUTAS - SIN MODELO DE RETENCION)
001700     03  LECR-TEM-NETA       PIC S9(3)V999999 COMP-3 VALUE ZEROS.
001800     03  LECR-TNA-SIM-NETA   PIC S9(3)V999999 COMP-3 VALUE ZEROS.
001900     03  LECR-TEA-NETA       PIC S9(3)V999999 COMP-3 VALUE ZEROS.
002000     03  FILLER              PIC X(03)   VALUE SPACES.
