000100*    CPINSTRU
000200**************************************************
000300*    LAYOUT ARCHIVO INSTRUMENTO (LECAPS)         *
000400*    KC04119.MESADIN.COPYLIB(CPINSTRU)           *
000500*    LARGO 100 BYTES                             *
000600*    UN REGISTRO POR INSTRUMENTO, NO ORDENADO    *
000700**************************************************
000800 01  REG-INSTRUMENTO.
000900     03  INST-TICKER         PIC X(12)   VALUE SPACES.
001000     03  INST-ISIN           PIC X(12)   VALUE SPACES.
001100     03  INST-EMISOR         PIC X(30)   VALUE SPACES.
001200*    VENCIMIENTO EN FORMATO AAAA-MM-DD
001300     03  INST-VENCIMIENTO    PIC X(10)   VALUE SPACES.
001400     03  INST-CAPITAL        PIC S9(13)V99 COMP-3 VALUE ZEROS.
001500     03  INST-INTERES        PIC S9(13)V99 COMP-3 VALUE ZEROS.
001600*    VALOR FINAL (VF) A COBRAR AL VENCIMIENTO
001700     03  INST-VALOR-FINAL    PIC S9(13)V99 COMP-3 VALUE ZEROS.
001800*    PRECIO SUCIO DE LA ULTIMA RUEDA
001900     03  INST-PRECIO         PIC S9(9)V999 COMP-3  VALUE ZEROS.
002000     03  INST-PCT-CHANGE     PIC S9(5)V99 COMP-3   VALUE ZEROS.
002100     03  FILLER              PIC X(01)   VALUE SPACES.
