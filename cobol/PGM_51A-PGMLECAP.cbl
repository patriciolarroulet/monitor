000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLECAP.
000300 AUTHOR. J.C.PAEZ.
000400 INSTALLATION. MESA DE DINERO - SISTEMAS.
000500 DATE-WRITTEN. 14/06/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CARTERA DE RENTA FIJA.
000800*****************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMLECAP                                            *
001100*  MOTOR DE TASAS DE LETRAS DE CAPITALIZACION (LECAPS) Y         *
001200*  DEMAS INSTRUMENTOS CERO CUPON DE CORTO PLAZO.                *
001300*                                                                *
001400*  POR CADA INSTRUMENTO DEL ARCHIVO MAESTRO CALCULA, A PARTIR    *
001500*  DEL PRECIO DE MERCADO Y EL VALOR FINAL DE RESCATE, LOS DIAS   *
001600*  AL VENCIMIENTO, LA TASA EFECTIVA MENSUAL (TEM), LA TASA       *
001700*  NOMINAL ANUAL SIMPLE (TNA) Y LA TASA EFECTIVA ANUAL (TEA),    *
001800*  BRUTAS Y NETAS.                                               *
001900*                                                                *
002000*  EL PROGRAMA NO EMITE LISTADOS; LA SALIDA ES UN ARCHIVO PLANO  *
002100*  DE DETALLE (LECRESULT) QUE EL MONITOR DE RENTA FIJA LEE Y     *
002200*  VUELCA EN PANTALLA. NO HAY SORT NI ACCESO A BASE DE DATOS -   *
002300*  TODO SE RESUELVE EN MEMORIA CONTRA TABLAS CARGADAS AL INICIO. *
002400*                                                                *
002500*****************************************************************
002600*    REGISTRO DE CAMBIOS
002700*    14/06/1990 JCP MESA-0890 ALTA INICIAL - LIQUIDACION DIARIA
002800*               DE CARTERA DE TITULOS PUBLICOS DE CORTO PLAZO.
002900*    08/03/1994 JCP MESA-0944 SE AGREGA EL CRUCE CONTRA EL
003000*               ARCHIVO DE COTIZACIONES DE MERCADO (ANTES EL
003100*               PRECIO VENIA FIJO EN EL MAESTRO).
003200*    20/01/1999 RSC AUDIT-Y2K REVISION GENERAL DE FECHAS - TODAS
003300*               LAS FECHAS DEL PROGRAMA YA USABAN ANIO DE 4
003400*               POSICIONES, SIN CAMBIOS DE FONDO.
003500*    14/05/2012 DQV MESA-1145 REESCRITURA COMPLETA PARA EL MOTOR
003600*               DE TASAS DEL NUEVO MONITOR DE RENTA FIJA: SE
003700*               REEMPLAZA EL CALCULO DE INTERES DE TITULOS POR
003800*               CAPITALIZACION POR EL ESQUEMA DE LECAPS (TEM/TNA/
003900*               TEA SOBRE PRECIO Y VALOR FINAL).
004000*    02/07/2012 DQV MESA-1145 SE INCORPORA LA RUTINA FNBCALND
004100*               PARA FECHA DE LIQUIDACION (T+1 HABIL) Y DIAS AL
004200*               VENCIMIENTO, ANTES CALCULADOS A MANO CON TABLAS
004300*               DE FECHA FIJAS EN EL PROGRAMA.
004400*    19/11/2013 JCP MESA-1201 CORRIGE EL CRUCE DE COTIZACIONES
004500*               CUANDO EL TICKER SE REPITE: VALE LA ULTIMA LEIDA.
004600*    09/09/2014 RSC MESA-1230 SE AGREGA EL CONTADOR DE CONTROL
004700*               WS-CANT-SIN-TASA AL DISPLAY FINAL, A PEDIDO DE
004800*               CONTROL DE GESTION, PARA CONCILIAR CUANTOS
004900*               INSTRUMENTOS QUEDAN SIN TASA CALCULADA POR FALTA
005000*               DE PRECIO O DE VALOR FINAL EN EL MAESTRO.
005100*    11/03/2016 DQV MESA-1299 CORRIGE LA INICIALIZACION DEL
005200*               REGISTRO DE SALIDA: EL "MOVE SPACES TO
005300*               REG-LECRESULT" DEJABA BASURA EN LOS CAMPOS
005400*               COMP-3 DE TASAS CUANDO EL INSTRUMENTO NO TENIA
005500*               PRECIO, VALOR FINAL O DIAS AL VENCIMIENTO (VER
005600*               2300-CALC-TASAS-I, RAMA ELSE). SE REEMPLAZA POR
005700*               INICIALIZACION CAMPO A CAMPO, ALFA CON SPACES Y
005800*               NUMERICOS CON ZEROS, ANTES DE GRABAR.
005900*    02/05/2016 DQV MESA-1299 REVISADO CONTRA EL MOTOR DE BONOS
006000*               CER (PGMBONCR): EL MISMO DEFECTO DE INICIALIZACION
006100*               SE CORRIGIO ALLA POR SEPARADO EN LA MISMA FECHA.
006200*****************************************************************
006300*    NOTAS GENERALES DE DISENO (PARA EL QUE TOQUE ESTE PROGRAMA)
006400*    ------------------------------------------------------------
006500*    1. NO HAY SORT EN ESTE PROGRAMA. LOS TRES ARCHIVOS DE CARGA
006600*       (FERIADO, COTIZA) SON CHICOS (FERIADOS DE UN PAR DE ANIOS,
006700*       COTIZACIONES DE UNA SOLA RUEDA) Y SE RESUELVEN DE SOBRA
006800*       CON BUSQUEDA LINEAL EN MEMORIA; NO VALE LA PENA EL COSTO
006900*       DE UN STEP DE SORT APARTE PARA ESTOS VOLUMENES.
007000*    2. NO HAY ACCESO A BASE DE DATOS. EL MAESTRO DE INSTRUMENTOS,
007100*       LAS COTIZACIONES Y LOS FERIADOS VIAJAN COMO ARCHIVOS PLANOS
007200*       QUE ARMA UN PROCESO ANTERIOR DE LA MESA; ESTE PROGRAMA SOLO
007300*       LOS LEE, LOS COMBINA Y ESCRIBE EL RESULTADO.
007400*    3. TODAS LAS TASAS SE GUARDAN EN PROPORCION (NO EN PORCENTAJE):
007500*       UNA TEA DE 0.35 REPRESENTA 35% ANUAL. EL MONITOR DE RENTA
007600*       FIJA ES QUIEN MULTIPLICA POR 100 PARA MOSTRARLA EN PANTALLA.
007700*    4. LA FECHA DE LIQUIDACION SE CALCULA UNA SOLA VEZ POR CORRIDA
007800*       (NO UNA VEZ POR INSTRUMENTO) PORQUE ES LA MISMA PARA TODOS
007900*       LOS INSTRUMENTOS QUE SE LIQUIDAN EN UNA MISMA RUEDA.
008000*    5. EL PROGRAMA ASUME QUE INSTRUMENTO VIENE SIN ORDENAR Y QUE
008100*       CADA TICKER APARECE UNA SOLA VEZ; SI ALGUN DIA EL MAESTRO
008200*       TRAE TICKERS REPETIDOS, VA A HABER UN REGISTRO DE SALIDA
008300*       POR CADA APARICION, NO UNO CONSOLIDADO.
008400*****************************************************************
008500*    CONVENCIONES DE NOMBRES USADAS EN ESTE PROGRAMA
008600*    ------------------------------------------------------------
008700*    INST-   CAMPOS DEL MAESTRO DE INSTRUMENTOS (REG-INSTRUMENTO)
008800*    MKT-    CAMPOS DEL ARCHIVO DE COTIZACIONES (REG-MKTQUOTE)
008900*    FER-    CAMPOS DEL ARCHIVO DE FERIADOS (REG-FERIADO)
009000*    LECR-   CAMPOS DEL REGISTRO DE RESULTADO (REG-LECRESULT)
009100*    WS-     CAMPOS DE TRABAJO EN WORKING-STORAGE
009200*    LK-CAL- CAMPOS DEL AREA DE LINKAGE HACIA FNBCALND
009300*    FS-     BYTES DE FILE STATUS DE CADA ARCHIVO
009400*    LOS PARRAFOS SE NUMERAN POR RANGO FUNCIONAL (1000 = APERTURA
009500*    Y CARGA DE TABLAS, 2000 = PROCESO POR INSTRUMENTO, 9999 =
009600*    CIERRE), CON SUFIJO -I DE ENTRADA Y -F DE SALIDA PARA USAR
009700*    SIEMPRE PERFORM ... THRU ... EN LUGAR DE GO TO SUELTO.
009800*****************************************************************
009900*    ARCHIVOS QUE USA ESTE PROGRAMA (VER FILE-CONTROL MAS ABAJO)
010000*    ------------------------------------------------------------
010100*    DDINSTRU  MAESTRO DE INSTRUMENTOS LECAPS         - ENTRADA
010200*    DDCOTIZA  COTIZACIONES DE MERCADO DEL DIA         - ENTRADA
010300*    DDFERIAD  FERIADOS DE PLAZA                        - ENTRADA
010400*    DDLECRES  RESULTADO DE TASAS POR INSTRUMENTO        - SALIDA
010500*    NINGUNO DE LOS CUATRO ES UN ARCHIVO VSAM; LOS CUATRO SON
010600*    SECUENCIALES DE LONGITUD FIJA, COMO CORRESPONDE A UN PASO
010700*    DE BATCH QUE NO NECESITA ACCESO DIRECTO POR CLAVE.
010800*****************************************************************
010900*    RESULTADO ESPERADO DE UNA CORRIDA SIN ERRORES
011000*    ------------------------------------------------------------
011100*    RETURN-CODE EN CERO, UN REGISTRO DE LECRESULT POR CADA
011200*    INSTRUMENTO DEL MAESTRO (WS-CANT-GRABADOS = WS-CANT-LEIDOS)
011300*    Y EL CONTADOR WS-CANT-SIN-TASA EN CERO SI TODOS TRAIAN
011400*    PRECIO Y VALOR FINAL VALIDOS EN EL MAESTRO O EN COTIZA.
011500*****************************************************************
011600*    PROGRAMAS RELACIONADOS DE LA MESA
011700*    ------------------------------------------------------------
011800*    PGMBONCR  MOTOR DE TASAS Y ANALYTICS DE BONOS CER, COMPARTE
011900*              DDCOTIZA Y DDFERIAD CON ESTE PROGRAMA.
012000*    FNBCALND  RUTINA COMUN DE CALENDARIO (FECHAS HABILES Y
012100*              DIFERENCIA DE DIAS), INVOCADA POR CALL.
012200*    FNBCERSV  RUTINA DE SERIE DE CER, NO SE USA DESDE PGMLECAP
012300*              (SOLO INSTRUMENTOS AJUSTADOS POR CER LA NECESITAN).
012400*****************************************************************
012500 ENVIRONMENT DIVISION.
012600 CONFIGURATION SECTION.
012700*---- NOMBRES ESPECIALES DEL SHOP: PUNTO DECIMAL EN COMA, COMO EN
012800*     TODO PROGRAMA DE LA MESA (LA PLAZA LOCAL ESCRIBE LOS
012900*     DECIMALES CON COMA, NO CON PUNTO) -----------------------
013000 SPECIAL-NAMES.
013100     DECIMAL-POINT IS COMMA.
013200 INPUT-OUTPUT SECTION.
013300 FILE-CONTROL.
013400
013500*    ARCHIVO MAESTRO DE INSTRUMENTOS LECAPS (ENTRADA PRINCIPAL,
013600*    UN REGISTRO POR TICKER, NO VIENE ORDENADO).
013700     SELECT INSTRUMENTO ASSIGN DDINSTRU
013800            FILE STATUS IS FS-INSTRUMENTO.
013900
014000*    COTIZACIONES DE MERCADO DEL DIA (ENTRADA, COMPARTIDA CON
014100*    PGMBONCR); SI EL TICKER SE REPITE VALE LA ULTIMA LEIDA.
014200     SELECT COTIZA      ASSIGN DDCOTIZA
014300            FILE STATUS IS FS-COTIZA.
014400
014500*    FERIADOS DE PLAZA (ENTRADA, COMPARTIDA CON PGMBONCR Y CON
014600*    LA RUTINA DE CALENDARIO FNBCALND).
014700     SELECT FERIADO     ASSIGN DDFERIAD
014800            FILE STATUS IS FS-FERIADO.
014900
015000*    RESULTADO DE TASAS POR INSTRUMENTO (SALIDA, UN REGISTRO
015100*    POR INSTRUMENTO Y CORRIDA).
015200     SELECT LECRESULT   ASSIGN DDLECRES
015300            FILE STATUS IS FS-LECRESULT.
015400
015500*-----------------------------------------------------------------
015600 DATA DIVISION.
015700 FILE SECTION.
015800
015900*    ARCHIVO DE INSTRUMENTOS: CAPITAL, INTERES Y VALOR FINAL
016000*    VIENEN DEL MAESTRO; PRECIO Y PCT-CHANGE SE PISAN CON LA
016100*    COTIZACION DEL DIA EN 2150-BUSCAR-COTIZA-I SI EL TICKER
016200*    APARECE EN COTIZA (ANTES VENIAN FIJOS EN ESTE MISMO MAESTRO).
016300 FD  INSTRUMENTO
016400     BLOCK CONTAINS 0 RECORDS
016500     RECORD CONTAINS 100 CHARACTERS
016600     RECORDING MODE IS F.
016700*    COPY CPINSTRU.
016800*    LAYOUT ARCHIVO INSTRUMENTO (LECAPS)
016900*    KC04119.MESADIN.COPYLIB(CPINSTRU)
017000*    LARGO 100 BYTES
017100 01  REG-INSTRUMENTO.
017200*    CLAVE DE BUSQUEDA CONTRA COTIZA Y CONTRA EL REGISTRO DE SALIDA
017300     03  INST-TICKER         PIC X(12)   VALUE SPACES.
017400*    CODIGO ISIN, SOLO INFORMATIVO - NO SE USA PARA NINGUN CRUCE
017500     03  INST-ISIN           PIC X(12)   VALUE SPACES.
017600*    RAZON SOCIAL DEL EMISOR, SOLO INFORMATIVO
017700     03  INST-EMISOR         PIC X(30)   VALUE SPACES.
017800*    VENCIMIENTO EN FORMATO AAAA-MM-DD
017900     03  INST-VENCIMIENTO    PIC X(10)   VALUE SPACES.
018000     03  INST-CAPITAL        PIC S9(13)V99 COMP-3 VALUE ZEROS.
018100     03  INST-INTERES        PIC S9(13)V99 COMP-3 VALUE ZEROS.
018200*    VALOR FINAL (VF) A COBRAR AL VENCIMIENTO
018300     03  INST-VALOR-FINAL    PIC S9(13)V99 COMP-3 VALUE ZEROS.
018400*    PRECIO SUCIO DE LA ULTIMA RUEDA (SE ACTUALIZA CONTRA COTIZA)
018500     03  INST-PRECIO         PIC S9(9)V999 COMP-3  VALUE ZEROS.
018600     03  INST-PCT-CHANGE     PIC S9(5)V99 COMP-3   VALUE ZEROS.
018700     03  FILLER              PIC X(01)   VALUE SPACES.
018800
018900*    COTIZACIONES DE MERCADO: ARCHIVO COMPARTIDO CON EL MOTOR DE
019000*    BONOS CER (PGMBONCR), MISMO LAYOUT EN AMBOS PROGRAMAS.
019100 FD  COTIZA
019200     BLOCK CONTAINS 0 RECORDS
019300     RECORD CONTAINS 35 CHARACTERS
019400     RECORDING MODE IS F.
019500*    COPY CPMKTQUO.
019600*    LAYOUT ARCHIVO COTIZACIONES DE MERCADO
019700*    KC04119.MESADIN.COPYLIB(CPMKTQUO)
019800*    LARGO 35 BYTES
019900 01  REG-MKTQUOTE.
020000*    CLAVE DE BUSQUEDA, IGUAL FORMATO QUE INST-TICKER
020100     03  MKT-TICKER          PIC X(12)   VALUE SPACES.
020200*    PRECIO SUCIO DE LA ULTIMA RUEDA
020300     03  MKT-PRECIO          PIC S9(9)V999 COMP-3  VALUE ZEROS.
020400*    VARIACION PORCENTUAL RESPECTO DE LA RUEDA ANTERIOR
020500     03  MKT-PCT-CHANGE      PIC S9(5)V99 COMP-3   VALUE ZEROS.
020600*    VOLUMEN OPERADO EN LA RUEDA, NO SE USA EN ESTE MOTOR
020700     03  MKT-VOLUMEN         PIC S9(13)V99 COMP-3  VALUE ZEROS.
020800     03  FILLER              PIC X(04)   VALUE SPACES.
020900
021000*    FERIADOS DE PLAZA: UN REGISTRO POR FECHA, SIN ORDEN; SE
021100*    CARGA COMPLETO A MEMORIA EN 1010-CARGAR-FERIADOS-I Y SE
021200*    PASA POR LINKAGE A FNBCALND EN CADA CALL.
021300 FD  FERIADO
021400     BLOCK CONTAINS 0 RECORDS
021500     RECORD CONTAINS 12 CHARACTERS
021600     RECORDING MODE IS F.
021700*    COPY CPFERIAD.
021800*    LAYOUT ARCHIVO FERIADOS
021900*    KC04119.MESADIN.COPYLIB(CPFERIAD)
022000*    LARGO 12 BYTES
022100 01  REG-FERIADO.
022200*    UNICO CAMPO DEL LAYOUT: LA FECHA DEL FERIADO EN AAAA-MM-DD
022300     03  FER-FECHA           PIC X(10)   VALUE SPACES.
022400     03  FILLER              PIC X(02)   VALUE SPACES.
022500
022600*    RESULTADO: UN REGISTRO DE SALIDA POR INSTRUMENTO PROCESADO,
022700*    TASAS BRUTAS Y NETAS (HOY IGUALES, NO HAY MODELO DE
022800*    RETENCION VIGENTE - VER COMENTARIO EN 2300-CALC-TASAS-I).
022900 FD  LECRESULT
023000     BLOCK CONTAINS 0 RECORDS
023100     RECORD CONTAINS 60 CHARACTERS
023200     RECORDING MODE IS F.
023300*    COPY CPLECRES.
023400*    LAYOUT ARCHIVO RESULTADO LECAPS
023500*    KC04119.MESADIN.COPYLIB(CPLECRES)
023600*    LARGO 60 BYTES
023700 01  REG-LECRESULT.
023800*    TICKER DEL INSTRUMENTO, COPIADO DE INST-TICKER SIN TRANSFORMAR
023900     03  LECR-TICKER         PIC X(12)   VALUE SPACES.
024000*    FECHA DE LIQUIDACION DE LA CORRIDA (T+1 HABIL), IGUAL PARA
024100*    TODOS LOS REGISTROS DE UN MISMO LECRESULT
024200     03  LECR-FECHA-LIQ      PIC X(10)   VALUE SPACES.
024300*    DIAS CORRIDOS ENTRE LIQUIDACION Y VENCIMIENTO, YA ACOTADOS
024400*    A UN PISO DE CERO (VER 2200-CALC-DIAS-I)
024500     03  LECR-DIAS-AL-VTO    PIC S9(05)           VALUE ZEROS.
024600*    TASAS BRUTAS (SIN RETENCION)
024700     03  LECR-TEM-BRUTA      PIC S9(3)V999999 COMP-3 VALUE ZEROS.
024800     03  LECR-TNA-SIM-BRUTA  PIC S9(3)V999999 COMP-3 VALUE ZEROS.
024900     03  LECR-TEA-BRUTA      PIC S9(3)V999999 COMP-3 VALUE ZEROS.
025000*    TASAS NETAS (HOY, IGUAL A LAS BRUTAS - SIN MODELO DE RETENCION)
025100     03  LECR-TEM-NETA       PIC S9(3)V999999 COMP-3 VALUE ZEROS.
025200     03  LECR-TNA-SIM-NETA   PIC S9(3)V999999 COMP-3 VALUE ZEROS.
025300     03  LECR-TEA-NETA       PIC S9(3)V999999 COMP-3 VALUE ZEROS.
025400     03  FILLER              PIC X(03)   VALUE SPACES.
025500
025600 WORKING-STORAGE SECTION.
025700*=======================*
025800
025900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
026000
026100*    POR EL DECIMAL-POINT IS COMMA DE SPECIAL-NAMES, LOS LITERALES
026200*    NUMERICOS DE ESTE PROGRAMA QUE LLEVAN PARTE DECIMAL SE ESCRIBEN
026300*    CON COMA (NO CON PUNTO), COMO USA LA MESA EN TODA SU CARTERA.
026400
026500*---- FILE STATUS -------------------------------------------------
026600*    UN PAR DE BYTES POR ARCHIVO Y UNA CONDICION 88 DE FIN PARA
026700*    LOS TRES ARCHIVOS DE ENTRADA QUE SE LEEN HASTA AT END ('10').
026800*    STATUS DEL MAESTRO DE INSTRUMENTOS, MANEJA EL CICLO PRINCIPAL
026900 77  FS-INSTRUMENTO             PIC XX      VALUE SPACES.
027000     88  FS-INSTRUMENTO-FIN                 VALUE '10'.
027100*    STATUS DE COTIZA, SOLO SE USA MIENTRAS SE ARMA WS-TB-COTIZA
027200 77  FS-COTIZA                  PIC XX      VALUE SPACES.
027300     88  FS-COTIZA-FIN                      VALUE '10'.
027400*    STATUS DE FERIADO, SOLO SE USA MIENTRAS SE ARMA WS-TB-FERIADOS
027500 77  FS-FERIADO                 PIC XX      VALUE SPACES.
027600     88  FS-FERIADO-FIN                     VALUE '10'.
027700*    STATUS DE LA SALIDA, NO NECESITA CONDICION 88 (NO SE LEE)
027800 77  FS-LECRESULT               PIC XX      VALUE SPACES.
027900
028000*---- CONTADORES DE CONTROL (TODOS BINARIOS) ----------------------
028100*    WS-IX Y WS-IX-COTIZA SON DE USO GENERAL PARA RECORRER
028200*    WS-TB-COTIZA, TANTO AL ARMAR LA TABLA COMO AL CONSULTARLA
028300*    POR CADA INSTRUMENTO.
028400*    TOTAL DE INSTRUMENTOS LEIDOS DEL MAESTRO EN LA CORRIDA
028500 77  WS-CANT-LEIDOS             PIC S9(5) COMP VALUE ZEROS.
028600*    TOTAL DE REGISTROS GRABADOS EN LECRESULT
028700 77  WS-CANT-GRABADOS           PIC S9(5) COMP VALUE ZEROS.
028800*    TOTAL DE INSTRUMENTOS QUE QUEDARON SIN TASA CALCULADA
028900 77  WS-CANT-SIN-TASA           PIC S9(5) COMP VALUE ZEROS.
029000*    SUBINDICE DE USO GENERAL PARA EL PERFORM VARYING DE BUSQUEDA
029100 77  WS-IX                      PIC S9(5) COMP VALUE ZEROS.
029200*    CANTIDAD DE FERIADOS CARGADOS, CONTROLA EL OCCURS DEPENDING ON
029300 77  WS-CANT-FERIADOS           PIC S9(5) COMP VALUE ZEROS.
029400*    CANTIDAD DE COTIZACIONES CARGADAS, IDEM ANTERIOR
029500 77  WS-CANT-COTIZA             PIC S9(5) COMP VALUE ZEROS.
029600*    RESULTADO DE LA BUSQUEDA POR TICKER (CERO = NO ENCONTRADO)
029700 77  WS-IX-COTIZA               PIC S9(5) COMP VALUE ZEROS.
029800
029900*---- FECHA DE CORRIDA Y DE LIQUIDACION ---------------------------
030000*    WS-FECHA-HOY-SYS SE LLENA CON ACCEPT ... FROM DATE YYYYMMDD;
030100*    SU REDEFINE NUMERICA (WS-FECHA-HOY-SYS-N) QUEDA DISPONIBLE
030200*    POR SI UNA FUTURA VALIDACION NECESITA COMPARARLA EN FORMA
030300*    NUMERICA EN LUGAR DE POR GRUPO.
030400 01  WS-FECHA-HOY-SYS.
030500     03  WS-FHS-ANIO            PIC 9(4).
030600     03  WS-FHS-MES             PIC 9(2).
030700     03  WS-FHS-DIA             PIC 9(2).
030800 01  WS-FECHA-HOY-SYS-N REDEFINES WS-FECHA-HOY-SYS PIC 9(8).
030900
031000*    FECHA DE HOY EN EL FORMATO AAAA-MM-DD QUE USAN TODOS LOS
031100*    ARCHIVOS Y LA RUTINA DE CALENDARIO; EL REDEFINE PERMITE
031200*    ARMARLA CAMPO A CAMPO Y LUEGO CLAVAR LOS GUIONES.
031300 01  WS-FECHA-HOY               PIC X(10)   VALUE SPACES.
031400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
031500     03  WS-FH-ANIO             PIC X(04).
031600     03  FILLER                 PIC X(01).
031700     03  WS-FH-MES              PIC X(02).
031800     03  FILLER                 PIC X(01).
031900     03  WS-FH-DIA              PIC X(02).
032000
032100*    FECHA DE LIQUIDACION (T+1 DIA HABIL DESDE HOY), CALCULADA
032200*    UNA SOLA VEZ EN 1030-FECHA-LIQ-I Y USADA PARA TODOS LOS
032300*    INSTRUMENTOS DE LA CORRIDA.
032400 01  WS-FECHA-LIQ               PIC X(10)   VALUE SPACES.
032500 01  WS-FECHA-LIQ-R REDEFINES WS-FECHA-LIQ.
032600     03  WS-FL-ANIO             PIC X(04).
032700     03  FILLER                 PIC X(01).
032800     03  WS-FL-MES              PIC X(02).
032900     03  FILLER                 PIC X(01).
033000     03  WS-FL-DIA              PIC X(02).
033100
033200*---- TABLA DE FERIADOS (CARGADA DESDE FERIADO-IN) ----------------
033300*    SE PASA COMPLETA POR LINKAGE A FNBCALND EN CADA CALL; 370
033400*    POSICIONES ALCANZAN HOLGADO PARA VARIOS ANIOS DE FERIADOS.
033500 01  WS-TB-FERIADOS.
033600     03  WS-FERIADO OCCURS 1 TO 370 TIMES
033700             DEPENDING ON WS-CANT-FERIADOS
033800             INDEXED BY WS-IX-FER
033900             PIC X(10).
034000
034100*---- TABLA DE COTIZACIONES (CARGADA DESDE COTIZA-IN) -------------
034200*     SI SE REPITE EL TICKER, VALE LA ULTIMA COTIZACION LEIDA
034300*     (VER 1022-COMPARAR-COTIZA-I Y EL CAMBIO MESA-1201).
034400 01  WS-TB-COTIZA.
034500     03  WS-COT-ITEM OCCURS 1 TO 2000 TIMES
034600             DEPENDING ON WS-CANT-COTIZA
034700             INDEXED BY WS-IX-COT.
034800         05  WS-COT-TICKER      PIC X(12).
034900         05  WS-COT-PRECIO      PIC S9(9)V999 COMP-3.
035000         05  WS-COT-PCT-CHANGE  PIC S9(5)V99 COMP-3.
035100
035200*---- AREA DE TRABAJO PARA LAS TASAS ------------------------------
035300*    WS-RP ES EL RENDIMIENTO DEL PERIODO (VALOR-FINAL/PRECIO - 1);
035400*    DE AHI SALEN LA TEM (LLEVANDOLO A 30 DIAS), LA TNA SIMPLE
035500*    (LLEVANDOLO A 365 DIAS SIN CAPITALIZAR) Y LA TEA (LLEVANDOLO
035600*    A 365 DIAS CAPITALIZANDO CON EL OPERADOR **).
035700 77  WS-RP                      PIC S9(3)V999999 COMP-3 VALUE ZEROS.
035800 77  WS-BASE-DIAS                PIC S9(5)        COMP   VALUE 365.
035900 77  WS-DIAS-AL-VTO-AUX          PIC S9(7)        COMP   VALUE ZEROS.
036000
036100*---- LINKAGE HACIA LAS RUTINAS FNBCALND --------------------------
036200*    AREA DE COMUNICACION POSICIONAL CON EL SUBPROGRAMA DE
036300*    CALENDARIO; SE USAN LAS FUNCIONES '02' (FECHA DE LIQUIDACION
036400*    T+1 HABIL) Y '04' (DIFERENCIA EN DIAS CORRIDOS, PARA DIAS
036500*    AL VENCIMIENTO). LOS NOMBRES DE CAMPO SON LOS DE ESTE
036600*    PROGRAMA (PREFIJO LK-CAL-), NO NECESITAN COINCIDIR CON LOS
036700*    DE FNBCALND - SOLO IMPORTA EL LAYOUT POSICIONAL DEL CALL.
036800 01  LK-CALNDR.
036900*    '02' = FECHA DE LIQUIDACION, '04' = DIFERENCIA DE DIAS
037000     03  LK-CAL-FUNCION          PIC X(02).
037100*    FECHA DE PARTIDA (FUNCION '02') O FECHA-1 (FUNCION '04')
037200     03  LK-CAL-FECHA-1          PIC X(10).
037300*    SOLO SE USA CON LA FUNCION '04' (FECHA-2)
037400     03  LK-CAL-FECHA-2          PIC X(10).
037500*    SOLO SE USA CON LA FUNCION '02' (CANTIDAD DE DIAS HABILES)
037600     03  LK-CAL-CANT-DIAS-HAB    PIC S9(5) COMP.
037700*    SALIDA DE LA FUNCION '02'
037800     03  LK-CAL-FECHA-RESULT     PIC X(10).
037900*    SALIDA DE LA FUNCION '04'
038000     03  LK-CAL-DIAS-DIFER       PIC S9(7) COMP.
038100*    NO SE USA EN ESTE PROGRAMA, SE MANTIENE POR EL LAYOUT COMUN
038200     03  LK-CAL-ES-HABIL         PIC X(01).
038300*    CANTIDAD DE FERIADOS QUE SE PASAN EN LA TABLA DE ABAJO
038400     03  LK-CAL-CANT-FERIADOS    PIC S9(5) COMP.
038500     03  LK-CAL-TB-FERIADOS.
038600*        TABLA DE FERIADOS, ESPEJO DE WS-TB-FERIADOS
038700         05  LK-CAL-FERIADO  PIC X(10)
038800                 OCCURS 0 TO 370 TIMES
038900                 DEPENDING ON LK-CAL-CANT-FERIADOS.
039000
039100 77  WS-PGM-CALENDARIO          PIC X(08)   VALUE 'FNBCALND'.
039200
039300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
039400
039500*****************************************************************
039600*    NOTAS SOBRE MANEJO DE ERRORES EN ESTE PROGRAMA
039700*    ------------------------------------------------------------
039800*    EL PROGRAMA NO ABORTA CON UN ABEND NI USA UN MODULO COMUN
039900*    DE ERRORES: CADA OPEN, READ Y WRITE SE CONTROLA CONTRA SU
040000*    PROPIO FS-XXX Y, SI NO DA '00', SE HACE UN DISPLAY CON EL
040100*    NOMBRE DEL ARCHIVO Y EL CODIGO DE STATUS, SE FIJA
040200*    RETURN-CODE = 9999 Y SE CORTA EL CICLO PRINCIPAL PONIENDO
040300*    EN TRUE LA CONDICION DE FIN DE ARCHIVO CORRESPONDIENTE.
040400*    ES RESPONSABILIDAD DEL JCL QUE INVOCA ESTE PASO REVISAR EL
040500*    RETURN-CODE Y NO SEGUIR ADELANTE CON LOS PASOS SIGUIENTES
040600*    (EL MONITOR DE RENTA FIJA, POR EJEMPLO, NO DEBERIA LEER UN
040700*    LECRESULT DE UNA CORRIDA QUE TERMINO CON RETURN-CODE 9999).
040800*    EL CODIGO '10' DE FILE STATUS (FIN DE ARCHIVO NORMAL) NUNCA
040900*    SE TRATA COMO ERROR; POR ESO CADA EVALUATE TIENE UN WHEN '10'
041000*    PROPIO, SEPARADO DEL WHEN OTHER QUE CUBRE LOS ERRORES REALES.
041100*****************************************************************
041200 PROCEDURE DIVISION.
041300
041400*----  PROGRAMA PRINCIPAL: INICIO, UN PASE POR INSTRUMENTO, FINAL
041500 MAIN-PROGRAM-I.
041600
041700*    APERTURA, CARGA DE TABLAS Y PRIMER READ DEL MAESTRO
041800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
041900*    UN PASE POR CADA INSTRUMENTO HASTA AGOTAR EL MAESTRO
042000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
042100                           UNTIL FS-INSTRUMENTO-FIN
042200*    CIERRE DE ARCHIVOS Y TOTALES DE CONTROL POR DISPLAY
042300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
042400
042500*    FIN DEL PROGRAMA PRINCIPAL - UNICO PUNTO DE RETORNO
042600 MAIN-PROGRAM-F. GOBACK.
042700
042800*----  CUERPO INICIO APERTURA Y CARGA DE TABLAS ------------------
042900*      ABRE FERIADO Y COTIZA, LOS CARGA ENTEROS A MEMORIA Y LOS
043000*      CIERRA; ABRE INSTRUMENTO (ENTRADA PRINCIPAL) Y LECRESULT
043100*      (SALIDA); CALCULA LA FECHA DE LIQUIDACION; LEE EL PRIMER
043200*      INSTRUMENTO PARA DEJAR ARMADO EL CICLO PERFORM-UNTIL DE
043300*      MAIN-PROGRAM-I.
043400 1000-INICIO-I.
043500
043600*    FERIADOS SE ABRE, SE CARGA ENTERO A WS-TB-FERIADOS Y SE
043700*    CIERRA DE UNA: NO SE VUELVE A LEER DURANTE LA CORRIDA.
043800     OPEN INPUT  FERIADO
043900     IF FS-FERIADO NOT = '00'
044000        DISPLAY '* ERROR EN OPEN FERIADO = ' FS-FERIADO
044100        MOVE 9999 TO RETURN-CODE
044200     ELSE
044300        PERFORM 1010-CARGAR-FERIADOS-I THRU 1010-CARGAR-FERIADOS-F
044400                UNTIL FS-FERIADO-FIN
044500        CLOSE FERIADO
044600     END-IF
044700
044800*    COTIZA IGUAL QUE FERIADO: SE CARGA ENTERA A WS-TB-COTIZA
044900*    (CON EL MERGE DE MESA-1201) Y SE CIERRA.
045000     OPEN INPUT  COTIZA
045100     IF FS-COTIZA NOT = '00'
045200        DISPLAY '* ERROR EN OPEN COTIZA = ' FS-COTIZA
045300        MOVE 9999 TO RETURN-CODE
045400     ELSE
045500        PERFORM 1020-CARGAR-COTIZA-I THRU 1020-CARGAR-COTIZA-F
045600                UNTIL FS-COTIZA-FIN
045700        CLOSE COTIZA
045800     END-IF
045900
046000*    INSTRUMENTO QUEDA ABIERTO DURANTE TODA LA CORRIDA: ES EL
046100*    ARCHIVO QUE MANEJA MAIN-PROGRAM-I REGISTRO A REGISTRO.
046200     OPEN INPUT  INSTRUMENTO
046300     IF FS-INSTRUMENTO NOT = '00'
046400*       SIN MAESTRO NO HAY NADA PARA PROCESAR: SE FUERZA EL FIN
046500*       DE ARCHIVO PARA QUE MAIN-PROGRAM-I NO ENTRE AL CICLO
046600        DISPLAY '* ERROR EN OPEN INSTRUMENTO = ' FS-INSTRUMENTO
046700        MOVE 9999 TO RETURN-CODE
046800        SET FS-INSTRUMENTO-FIN TO TRUE
046900     END-IF
047000
047100*    LECRESULT TAMBIEN QUEDA ABIERTO DURANTE TODA LA CORRIDA
047200     OPEN OUTPUT LECRESULT
047300     IF FS-LECRESULT NOT = '00'
047400*       SIN SALIDA TAMPOCO TIENE SENTIDO SEGUIR: MISMO CORTE
047500        DISPLAY '* ERROR EN OPEN LECRESULT = ' FS-LECRESULT
047600        MOVE 9999 TO RETURN-CODE
047700        SET FS-INSTRUMENTO-FIN TO TRUE
047800     END-IF
047900
048000*    FECHA DE LIQUIDACION UNICA PARA TODA LA CORRIDA
048100     PERFORM 1030-FECHA-LIQ-I THRU 1030-FECHA-LIQ-F
048200
048300*    PRIMER READ DEL MAESTRO, PARA QUE EL CICLO PRINCIPAL
048400*    ARRANQUE YA CON UN REGISTRO DISPONIBLE EN REG-INSTRUMENTO
048500     IF RETURN-CODE = ZEROS
048600        PERFORM 2100-LEER-I THRU 2100-LEER-F
048700     END-IF.
048800
048900*    FIN DEL RANGO 1000-INICIO-I THRU 1000-INICIO-F
049000 1000-INICIO-F. EXIT.
049100
049200*----  CARGA LA TABLA DE FERIADOS EN MEMORIA ----------------------
049300 1010-CARGAR-FERIADOS-I.
049400
049500     READ FERIADO
049600     EVALUATE FS-FERIADO
049700        WHEN '00'
049800*          AGREGA LA FECHA AL FINAL DE LA TABLA EN MEMORIA
049900           ADD 1 TO WS-CANT-FERIADOS
050000           MOVE FER-FECHA TO WS-FERIADO (WS-CANT-FERIADOS)
050100        WHEN '10'
050200*          FIN DE ARCHIVO DE FERIADOS
050300           CONTINUE
050400        WHEN OTHER
050500           DISPLAY '* ERROR EN LECTURA FERIADO = ' FS-FERIADO
050600           MOVE 9999 TO RETURN-CODE
050700           SET FS-FERIADO-FIN TO TRUE
050800     END-EVALUATE.
050900
051000*    FIN DEL RANGO 1010-CARGAR-FERIADOS-I THRU -F
051100 1010-CARGAR-FERIADOS-F. EXIT.
051200
051300*----  CARGA LA TABLA DE COTIZACIONES EN MEMORIA ------------------
051400*      SI EL TICKER YA EXISTE, SE PISA CON LA ULTIMA LEIDA --------
051500*      (CAMBIO MESA-1201: ANTES SE AGREGABA UNA ENTRADA NUEVA POR
051600*      CADA LECTURA Y LA BUSQUEDA POSTERIOR SE QUEDABA CON LA
051700*      PRIMERA, NO CON LA ULTIMA COTIZACION DEL TICKER).
051800 1020-CARGAR-COTIZA-I.
051900
052000     READ COTIZA
052100     EVALUATE FS-COTIZA
052200        WHEN '00'
052300*          BUSCA SI EL TICKER YA TIENE UNA COTIZACION CARGADA
052400           PERFORM 1021-BUSCAR-COTIZA-I THRU 1021-BUSCAR-COTIZA-F
052500           IF WS-IX-COTIZA = ZEROS
052600*             TICKER NUEVO: AGREGA UNA ENTRADA AL FINAL DE LA TABLA
052700              ADD 1 TO WS-CANT-COTIZA
052800              MOVE MKT-TICKER     TO WS-COT-TICKER (WS-CANT-COTIZA)
052900              MOVE MKT-PRECIO     TO WS-COT-PRECIO (WS-CANT-COTIZA)
053000              MOVE MKT-PCT-CHANGE TO WS-COT-PCT-CHANGE (WS-CANT-COTIZA)
053100           ELSE
053200*             TICKER REPETIDO: PISA LA ENTRADA EXISTENTE CON LA
053300*             COTIZACION RECIEN LEIDA (VALE LA ULTIMA, MESA-1201)
053400              MOVE MKT-PRECIO     TO WS-COT-PRECIO (WS-IX-COTIZA)
053500              MOVE MKT-PCT-CHANGE TO WS-COT-PCT-CHANGE (WS-IX-COTIZA)
053600           END-IF
053700        WHEN '10'
053800*          FIN DE ARCHIVO, NADA MAS QUE HACER EN ESTA VUELTA
053900           CONTINUE
054000        WHEN OTHER
054100           DISPLAY '* ERROR EN LECTURA COTIZA = ' FS-COTIZA
054200           MOVE 9999 TO RETURN-CODE
054300           SET FS-COTIZA-FIN TO TRUE
054400     END-EVALUATE.
054500
054600*    FIN DEL RANGO 1020-CARGAR-COTIZA-I THRU -F
054700 1020-CARGAR-COTIZA-F. EXIT.
054800
054900*----  BUSCA SI MKT-TICKER YA ESTA EN WS-TB-COTIZA ----------------
055000*      BUSQUEDA LINEAL; LA TABLA ES CHICA (COTIZACIONES DE UNA
055100*      SOLA RUEDA) Y NO AMERITA SEARCH NI ORDENAMIENTO PREVIO.
055200 1021-BUSCAR-COTIZA-I.
055300
055400*    CERO SIGNIFICA "TODAVIA NO ENCONTRADO"
055500     MOVE ZEROS TO WS-IX-COTIZA
055600
055700     IF WS-CANT-COTIZA > ZEROS
055800*       RECORRE LA TABLA HASTA ENCONTRARLO O LLEGAR AL FINAL
055900        PERFORM 1022-COMPARAR-COTIZA-I THRU 1022-COMPARAR-COTIZA-F
056000                VARYING WS-IX FROM 1 BY 1
056100                UNTIL WS-IX > WS-CANT-COTIZA
056200                OR WS-IX-COTIZA > ZEROS
056300     END-IF.
056400
056500*    FIN DEL RANGO 1021-BUSCAR-COTIZA-I THRU -F
056600 1021-BUSCAR-COTIZA-F. EXIT.
056700
056800*----  COMPARA UNA COTIZACION DE LA TABLA CONTRA MKT-TICKER -------
056900*      UNA COMPARACION POR VUELTA DEL PERFORM VARYING DE ARRIBA
057000 1022-COMPARAR-COTIZA-I.
057100
057200     IF WS-COT-TICKER (WS-IX) = MKT-TICKER
057300        MOVE WS-IX TO WS-IX-COTIZA
057400     END-IF.
057500
057600*    FIN DEL RANGO 1022-COMPARAR-COTIZA-I THRU -F
057700 1022-COMPARAR-COTIZA-F. EXIT.
057800
057900*----  DETERMINA LA FECHA DE LIQUIDACION (T+1 DIA HABIL) ----------
058000*      ARMA LA FECHA DE HOY EN AAAA-MM-DD Y LLAMA A FNBCALND CON
058100*      LA FUNCION '02' (UN DIA HABIL HACIA ADELANTE, SALTANDO
058200*      UNICAMENTE SABADO Y DOMINGO - ESTA FECHA NO CONSULTA LA
058300*      TABLA DE FERIADOS, A DIFERENCIA DE LA FECHA DE LIQUIDACION
058400*      DE BONCER).
058500 1030-FECHA-LIQ-I.
058600
058700*    TOMA LA FECHA DEL SISTEMA Y LA RECOMPONE EN AAAA-MM-DD;
058800*    ACCEPT ... FROM DATE YYYYMMDD YA TRAE EL ANIO EN 4
058900*    POSICIONES (NO HAY NADA QUE TOCAR POR Y2K, VER AUDIT-Y2K
059000*    DEL 20/01/1999 EN EL REGISTRO DE CAMBIOS).
059100*    FECHA DEL SISTEMA OPERATIVO, YA CON EL ANIO EN 4 POSICIONES
059200     ACCEPT WS-FECHA-HOY-SYS FROM DATE YYYYMMDD
059300*    SE COPIA CAMPO A CAMPO AL REDEFINE DE WS-FECHA-HOY PARA PODER
059400*    CLAVAR LOS GUIONES DEL FORMATO AAAA-MM-DD
059500     MOVE WS-FHS-ANIO TO WS-FH-ANIO
059600     MOVE WS-FHS-MES  TO WS-FH-MES
059700     MOVE WS-FHS-DIA  TO WS-FH-DIA
059800*    GUION ENTRE ANIO Y MES
059900     MOVE '-' TO WS-FECHA-HOY (5:1)
060000*    GUION ENTRE MES Y DIA
060100     MOVE '-' TO WS-FECHA-HOY (8:1)
060200
060300*    FUNCION '02' DE FNBCALND: UN DIA HABIL HACIA ADELANTE DESDE
060400*    HOY, SALTANDO UNICAMENTE SABADO Y DOMINGO. LA FECHA DE
060500*    LIQUIDACION DE LECAPS NO CONSULTA LA TABLA DE FERIADOS (A
060600*    DIFERENCIA DE BONCER, VER 1200-FECHA-LIQUIDA-I DE PGMBONCR),
060700*    POR ESO SE PASA LA TABLA VACIA EN ESTE CALL.
060800*    FUNCION DEL CALENDARIO A INVOCAR
060900     MOVE '02'           TO LK-CAL-FUNCION
061000*    FECHA DE PARTIDA PARA EL AVANCE DE DIAS HABILES
061100     MOVE WS-FECHA-HOY   TO LK-CAL-FECHA-1
061200*    CANTIDAD DE DIAS HABILES A AVANZAR (SIEMPRE 1, T+1)
061300     MOVE 1              TO LK-CAL-CANT-DIAS-HAB
061400*    TABLA DE FERIADOS VACIA: ESTA FECHA SOLO SALTEA FIN DE SEMANA
061500     MOVE ZEROS          TO LK-CAL-CANT-FERIADOS
061600
061700*    INVOCACION A LA RUTINA DE CALENDARIO DE LA MESA
061800     CALL WS-PGM-CALENDARIO USING LK-CALNDR
061900
062000*    LA FECHA RESULTADO QUEDA DISPONIBLE PARA TODO EL RESTO DE
062100*    LA CORRIDA EN WS-FECHA-LIQ.
062200     MOVE LK-CAL-FECHA-RESULT TO WS-FECHA-LIQ.
062300
062400*    FIN DEL RANGO 1030-FECHA-LIQ-I THRU -F
062500 1030-FECHA-LIQ-F. EXIT.
062600
062700*----  CUERPO PRINCIPAL DE PROCESO, UN INSTRUMENTO POR VUELTA -----
062800*      INICIALIZA EL REGISTRO DE SALIDA CAMPO A CAMPO (NO CON UN
062900*      UNICO MOVE SPACES AL GRUPO: ESO DEJA BYTES DE ESPACIO EN
063000*      LOS CAMPOS COMP-3, QUE NO SON UN VALOR PACKED-DECIMAL
063100*      VALIDO, Y 2300-CALC-TASAS-I NO LOS TOCA CUANDO EL
063200*      INSTRUMENTO NO CALIFICA PARA EL CALCULO DE TASAS - VER
063300*      CAMBIO MESA-1299).
063400 2000-PROCESO-I.
063500
063600*    CAMPOS ALFA EN SPACES
063700     MOVE SPACES TO LECR-TICKER
063800     MOVE SPACES TO LECR-FECHA-LIQ
063900*    CAMPOS NUMERICOS (INCLUYE LOS SEIS COMP-3 DE TASAS) EN ZEROS,
064000*    NUNCA CON UN MOVE SPACES AL GRUPO - VER MESA-1299 ARRIBA
064100     MOVE ZEROS  TO LECR-DIAS-AL-VTO
064200     MOVE ZEROS  TO LECR-TEM-BRUTA
064300     MOVE ZEROS  TO LECR-TNA-SIM-BRUTA
064400     MOVE ZEROS  TO LECR-TEA-BRUTA
064500     MOVE ZEROS  TO LECR-TEM-NETA
064600     MOVE ZEROS  TO LECR-TNA-SIM-NETA
064700     MOVE ZEROS  TO LECR-TEA-NETA
064800
064900*    RECIEN ACA SE CARGAN LOS DATOS REALES DEL INSTRUMENTO
065000     MOVE INST-TICKER    TO LECR-TICKER
065100     MOVE WS-FECHA-LIQ   TO LECR-FECHA-LIQ
065200
065300*    SECUENCIA FIJA POR INSTRUMENTO: PRECIO DEL DIA, DIAS AL
065400*    VENCIMIENTO, TASAS, GRABACION DEL REGISTRO Y LECTURA DEL
065500*    SIGUIENTE (READ-AHEAD, VER COMENTARIO EN 2100-LEER-I).
065600*    1. PISA PRECIO Y VARIACION CON LA COTIZACION DEL DIA, SI HAY
065700     PERFORM 2150-BUSCAR-COTIZA-I THRU 2150-BUSCAR-COTIZA-F
065800*    2. DIAS CORRIDOS HASTA EL VENCIMIENTO, PISO EN CERO
065900     PERFORM 2200-CALC-DIAS-I     THRU 2200-CALC-DIAS-F
066000*    3. TEM/TNA/TEA BRUTAS Y NETAS, O CONTADOR DE SIN-TASA
066100     PERFORM 2300-CALC-TASAS-I    THRU 2300-CALC-TASAS-F
066200*    4. GRABA EL REGISTRO DE RESULTADO
066300     PERFORM 2900-ESCRIBIR-I      THRU 2900-ESCRIBIR-F
066400
066500*    5. LECTURA DEL PROXIMO INSTRUMENTO (O MARCA FIN DE ARCHIVO)
066600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
066700
066800*    FIN DEL RANGO 2000-PROCESO-I THRU -F
066900 2000-PROCESO-F. EXIT.
067000
067100*----  BUSCA LA COTIZACION VIGENTE DEL TICKER DEL INSTRUMENTO -----
067200*      SI APARECE EN LA TABLA, PISA INST-PRECIO E INST-PCT-CHANGE
067300*      DEL MAESTRO CON LA COTIZACION DEL DIA; SI NO APARECE, EL
067400*      INSTRUMENTO SIGUE CON LOS VALORES DEL MAESTRO (Y SI ESOS
067500*      VIENEN EN CERO, 2300-CALC-TASAS-I LO EXCLUYE DEL CALCULO).
067600 2150-BUSCAR-COTIZA-I.
067700
067800*    CERO SIGNIFICA "NO HAY COTIZACION PARA ESTE TICKER"
067900     MOVE ZEROS TO WS-IX-COTIZA
068000
068100     IF WS-CANT-COTIZA > ZEROS
068200*       BUSQUEDA LINEAL, IGUAL QUE EN 1021-BUSCAR-COTIZA-I
068300        PERFORM 2160-COMPARAR-INST-I THRU 2160-COMPARAR-INST-F
068400                VARYING WS-IX FROM 1 BY 1
068500                UNTIL WS-IX > WS-CANT-COTIZA
068600                OR WS-IX-COTIZA > ZEROS
068700     END-IF
068800
068900     IF WS-IX-COTIZA > ZEROS
069000*       ENCONTRADA: PISA PRECIO Y VARIACION DEL MAESTRO
069100        MOVE WS-COT-PRECIO     (WS-IX-COTIZA) TO INST-PRECIO
069200        MOVE WS-COT-PCT-CHANGE (WS-IX-COTIZA) TO INST-PCT-CHANGE
069300     END-IF.
069400
069500*    FIN DEL RANGO 2150-BUSCAR-COTIZA-I THRU -F
069600 2150-BUSCAR-COTIZA-F. EXIT.
069700
069800*----  COMPARA UNA COTIZACION DE LA TABLA CONTRA EL INSTRUMENTO ---
069900*      UNA COMPARACION POR VUELTA DEL PERFORM VARYING DE ARRIBA
070000 2160-COMPARAR-INST-I.
070100
070200     IF WS-COT-TICKER (WS-IX) = INST-TICKER
070300        MOVE WS-IX TO WS-IX-COTIZA
070400     END-IF.
070500
070600*    FIN DEL RANGO 2160-COMPARAR-INST-I THRU -F
070700 2160-COMPARAR-INST-F. EXIT.
070800
070900*----  DIAS AL VENCIMIENTO, ACOTADOS A UN PISO DE CERO ------------
071000*      FNBCALND FUNCION '04' DEVUELVE JULIANO(FECHA-2) MENOS
071100*      JULIANO(FECHA-1); COMO FECHA-1 ES LA LIQUIDACION (HOY O
071200*      ANTES) Y FECHA-2 EL VENCIMIENTO, EL RESULTADO ES POSITIVO
071300*      PARA UN INSTRUMENTO VIGENTE. SI DIERA NEGATIVO (VENCIMIENTO
071400*      YA PASADO) SE ACOTA A CERO, PORQUE NO HAY TASA QUE TENGA
071500*      SENTIDO CALCULAR SOBRE DIAS NEGATIVOS.
071600 2200-CALC-DIAS-I.
071700
071800*    FUNCION '04': DIFERENCIA EN DIAS CORRIDOS ENTRE DOS FECHAS
071900     MOVE '04'                TO LK-CAL-FUNCION
072000*    FECHA-1 ES LA DE LIQUIDACION DE LA CORRIDA
072100     MOVE WS-FECHA-LIQ        TO LK-CAL-FECHA-1
072200*    FECHA-2 ES EL VENCIMIENTO DEL INSTRUMENTO
072300     MOVE INST-VENCIMIENTO    TO LK-CAL-FECHA-2
072400
072500*    INVOCACION A LA RUTINA DE CALENDARIO DE LA MESA
072600     CALL WS-PGM-CALENDARIO USING LK-CALNDR
072700
072800*    SE COPIA A UN CAMPO PROPIO ANTES DE COMPARAR, PORQUE
072900*    LK-CAL-DIAS-DIFER ES DE LA LINKAGE Y SE PISA EN EL
073000*    PROXIMO CALL A FNBCALND.
073100     MOVE LK-CAL-DIAS-DIFER TO WS-DIAS-AL-VTO-AUX
073200
073300*    PISO EN CERO: UN VENCIMIENTO YA PASADO NO APORTA TASA
073400     IF WS-DIAS-AL-VTO-AUX < ZEROS
073500        MOVE ZEROS TO WS-DIAS-AL-VTO-AUX
073600     END-IF
073700
073800*    SE COPIA AL REGISTRO DE SALIDA, YA ACOTADO
073900     MOVE WS-DIAS-AL-VTO-AUX TO LECR-DIAS-AL-VTO.
074000
074100*    FIN DEL RANGO 2200-CALC-DIAS-I THRU -F
074200 2200-CALC-DIAS-F. EXIT.
074300
074400*----  RP / TEM / TNA-SIMPLE / TEA, BRUTAS Y NETAS (= BRUTAS) -----
074500*      SOLO SE CALCULAN SI HAY PRECIO, VALOR FINAL Y DIAS AL VTO -
074600*      SI FALTA ALGUNO DE LOS TRES, EL INSTRUMENTO SE GRABA CON
074700*      LAS TASAS EN CERO (VER INICIALIZACION EN 2000-PROCESO-I) Y
074800*      SE SUMA AL CONTADOR DE CONTROL WS-CANT-SIN-TASA.
074900*      NO HAY MODELO DE RETENCION VIGENTE PARA ESTOS INSTRUMENTOS
075000*      EN ESTA CORRIDA, POR ESO LAS TASAS NETAS SE COPIAN IGUALES
075100*      A LAS BRUTAS; SI ALGUN DIA SE INCORPORA UNA RETENCION,
075200*      ESTE ES EL LUGAR DONDE CALCULARLA.
075300 2300-CALC-TASAS-I.
075400
075500     IF INST-PRECIO > ZEROS AND INST-VALOR-FINAL > ZEROS
075600        AND LECR-DIAS-AL-VTO > ZEROS
075700
075800*       RP = RENDIMIENTO DEL PERIODO COMPLETO (HOY A VENCIMIENTO)
075900        COMPUTE WS-RP ROUNDED =
076000              (INST-VALOR-FINAL / INST-PRECIO) - 1
076100
076200*       TEM = RP LLEVADO A UN PERIODO DE 30 DIAS, CAPITALIZANDO
076300        COMPUTE LECR-TEM-BRUTA ROUNDED =
076400              ((1 + WS-RP) ** (30 / LECR-DIAS-AL-VTO)) - 1
076500
076600*       TNA SIMPLE = RP LLEVADO A 365 DIAS, SIN CAPITALIZAR
076700        COMPUTE LECR-TNA-SIM-BRUTA ROUNDED =
076800              WS-RP * (WS-BASE-DIAS / LECR-DIAS-AL-VTO)
076900
077000*       TEA = RP LLEVADO A 365 DIAS, CAPITALIZANDO (OPERADOR **)
077100        COMPUTE LECR-TEA-BRUTA ROUNDED =
077200              ((1 + WS-RP) ** (WS-BASE-DIAS / LECR-DIAS-AL-VTO)) - 1
077300
077400*       SIN RETENCION VIGENTE, LA NETA ES IGUAL A LA BRUTA
077500        MOVE LECR-TEM-BRUTA     TO LECR-TEM-NETA
077600        MOVE LECR-TNA-SIM-BRUTA TO LECR-TNA-SIM-NETA
077700        MOVE LECR-TEA-BRUTA     TO LECR-TEA-NETA
077800     ELSE
077900*       NO CALIFICA PARA EL CALCULO: QUEDA CON LAS TASAS EN CERO
078000*       QUE YA DEJO 2000-PROCESO-I Y SE CUENTA PARA EL CONTROL
078100        ADD 1 TO WS-CANT-SIN-TASA
078200     END-IF.
078300
078400*    FIN DEL RANGO 2300-CALC-TASAS-I THRU -F
078500 2300-CALC-TASAS-F. EXIT.
078600
078700*----  ESCRIBE EL REGISTRO DE RESULTADO ---------------------------
078800 2900-ESCRIBIR-I.
078900
079000*    UN REGISTRO DE SALIDA POR INSTRUMENTO, YA CON TICKER,
079100*    FECHA DE LIQUIDACION, DIAS AL VENCIMIENTO Y LAS SEIS TASAS
079200*    ARMADAS EN LAS PERFORM ANTERIORES DE 2000-PROCESO-I.
079300     WRITE REG-LECRESULT
079400     IF FS-LECRESULT NOT = '00'
079500*       ERROR DE GRABACION: SE DEJA CONSTANCIA POR DISPLAY Y SE
079600*       MARCA RETURN-CODE DISTINTO DE CERO PARA EL JCL
079700        DISPLAY '* ERROR EN GRABAR LECRESULT = ' FS-LECRESULT
079800        MOVE 9999 TO RETURN-CODE
079900     ELSE
080000*       GRABACION CORRECTA: SUMA AL TOTAL DE CONTROL
080100        ADD 1 TO WS-CANT-GRABADOS
080200     END-IF.
080300
080400*    FIN DEL RANGO 2900-ESCRIBIR-I THRU -F
080500 2900-ESCRIBIR-F. EXIT.
080600
080700*----  LECTURA DEL ARCHIVO DE INSTRUMENTOS ------------------------
080800*      SE INVOCA UNA VEZ DESDE 1000-INICIO-I (PRIMER REGISTRO) Y
080900*      UNA VEZ AL FINAL DE CADA VUELTA DE 2000-PROCESO-I, AL
081000*      ESTILO READ-AHEAD DE ESTA MESA PARA TODO PROGRAMA SIN SORT.
081100 2100-LEER-I.
081200
081300     READ INSTRUMENTO
081400     EVALUATE FS-INSTRUMENTO
081500        WHEN '00'
081600*          INSTRUMENTO VALIDO, QUEDA EN REG-INSTRUMENTO PARA LA
081700*          PROXIMA VUELTA DEL PERFORM UNTIL DE MAIN-PROGRAM-I
081800           ADD 1 TO WS-CANT-LEIDOS
081900        WHEN '10'
082000*          FIN DE ARCHIVO, TERMINA EL CICLO PRINCIPAL
082100           CONTINUE
082200        WHEN OTHER
082300*          ERROR DE LECTURA: SE CORTA EL CICLO PRINCIPAL COMO SI
082400*          FUERA FIN DE ARCHIVO, PERO CON RETURN-CODE DISTINTO
082500*          DE CERO PARA QUE EL JCL LO DETECTE
082600           DISPLAY '* ERROR EN LECTURA INSTRUMENTO = ' FS-INSTRUMENTO
082700           MOVE 9999 TO RETURN-CODE
082800           SET FS-INSTRUMENTO-FIN TO TRUE
082900     END-EVALUATE.
083000
083100*    FIN DEL RANGO 2100-LEER-I THRU -F
083200 2100-LEER-F. EXIT.
083300
083400*----  CIERRE DE ARCHIVOS Y TOTALES DE CONTROL --------------------
083500*      LOS TRES ARCHIVOS DE CARGA (FERIADO, COTIZA) YA SE
083600*      CERRARON EN 1000-INICIO-I APENAS SE TERMINO DE ARMAR CADA
083700*      TABLA; ACA SOLO QUEDAN INSTRUMENTO Y LECRESULT, QUE SE
083800*      USAN DURANTE TODA LA CORRIDA.
083900 9999-FINAL-I.
084000
084100*    CIERRE DE LOS DOS ARCHIVOS QUE QUEDARON ABIERTOS TODA LA CORRIDA
084200     CLOSE INSTRUMENTO
084300     CLOSE LECRESULT
084400
084500*    TOTALES DE CONTROL POR DISPLAY, PARA EL OPERADOR DE LA MESA
084600*    Y PARA CONCILIAR CONTRA EL MONITOR DE RENTA FIJA
084700     DISPLAY '=============================='
084800     DISPLAY ' TOTAL INSTRUMENTOS LEIDOS   ' WS-CANT-LEIDOS
084900     DISPLAY ' TOTAL REGISTROS GRABADOS    ' WS-CANT-GRABADOS
085000     DISPLAY ' TOTAL SIN TASA CALCULADA    ' WS-CANT-SIN-TASA.
085100
085200*    FIN DEL RANGO 9999-FINAL-I THRU -F - ULTIMA PERFORM DEL PROGRAMA
085300 9999-FINAL-F. EXIT.
