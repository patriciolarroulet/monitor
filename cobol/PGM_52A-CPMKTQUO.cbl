000100*    CPMKTQUO
000200**************************************************
000300*    LAYOUT ARCHIVO COTIZACIONES DE MERCADO      *
000400*    KC04119.MESADIN.COPYLIB(CPMKTQUO)           *
000500*    LARGO 35 BYTES                              *
000600*    UN REGISTRO POR TICKER; SI SE REPITE EL     *
000700*    TICKER VALE LA ULTIMA COTIZACION LEIDA      *
000800*    (COMPARTIDO ENTRE PGMLECAP Y PGMBONCR)      *
000900**************************************************
001000 01  REG-MKTQUOTE.
001100     03  MKT-TICKER          PIC X(12)   VALUE SPACES.
001200*    PRECIO SUCIO DE LA ULTIMA RUEDA
001300     03  MKT-PRECIO          PIC S9(9)V999 COMP-3  VALUE ZEROS.
001400     03  MKT-PCT-CHANGE      PIC S9(5)V99 COMP-3   VALUE ZEROS.
001500     03  MKT-VOLUMEN         PIC S9(13)V99 COMP-3  VALUE ZEROS.
001600     03  FILLER              PIC X(04)   VALUE SPACES.
