000100*    CPCASHFL
000200**************************************************
000300*    LAYOUT ARCHIVO FLUJOS DE FONDOS (BONCER)    *
000400*    KC04119.MESADIN.COPYLIB(CPCASHFL)           *
000500*    LARGO 104 BYTES                             *
000600*    VARIOS REGISTROS POR TICKER, UNO POR FECHA  *
000700*    DE FLUJO; NO VIENE ORDENADO POR TICKER      *
000800**************************************************
000900 01  REG-CASHFLOW.
001000     03  CSH-TICKER          PIC X(12)   VALUE SPACES.
001100     03  CSH-ISIN            PIC X(12)   VALUE SPACES.
001200     03  CSH-EMISOR          PIC X(30)   VALUE SPACES.
001300     03  CSH-FECHA-FLUJO     PIC X(10)   VALUE SPACES.
001400*    VALOR RESIDUAL, SE REPITE EN CADA FLUJO DEL MISMO TICKER;
001500*    SE CONSERVA EL PRIMER VALOR NO NULO DEL GRUPO
001600     03  CSH-VR              PIC S9(9)V99 COMP-3   VALUE ZEROS.
001700     03  CSH-CUPON           PIC S9(3)V9999 COMP-3 VALUE ZEROS.
001800     03  CSH-CER-INICIAL     PIC S9(7)V9999 COMP-3 VALUE ZEROS.
001900*    FACTOR DE CAPITALIZACION; SI VIENE EN CERO SE ASUME 1,0000
002000     03  CSH-FACTOR-CAP      PIC S9(3)V9999 COMP-3 VALUE ZEROS.
002100     03  CSH-CAPITAL         PIC S9(9)V99 COMP-3   VALUE ZEROS.
002200     03  CSH-INTERES         PIC S9(9)V99 COMP-3   VALUE ZEROS.
002300*    SI VIENE EN BLANCO SE RECALCULA CSH-CAPITAL + CSH-INTERES
002400     03  CSH-FLUJO           PIC S9(9)V99 COMP-3   VALUE ZEROS.
002500     03  FILLER              PIC X(02)   VALUE SPACES.
