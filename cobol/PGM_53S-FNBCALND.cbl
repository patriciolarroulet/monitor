000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FNBCALND.
000300 AUTHOR. R.SCARAMUZZINO.
000400 INSTALLATION. MESA DE DINERO - SISTEMAS.
000500 DATE-WRITTEN. 05/03/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CARTERA DE RENTA FIJA.
000800*****************************************************************
000900*                                                                *
001000*  PROGRAMA: FNBCALND                                            *
001100*  RUTINA DE CALENDARIO COMERCIAL (DIAS HABILES).                *
001200*  SE INVOCA POR CALL DESDE LOS PROGRAMAS DE LIQUIDACION DE      *
001300*  CARTERA DE RENTA FIJA (TASAS Y ANALYTICS).                    *
001400*                                                                *
001500*  FUNCIONES (LK-FUNCION):                                       *
001600*   '01' - INDICA SI LK-FECHA-1 ES DIA HABIL (SABADO/DOMINGO/    *
001700*          FERIADO) -> LK-ES-HABIL = 'S' O 'N'.                  *
001800*   '02' - FECHA HABIL A LK-CANT-DIAS-HABILES DIAS HABILES DE    *
001900*          LK-FECHA-1 EN ADELANTE (SALTEA SABADO/DOMINGO Y LOS   *
002000*          FERIADOS RECIBIDOS EN LA TABLA).                      *
002100*   '03' - FECHA A LK-CANT-DIAS-HABILES DIAS HABILES HACIA ATRAS *
002200*          DE LK-FECHA-1 (SOLO SALTEA SABADO/DOMINGO, NO MIRA    *
002300*          FERIADOS - USADA PARA EL CALCE DEL CER).               *
002400*   '04' - DIFERENCIA EN DIAS CORRIDOS ENTRE LK-FECHA-2 Y         *
002500*          LK-FECHA-1 (LK-FECHA-2 MENOS LK-FECHA-1).              *
002600*   '05' - FECHA A LK-CANT-DIAS-HABILES DIAS CORRIDOS HACIA ATRAS *
002700*          DE LK-FECHA-1 (NO SALTEA NADA - DIAS CORRIDOS PUROS).  *
002800*                                                                *
002900*****************************************************************
003000*    REGISTRO DE CAMBIOS
003100*    05/03/1988 RSC TESO-0456 ALTA INICIAL - RUTINA DE DIAS
003200*               HABILES PARA CALCULO DE INTERESES DE PLAZO FIJO.
003300*    14/11/1990 RSC TESO-0512 SE AGREGA TABLA DE FERIADOS POR
003400*               LINKAGE EN LUGAR DE FERIADOS FIJOS EN WORKING.
003500*    22/07/1993 MHA TESO-0601 CORRIGE CALCULO DE BISIESTO PARA
003600*               ANIOS MULTIPLOS DE 100 NO MULTIPLOS DE 400.
003700*    19/01/1999 MHA AUDIT-Y2K REVISION GENERAL DE FORMATO DE
003800*               FECHAS AAAA-MM-DD. SIN VENTANAS DE SIGLO, LA
003900*               RUTINA YA TRABAJABA CON ANIO DE 4 POSICIONES.
004000*    30/08/2001 JCP TESO-0733 AGREGA FUNCION '04' (DIFERENCIA EN
004100*               DIAS CORRIDOS), ANTES RESUELTA A MANO EN CADA
004200*               PROGRAMA LLAMADOR.
004300*    11/04/2012 JCP MESA-1145 SE SUMA FUNCION '03' (DIAS HABILES
004400*               HACIA ATRAS SIN FERIADOS) PARA EL MOTOR DE
004500*               ANALYTICS DE BONOS CER (BUSQUEDA DE CER DE
004600*               REFERENCIA).
004700*    03/09/2012 DQV MESA-1145 SE RENOMBRAN LOS PARAGRAFOS DE
004800*               CALCULO DE DIAS JULIANOS, AHORA COMPARTIDOS POR
004900*               LAS FUNCIONES '02', '03' Y '04'.
005000*    18/02/2013 DQV MESA-1168 ALTA DE LA FUNCION '01' (TEST DE
005100*               DIA HABIL) PARA EL MOTOR DE TASAS DE LECAPS.
005200*    25/10/2013 DQV MESA-1190 SE SUMA FUNCION '05' (DIAS CORRIDOS
005300*               HACIA ATRAS, SIN SALTEAR FIN DE SEMANA NI
005400*               FERIADOS) PARA EL DEVENGAMIENTO DE BONOS CER
005500*               CUANDO NO SE ENCUENTRA FECHA DE CUPON ANTERIOR.
005600*    09/05/2016 MHA MESA-1301 REVISION DE COMENTARIOS CON MOTIVO
005700*               DE LA AUDITORIA DE LA MESA SOBRE LOS MOTORES DE
005800*               TASAS Y ANALYTICS QUE LLAMAN A ESTA RUTINA. SIN
005900*               CAMBIOS DE LOGICA, SOLO ACLARACIONES.
006000*    23/05/2016 RSC MESA-1305 SE AMPLIA LA DOCUMENTACION DEL
006100*               ALGORITMO DE NUMERO JULIANO Y DE LAS DIFERENCIAS
006200*               ENTRE LAS FUNCIONES '02', '03' Y '05'.
006300*****************************************************************
006400*                                                                 *
006500*  NOTAS HISTORICAS SOBRE ESTA RUTINA                            *
006600*  --------------------------------------                        *
006700*  FNBCALND ES LA RUTINA DE CALENDARIO MAS ANTIGUA DE LA MESA DE *
006800*  DINERO. NACIO EN 1988 PARA EL CALCULO DE INTERESES DE PLAZO   *
006900*  FIJO (CONTAR DIAS HABILES ENTRE FECHA DE IMPOSICION Y FECHA   *
007000*  DE VENCIMIENTO) Y CON EL TIEMPO SE LE FUERON AGREGANDO         *
007100*  FUNCIONES NUEVAS A MEDIDA QUE APARECIERON PRODUCTOS NUEVOS:    *
007200*  PRIMERO LOS PLAZOS FIJOS, LUEGO LOS TITULOS PUBLICOS A TASA    *
007300*  FIJA (LECAPS) Y POR ULTIMO LOS BONOS AJUSTADOS POR CER         *
007400*  (BONCER), QUE SON LOS QUE MAS EXIGEN A LA RUTINA PORQUE          *
007500*  NECESITAN TANTO DIAS HABILES (PARA SABER SI UNA FECHA DE PAGO *
007600*  CAE EN FIN DE SEMANA) COMO DIAS CORRIDOS (PARA EL DEVENGA-     *
007700*  MIENTO DIARIO DEL COEFICIENTE DE ACTUALIZACION).               *
007800*                                                                 *
007900*  LA RUTINA SE MANTUVO SIEMPRE COMO UN UNICO PROGRAMA CALLABLE, *
008000*  EN LUGAR DE PARTIRSE EN VARIAS, PORQUE TODAS LAS FUNCIONES     *
008100*  COMPARTEN LA MISMA LOGICA DE DESCOMPOSICION DE FECHA Y DE      *
008200*  NUMERO JULIANO (PARRAFOS 2910 Y 2920). PARTIRLA OBLIGARIA A    *
008300*  DUPLICAR ESOS DOS PARRAFOS EN CADA PROGRAMA NUEVO.             *
008400*                                                                 *
008500*****************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     DECIMAL-POINT IS COMMA.
009000*---- EL DECIMAL-POINT IS COMMA ES EL ESTANDAR DE LA MESA PARA ---
009100*     TODO PROGRAMA BATCH; AUNQUE ESTA RUTINA TRABAJA SOLO CON
009200*     FECHAS Y NUMEROS ENTEROS DE DIAS, SE DECLARA IGUAL PORQUE
009300*     ASI SE COMPILAN TODOS LOS FUENTES DE LA CARTERA.
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600*---- ESTA RUTINA NO ABRE NINGUN ARCHIVO PROPIO; TODA LA ENTRADA -
009700*     LLEGA POR LINKAGE (FECHAS Y TABLA DE FERIADOS) DESDE EL
009800*     PROGRAMA LLAMADOR, QUE ES QUIEN TIENE ABIERTO EL ARCHIVO DE
009900*     FERIADOS (FERIADO.TXT) Y ARMA LA TABLA EN MEMORIA.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300*---- SIN SECCION FILE - VER NOTA EN FILE-CONTROL.
010400
010500 WORKING-STORAGE SECTION.
010600*=======================*
010700
010800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010900
011000*---- CONTADORES Y SUBINDICES (TODOS BINARIOS) ------------------
011100*     WS-IX-FERIADO: RESULTADO DE LA BUSQUEDA EN LA TABLA DE
011200*       FERIADOS; QUEDA EN CERO SI LA FECHA NO ES FERIADO Y EN LA
011300*       POSICION ENCONTRADA (> 0) SI LA FECHA ESTA EN LA TABLA.
011400*     WS-IX-MES: INDICE DE RECORRIDO DE LA TABLA DE FERIADOS
011500*       (NO ES UN MES PESE AL NOMBRE - EL NOMBRE VIENE DE LA
011600*       RUTINA ORIGINAL DE 1988, QUE RECORRIA LOS FERIADOS MES A
011700*       MES; NUNCA SE RENOMBRO PARA NO TOCAR MAS LINEAS DE LAS
011800*       NECESARIAS EN CADA REVISION).
011900*     WS-CONT-HABILES: CANTIDAD DE DIAS (HABILES O CORRIDOS,
012000*       SEGUN LA FUNCION) YA CONTADOS EN EL BARRIDO DIA A DIA.
012100 77  WS-IX-FERIADO              PIC S9(5) COMP VALUE ZEROS.
012200 77  WS-IX-MES                  PIC S9(3) COMP VALUE ZEROS.
012300 77  WS-CONT-HABILES            PIC S9(5) COMP VALUE ZEROS.
012400
012500*---- FECHA DE TRABAJO, DESCOMPUESTA EN ANIO/MES/DIA ------------
012600*     WS-FECHA-GRUPO GUARDA LA FECHA EN TEXTO (AAAA-MM-DD, IGUAL
012700*     QUE LLEGA POR LINKAGE); WS-FECHA-DESC LA REDEFINE PARA
012800*     PARTIRLA EN TRES CAMPOS ALFANUMERICOS SIN TENER QUE HACER
012900*     UNSTRING EN CADA PARRAFO QUE NECESITA EL ANIO/MES/DIA.
013000 01  WS-FECHA-GRUPO             PIC X(10)   VALUE SPACES.
013100 01  WS-FECHA-DESC REDEFINES WS-FECHA-GRUPO.
013200     03  WS-FD-ANIO             PIC X(04).
013300     03  FILLER                 PIC X(01).
013400     03  WS-FD-MES              PIC X(02).
013500     03  FILLER                 PIC X(01).
013600     03  WS-FD-DIA              PIC X(02).
013700
013800*---- ANIO/MES/DIA YA CONVERTIDOS A NUMERICO BINARIO, LISTOS PARA
013900*     ARITMETICA (SUMAS, RESTAS, COMPARACIONES Y SUBINDICES).
014000 77  WS-ANIO                    PIC 9(4) COMP VALUE ZEROS.
014100 77  WS-MES                     PIC 9(2) COMP VALUE ZEROS.
014200 77  WS-DIA                     PIC 9(2) COMP VALUE ZEROS.
014300*---- INDICADOR DE ANIO BISIESTO DE WS-ANIO, RECALCULADO CADA VEZ
014400*     QUE CAMBIA EL ANIO DE TRABAJO (VER PARRAFOS 2910/2930/2935).
014500 77  WS-BISIESTO                PIC X(01)   VALUE 'N'.
014600     88  WS-ES-BISIESTO                     VALUE 'S'.
014700
014800*---- FECHA AUXILIAR, SE USA PARA LA SEGUNDA FECHA DE LA '04' ---
014900*     MISMO ESQUEMA GRUPO/REDEFINES QUE WS-FECHA-GRUPO, PERO PARA
015000*     LK-FECHA-2 (LA FECHA "HASTA" DE LA FUNCION '04'). SE
015100*     MANTIENEN SEPARADOS PORQUE LA FUNCION '04' NECESITA TENER
015200*     LAS DOS FECHAS DESCOMPUESTAS AL MISMO TIEMPO PARA SACAR EL
015300*     NUMERO JULIANO DE CADA UNA.
015400 01  WS-FECHA-GRUPO-2           PIC X(10)   VALUE SPACES.
015500 01  WS-FECHA-DESC-2 REDEFINES WS-FECHA-GRUPO-2.
015600     03  WS-FD2-ANIO            PIC X(04).
015700     03  FILLER                 PIC X(01).
015800     03  WS-FD2-MES             PIC X(02).
015900     03  FILLER                 PIC X(01).
016000     03  WS-FD2-DIA             PIC X(02).
016100
016200*---- ANIO/MES/DIA NUMERICOS DE LA SEGUNDA FECHA (FUNCION '04') -
016300*     EN LA PRACTICA HOY SOLO SE USAN WS-ANIO-2/MES-2/DIA-2 COMO
016400*     CAMPOS DE PASO; EL CALCULO DEL JULIANO DE LA SEGUNDA FECHA
016500*     SE HACE MOVIENDO WS-FD2-* A WS-FD-* Y REUTILIZANDO 2910/2920
016600*     (VER 2400-DIFERENCIA-I). SE DEJAN DECLARADOS POR SIMETRIA Y
016700*     POR SI UNA FUTURA FUNCION NECESITA TENER AMBAS FECHAS
016800*     DESCOMPUESTAS SIMULTANEAMENTE SIN PISARSE.
016900 77  WS-ANIO-2                  PIC 9(4) COMP VALUE ZEROS.
017000 77  WS-MES-2                   PIC 9(2) COMP VALUE ZEROS.
017100 77  WS-DIA-2                   PIC 9(2) COMP VALUE ZEROS.
017200
017300*---- TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO COMUN) ---
017400 01  WKS-DIAS-ACUM-MESES.
017500     03  FILLER  PIC 9(3)  VALUE 000.
017600     03  FILLER  PIC 9(3)  VALUE 031.
017700     03  FILLER  PIC 9(3)  VALUE 059.
017800     03  FILLER  PIC 9(3)  VALUE 090.
017900     03  FILLER  PIC 9(3)  VALUE 120.
018000     03  FILLER  PIC 9(3)  VALUE 151.
018100     03  FILLER  PIC 9(3)  VALUE 181.
018200     03  FILLER  PIC 9(3)  VALUE 212.
018300     03  FILLER  PIC 9(3)  VALUE 243.
018400     03  FILLER  PIC 9(3)  VALUE 273.
018500     03  FILLER  PIC 9(3)  VALUE 304.
018600     03  FILLER  PIC 9(3)  VALUE 334.
018700 01  WKT-DIAS-ACUM REDEFINES WKS-DIAS-ACUM-MESES.
018800     03  WKT-ACUM-MES  OCCURS 12 TIMES PIC 9(3).
018900
019000*---- TABLA DE CANTIDAD DE DIAS POR MES (ANIO COMUN) ------------
019100 01  WKS-DIAS-DEL-MES.
019200     03  FILLER  PIC 9(2)  VALUE 31.
019300     03  FILLER  PIC 9(2)  VALUE 28.
019400     03  FILLER  PIC 9(2)  VALUE 31.
019500     03  FILLER  PIC 9(2)  VALUE 30.
019600     03  FILLER  PIC 9(2)  VALUE 31.
019700     03  FILLER  PIC 9(2)  VALUE 30.
019800     03  FILLER  PIC 9(2)  VALUE 31.
019900     03  FILLER  PIC 9(2)  VALUE 31.
020000     03  FILLER  PIC 9(2)  VALUE 30.
020100     03  FILLER  PIC 9(2)  VALUE 31.
020200     03  FILLER  PIC 9(2)  VALUE 30.
020300     03  FILLER  PIC 9(2)  VALUE 31.
020400 01  WKT-DIAS-MES REDEFINES WKS-DIAS-DEL-MES.
020500     03  WKT-CANT-DIAS-MES  OCCURS 12 TIMES PIC 9(2).
020600
020700*---- NUMERO JULIANO (DIAS DESDE EPOCA FIJA) Y DIA DE SEMANA ----
020800*     WS-DIAS-JULIANO / WS-DIAS-JULIANO-2: CANTIDAD DE DIAS
020900*       CORRIDOS DESDE EL 01/01/0001 HASTA LA FECHA DE TRABAJO Y
021000*       HASTA LA SEGUNDA FECHA (FUNCION '04'), RESPECTIVAMENTE.
021100*       PIC S9(9) PORQUE PARA FECHAS DE HOY EL VALOR RONDA LOS
021200*       700.000 - 750.000, MUY LEJOS DEL LIMITE DE UN S9(9) COMP
021300*       (HASTA 999.999.999), ASI QUE SOBRA MARGEN PARA DECADAS.
021400*     WS-DIA-SEMANA: 0=LUNES ... 6=DOMINGO (VER 2920-DIAS-JULIANOS-I).
021500*     WS-AUX-ANIO-1: ANIO DE TRABAJO MENOS 1, AUXILIAR DE LA
021600*       FORMULA DEL NUMERO JULIANO (SE EXPLICA EN EL GLOSARIO
021700*       MAS ABAJO Y EN EL BANNER DE 2920-DIAS-JULIANOS-I).
021800 77  WS-DIAS-JULIANO             PIC S9(9) COMP  VALUE ZEROS.
021900 77  WS-DIAS-JULIANO-2           PIC S9(9) COMP  VALUE ZEROS.
022000 77  WS-DIA-SEMANA               PIC S9(1) COMP  VALUE ZEROS.
022100 77  WS-AUX-ANIO-1                PIC S9(9) COMP  VALUE ZEROS.
022200
022300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022400
022500*-----------------------------------------------------------------
022600*                                                                  *
022700*  GLOSARIO DEL ALGORITMO DE NUMERO JULIANO (PARRAFO 2920)         *
022800*  ---------------------------------------------------------      *
022900*  LA IDEA ES ASIGNAR A CADA FECHA DEL CALENDARIO UN NUMERO        *
023000*  ENTERO CRECIENTE (EL "NUMERO JULIANO" DE ESTA RUTINA, QUE NO    *
023100*  ES EL JULIANO ASTRONOMICO, SINO SIMPLEMENTE "DIAS TRANSCURRI-   *
023200*  DOS DESDE EL 01/01/0001") PARA PODER RESTAR DOS FECHAS Y        *
023300*  OBTENER LA DIFERENCIA EN DIAS SIN TENER QUE RECORRER MES A MES. *
023400*                                                                  *
023500*  EJEMPLO NUMERICO (FECHA 15/08/2026):                            *
023600*    WS-AUX-ANIO-1       = 2026 - 1 = 2025                         *
023700*    DIAS POR ANIOS COMPLETOS:                                     *
023800*       2025 *  365             =   739125                         *
023900*     + (2025 /   4)            =      506   (ANIOS BISIESTOS)     *
024000*     - (2025 / 100)            =       20   (SIGLOS, NO BISIESTOS)*
024100*     + (2025 / 400)            =        5   (SALVO MULT. DE 400)  *
024200*    DIAS DEL ANIO EN CURSO HASTA EL MES DE AGOSTO (WKT-ACUM-MES(8))*
024300*     +                           212                               *
024400*    DIA DEL MES                                                    *
024500*     +                            15                               *
024600*    2026 NO ES BISIESTO, ASI QUE NO SE SUMA EL DIA EXTRA DE        *
024700*    FEBRERO.                                                      *
024800*    TOTAL WS-DIAS-JULIANO = 739125+506-20+5+212+15 = 739843        *
024900*                                                                  *
025000*  EL DIA DE LA SEMANA SE OBTIENE CON EL RESTO DE DIVIDIR           *
025100*  (WS-DIAS-JULIANO - 1) POR 7, PORQUE EL 01/01/0001 (JULIANO = 1) *
025200*  CAE LUNES EN EL CALENDARIO GREGORIANO PROLEPTICO (EL QUE SE     *
025300*  OBTIENE DE "EXTENDER" HACIA ATRAS LAS REGLAS DEL CALENDARIO     *
025400*  GREGORIANO ACTUAL, AUNQUE HISTORICAMENTE NO SE USARA ESE        *
025500*  CALENDARIO EN ESA FECHA). RESTO 0 = LUNES, RESTO 6 = DOMINGO.    *
025600*                                                                  *
025700*-----------------------------------------------------------------
025800 LINKAGE SECTION.
025900*================*
026000 01  LK-COMUNICACION.
026100*---- CODIGO DE FUNCION PEDIDA POR EL LLAMADOR: '01' A '05', VER -
026200*     EL DETALLE EN EL BANNER DE CABECERA DEL PROGRAMA.
026300     03  LK-FUNCION             PIC X(02).
026400*---- FECHA DE ENTRADA (FORMATO AAAA-MM-DD) PARA TODAS LAS
026500*     FUNCIONES. ES LA UNICA FECHA QUE USAN LAS FUNCIONES '01',
026600*     '02', '03' Y '05'; EN LA '04' ES LA FECHA "DESDE".
026700     03  LK-FECHA-1             PIC X(10).
026800*---- SEGUNDA FECHA (FORMATO AAAA-MM-DD), SOLO LA USA LA FUNCION
026900*     '04' COMO FECHA "HASTA". LAS DEMAS FUNCIONES LA IGNORAN.
027000     03  LK-FECHA-2             PIC X(10).
027100*---- CANTIDAD DE DIAS A SUMAR/RESTAR, ENTRADA DE LAS FUNCIONES
027200*     '02', '03' Y '05' (HABILES O CORRIDOS SEGUN LA FUNCION).
027300     03  LK-CANT-DIAS-HABILES   PIC S9(5) COMP.
027400*---- FECHA RESULTADO (FORMATO AAAA-MM-DD), SALIDA DE LAS
027500*     FUNCIONES '02', '03' Y '05'.
027600     03  LK-FECHA-RESULTADO     PIC X(10).
027700*---- DIFERENCIA EN DIAS CORRIDOS, SALIDA DE LA FUNCION '04'
027800*     (LK-FECHA-2 MENOS LK-FECHA-1; NEGATIVA SI LK-FECHA-2 ES
027900*     ANTERIOR A LK-FECHA-1).
028000     03  LK-DIAS-DIFERENCIA     PIC S9(7) COMP.
028100*---- INDICADOR 'S'/'N' DE DIA HABIL, SALIDA DE LA FUNCION '01'.
028200     03  LK-ES-HABIL            PIC X(01).
028300*---- CANTIDAD DE FERIADOS EFECTIVAMENTE CARGADOS EN LK-TB-FERIADOS
028400*     POR EL LLAMADOR (GOBIERNA LA TABLA DEPENDING ON DE ABAJO).
028500     03  LK-CANT-FERIADOS       PIC S9(5) COMP.
028600*---- TABLA DE FERIADOS EN FORMATO AAAA-MM-DD, ARMADA POR EL
028700*     PROGRAMA LLAMADOR A PARTIR DEL ARCHIVO FERIADO.TXT Y PASADA
028800*     COMPLETA EN CADA CALL (ESTA RUTINA NO LA LEE DE NINGUN
028900*     ARCHIVO PROPIO - VER NOTA EN FILE-CONTROL). EL LIMITE DE 500
029000*     FERIADOS ALCANZA HOLGADAMENTE PARA VARIAS DECADAS DE FERIADOS
029100*     NACIONALES Y BANCARIOS.
029200     03  LK-TB-FERIADOS.
029300         05  LK-FERIADO  PIC X(10)
029400                 OCCURS 0 TO 500 TIMES DEPENDING ON LK-CANT-FERIADOS.
029500
029600*-----------------------------------------------------------------
029700 PROCEDURE DIVISION USING LK-COMUNICACION.
029800
029900 MAIN-PROGRAM-I.
030000*---- PARRAFO PRINCIPAL: VALIDA LA FUNCION PEDIDA Y, SI ES VALIDA,
030100*     LA DESPACHA AL PARRAFO QUE LA RESUELVE. SI LA FUNCION NO ES
030200*     NINGUNA DE LAS CINCO CONOCIDAS, 1000-INICIO-I DEJA EL
030300*     RETURN-CODE DISTINTO DE CERO Y SE SALTEA EL PROCESO.
030400
030500     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
030600
030700     IF RETURN-CODE = ZEROS
030800        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
030900     END-IF
031000
031100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
031200
031300 MAIN-PROGRAM-F. GOBACK.
031400
031500*----  CUERPO INICIO VALIDACION DE LA FUNCION -------------------
031600*      UNICA VALIDACION DE ESTA RUTINA: QUE LK-FUNCION SEA UNO DE
031700*      LOS CINCO CODIGOS CONOCIDOS. NO SE VALIDA EL FORMATO DE LAS
031800*      FECHAS RECIBIDAS (AAAA-MM-DD) PORQUE TODOS LOS LLAMADORES
031900*      DE ESTA RUTINA (PGMLECAP, PGMBONCR Y FNBCERSV) YA TRABAJAN
032000*      INTERNAMENTE CON FECHAS EN ESE FORMATO.
032100 1000-INICIO-I.
032200
032300     MOVE ZEROS TO RETURN-CODE
032400
032500     IF LK-FUNCION NOT = '01' AND LK-FUNCION NOT = '02' AND
032600        LK-FUNCION NOT = '03' AND LK-FUNCION NOT = '04' AND
032700        LK-FUNCION NOT = '05'
032800        DISPLAY '* FNBCALND - FUNCION INVALIDA = ' LK-FUNCION
032900        MOVE 9999 TO RETURN-CODE
033000     END-IF.
033100
033200 1000-INICIO-F. EXIT.
033300
033400*----  DESPACHO SEGUN LA FUNCION RECIBIDA ------------------------
033500 2000-PROCESO-I.
033600
033700     EVALUATE LK-FUNCION
033800        WHEN '01'
033900           PERFORM 2100-ES-HABIL-I     THRU 2100-ES-HABIL-F
034000        WHEN '02'
034100           PERFORM 2200-SUMAR-HABIL-I  THRU 2200-SUMAR-HABIL-F
034200        WHEN '03'
034300           PERFORM 2300-RESTAR-HABIL-I THRU 2300-RESTAR-HABIL-F
034400        WHEN '04'
034500           PERFORM 2400-DIFERENCIA-I   THRU 2400-DIFERENCIA-F
034600        WHEN '05'
034700           PERFORM 2500-RESTAR-CORRIDOS-I THRU 2500-RESTAR-CORRIDOS-F
034800     END-EVALUATE.
034900
035000 2000-PROCESO-F. EXIT.
035100
035200*----  FUNCION '01' - TEST DE DIA HABIL --------------------------
035300*      RESPUESTA RAPIDA, SIN MOVER WS-CONT-HABILES: SE DESCOMPONE
035400*      LA FECHA, SE SACA EL DIA DE LA SEMANA Y, SI NO CAE SABADO
035500*      NI DOMINGO, SE CONSULTA LA TABLA DE FERIADOS. SABADO = 5 Y
035600*      DOMINGO = 6 PORQUE 2920-DIAS-JULIANOS-I DEVUELVE 0=LUNES.
035700 2100-ES-HABIL-I.
035800
035900     MOVE LK-FECHA-1   TO WS-FECHA-GRUPO
036000     PERFORM 2910-DESCOMPONER-FECHA-I THRU 2910-DESCOMPONER-FECHA-F
036100     PERFORM 2920-DIAS-JULIANOS-I     THRU 2920-DIAS-JULIANOS-F
036200     MOVE 'S' TO LK-ES-HABIL
036300
036400     IF WS-DIA-SEMANA = 5 OR WS-DIA-SEMANA = 6
036500*           FIN DE SEMANA - NO HACE FALTA MIRAR LA TABLA DE
036600*           FERIADOS, SE RESUELVE MAS RAPIDO.
036700        MOVE 'N' TO LK-ES-HABIL
036800     ELSE
036900        PERFORM 2940-BUSCAR-FERIADO-I THRU 2940-BUSCAR-FERIADO-F
037000        IF WS-IX-FERIADO > ZEROS
037100           MOVE 'N' TO LK-ES-HABIL
037200        END-IF
037300     END-IF.
037400
037500 2100-ES-HABIL-F. EXIT.
037600
037700*----  FUNCION '02' - T+N DIAS HABILES HACIA ADELANTE ------------
037800*      SALTEA SABADO/DOMINGO Y LOS FERIADOS DE LA TABLA
037900 2200-SUMAR-HABIL-I.
038000
038100     MOVE LK-FECHA-1   TO WS-FECHA-GRUPO
038200     PERFORM 2910-DESCOMPONER-FECHA-I THRU 2910-DESCOMPONER-FECHA-F
038300     MOVE ZEROS TO WS-CONT-HABILES
038400
038500     PERFORM 2950-AVANZAR-UN-DIA-I THRU 2950-AVANZAR-UN-DIA-F
038600        UNTIL WS-CONT-HABILES >= LK-CANT-DIAS-HABILES
038700
038800     PERFORM 2970-RECOMPONER-FECHA-I THRU 2970-RECOMPONER-FECHA-F
038900     MOVE WS-FECHA-GRUPO TO LK-FECHA-RESULTADO.
039000
039100 2200-SUMAR-HABIL-F. EXIT.
039200
039300*----  FUNCION '03' - N DIAS HABILES HACIA ATRAS -----------------
039400*      SOLO SALTEA SABADO/DOMINGO (NO MIRA FERIADOS) - REGLA
039500*      PROPIA DEL CALCE DE CER, A PROPOSITO MAS SIMPLE QUE LA '02'
039600 2300-RESTAR-HABIL-I.
039700
039800     MOVE LK-FECHA-1   TO WS-FECHA-GRUPO
039900     PERFORM 2910-DESCOMPONER-FECHA-I THRU 2910-DESCOMPONER-FECHA-F
040000     MOVE ZEROS TO WS-CONT-HABILES
040100
040200     PERFORM 2960-RETROCEDER-UN-DIA-I THRU 2960-RETROCEDER-UN-DIA-F
040300        UNTIL WS-CONT-HABILES >= LK-CANT-DIAS-HABILES
040400
040500     PERFORM 2970-RECOMPONER-FECHA-I THRU 2970-RECOMPONER-FECHA-F
040600     MOVE WS-FECHA-GRUPO TO LK-FECHA-RESULTADO.
040700
040800 2300-RESTAR-HABIL-F. EXIT.
040900
041000*----  FUNCION '04' - DIFERENCIA EN DIAS CORRIDOS ----------------
041100*      SACA EL JULIANO DE LK-FECHA-1, LO GUARDA EN EL CAMPO
041200*      AUXILIAR WS-DIAS-JULIANO-2 (NO CONFUNDIR EL NOMBRE CON LA
041300*      "SEGUNDA FECHA" - AQUI ES SOLO UN TEMPORAL), LUEGO SACA EL
041400*      JULIANO DE LK-FECHA-2 REUTILIZANDO LOS MISMOS CAMPOS
041500*      WS-FD-* Y WS-ANIO/MES/DIA (PISANDO LOS DE LA PRIMERA FECHA,
041600*      QUE YA NO HACEN FALTA), Y RESTA.
041700 2400-DIFERENCIA-I.
041800
041900     MOVE LK-FECHA-1   TO WS-FECHA-GRUPO
042000     PERFORM 2910-DESCOMPONER-FECHA-I THRU 2910-DESCOMPONER-FECHA-F
042100     PERFORM 2920-DIAS-JULIANOS-I     THRU 2920-DIAS-JULIANOS-F
042200     MOVE WS-DIAS-JULIANO TO WS-DIAS-JULIANO-2
042300
042400*        SE ARMA WS-FECHA-GRUPO-2 SOLO PARA PODER COPIAR SUS
042500*        TRES SUBCAMPOS A WS-FD-* Y REUTILIZAR 2910/2920 SIN
042600*        ESCRIBIR UNA SEGUNDA VERSION DE ESOS DOS PARRAFOS.
042700     MOVE LK-FECHA-2   TO WS-FECHA-GRUPO-2
042800     MOVE WS-FD2-ANIO  TO WS-FD-ANIO
042900     MOVE WS-FD2-MES   TO WS-FD-MES
043000     MOVE WS-FD2-DIA   TO WS-FD-DIA
043100     PERFORM 2910-DESCOMPONER-FECHA-I THRU 2910-DESCOMPONER-FECHA-F
043200     PERFORM 2920-DIAS-JULIANOS-I     THRU 2920-DIAS-JULIANOS-F
043300
043400*        LK-DIAS-DIFERENCIA = LK-FECHA-2 MENOS LK-FECHA-1 (PUEDE
043500*        DAR NEGATIVO SI LK-FECHA-2 ES ANTERIOR A LK-FECHA-1; LOS
043600*        LLAMADORES DE ESTA FUNCION SON LOS RESPONSABLES DE
043700*        INTERPRETAR EL SIGNO SEGUN SU PROPIO NEGOCIO).
043800     COMPUTE LK-DIAS-DIFERENCIA = WS-DIAS-JULIANO - WS-DIAS-JULIANO-2.
043900
044000 2400-DIFERENCIA-F. EXIT.
044100
044200*----  FUNCION '05' - N DIAS CORRIDOS HACIA ATRAS ----------------
044300*      NO MIRA SABADO/DOMINGO NI FERIADOS - RESTA CALENDARIO PURA,
044400*      ALTA 2013 DQV PARA EL DEVENGAMIENTO DE BONOS CER (VER LOG)
044500 2500-RESTAR-CORRIDOS-I.
044600
044700     MOVE LK-FECHA-1   TO WS-FECHA-GRUPO
044800     PERFORM 2910-DESCOMPONER-FECHA-I THRU 2910-DESCOMPONER-FECHA-F
044900     MOVE ZEROS TO WS-CONT-HABILES
045000
045100     PERFORM 2935-RESTAR-UN-DIA-I THRU 2935-RESTAR-UN-DIA-F
045200        VARYING WS-CONT-HABILES FROM 1 BY 1
045300        UNTIL WS-CONT-HABILES > LK-CANT-DIAS-HABILES
045400
045500     PERFORM 2970-RECOMPONER-FECHA-I THRU 2970-RECOMPONER-FECHA-F
045600     MOVE WS-FECHA-GRUPO TO LK-FECHA-RESULTADO.
045700
045800 2500-RESTAR-CORRIDOS-F. EXIT.
045900
046000*----  DESCOMPONE WS-FECHA-GRUPO (AAAA-MM-DD) EN WS-ANIO/MES/DIA -
046100*      Y DE PASO RECALCULA WS-BISIESTO, PORQUE CASI TODOS LOS
046200*      PARRAFOS QUE LLAMAN A ESTE LO HACEN JUSTO ANTES DE NECESITAR
046300*      SABER SI EL ANIO ES BISIESTO (2920, O EL ROLLOVER DE 2930).
046400 2910-DESCOMPONER-FECHA-I.
046500
046600     MOVE WS-FD-ANIO TO WS-ANIO
046700     MOVE WS-FD-MES  TO WS-MES
046800     MOVE WS-FD-DIA  TO WS-DIA
046900
047000*        REGLA DEL ANIO BISIESTO (CALENDARIO GREGORIANO):
047100*        BISIESTO SI ES MULTIPLO DE 4 Y NO ES MULTIPLO DE 100,
047200*        SALVO QUE TAMBIEN SEA MULTIPLO DE 400 (EL AJUSTE DE 1993,
047300*        VER TESO-0601 EN EL REGISTRO DE CAMBIOS). EJEMPLOS:
047400*        2000 ES BISIESTO (MULTIPLO DE 400), 1900 NO LO ES
047500*        (MULTIPLO DE 100 PERO NO DE 400), 2024 ES BISIESTO
047600*        (MULTIPLO DE 4, NO DE 100).
047700     MOVE 'N' TO WS-BISIESTO
047800     IF (WS-ANIO / 4) * 4 = WS-ANIO AND
047900        (WS-ANIO / 100) * 100 NOT = WS-ANIO
048000            OR (WS-ANIO / 400) * 400 = WS-ANIO
048100        MOVE 'S' TO WS-BISIESTO
048200     END-IF.
048300
048400 2910-DESCOMPONER-FECHA-F. EXIT.
048500
048600*----  NUMERO JULIANO (DIAS DESDE EL 01/01/0001) Y DIA DE SEMANA -
048700*      0001-01-01 ES LUNES EN EL CALENDARIO GREGORIANO PROLEPTICO,
048800*      POR LO QUE WS-DIAS-JULIANO = 1 CORRESPONDE A UN LUNES
048900 2920-DIAS-JULIANOS-I.
049000
049100     COMPUTE WS-AUX-ANIO-1 = WS-ANIO - 1
049200
049300*        DIAS DE TODOS LOS ANIOS COMPLETOS ANTERIORES (365 POR
049400*        ANIO, MAS UN DIA POR CADA ANIO BISIESTO ANTERIOR, QUE SE
049500*        CUENTAN CON LA MISMA REGLA DE 2910 APLICADA A DIVISION
049600*        ENTERA: /4 SUMA LOS MULTIPLOS DE 4, /100 DESCUENTA LOS
049700*        SIGLOS Y /400 LOS VUELVE A SUMAR) MAS LOS DIAS DEL ANIO EN
049800*        CURSO HASTA EL MES ANTERIOR (TABLA WKT-ACUM-MES) MAS EL
049900*        DIA DEL MES. VER EL EJEMPLO NUMERICO COMPLETO EN EL
050000*        GLOSARIO DE WORKING-STORAGE.
050100     COMPUTE WS-DIAS-JULIANO =
050200           (WS-AUX-ANIO-1 * 365)
050300         + (WS-AUX-ANIO-1 / 4)
050400         - (WS-AUX-ANIO-1 / 100)
050500         + (WS-AUX-ANIO-1 / 400)
050600         + WKT-ACUM-MES (WS-MES)
050700         + WS-DIA
050800
050900*        WKT-ACUM-MES SIEMPRE SUPONE ANIO NO BISIESTO (FEBRERO=28),
051000*        ASI QUE SI EL ANIO EN CURSO ES BISIESTO Y EL MES ES MARZO
051100*        O POSTERIOR, HAY QUE SUMAR EL 29 DE FEBRERO A MANO.
051200     IF WS-ES-BISIESTO AND WS-MES > 2
051300        ADD 1 TO WS-DIAS-JULIANO
051400     END-IF
051500
051600*        DIA DE LA SEMANA: RESTO DE (JULIANO - 1) DIVIDIDO 7,
051700*        0=LUNES ... 6=DOMINGO (EL 01/01/0001, JULIANO=1, ES
051800*        LUNES EN EL CALENDARIO PROLEPTICO - VER BANNER DEL
051900*        PARRAFO Y GLOSARIO DE WORKING-STORAGE).
052000     COMPUTE WS-DIA-SEMANA =
052100         (WS-DIAS-JULIANO - 1) -
052200         ((WS-DIAS-JULIANO - 1) / 7) * 7.
052300
052400 2920-DIAS-JULIANOS-F. EXIT.
052500
052600*----  SUMA UN DIA A WS-ANIO/MES/DIA (CON ROLLOVER DE MES/ANIO) --
052700*      NO USA EL NUMERO JULIANO PARA AVANZAR UN DIA (SERIA MAS
052800*      LENTO TENER QUE VOLVER A DESCOMPONERLO EN ANIO/MES/DIA);
052900*      EN CAMBIO SUMA DIRECTO SOBRE WS-DIA Y DEJA QUE EL ROLLOVER
053000*      DE FIN DE MES/ANIO SE RESUELVA AQUI MISMO.
053100 2930-SUMAR-UN-DIA-I.
053200
053300     ADD 1 TO WS-DIA
053400
053500*        EL BISIESTO SE RECALCULA ACA PORQUE WS-ANIO PUDO HABER
053600*        CAMBIADO EN UNA VUELTA ANTERIOR DE ESTE MISMO PARRAFO
053700*        (SI EL 31/12 SE CONVIRTIO EN 01/01 DEL ANIO SIGUIENTE).
053800     MOVE 'N' TO WS-BISIESTO
053900     IF (WS-ANIO / 4) * 4 = WS-ANIO AND
054000        (WS-ANIO / 100) * 100 NOT = WS-ANIO
054100            OR (WS-ANIO / 400) * 400 = WS-ANIO
054200        MOVE 'S' TO WS-BISIESTO
054300     END-IF
054400
054500*        FEBRERO ES CASO APARTE PORQUE LA TABLA WKT-CANT-DIAS-MES
054600*        SIEMPRE TIENE 28 (ANIO COMUN); SI EL ANIO ES BISIESTO SE
054700*        ADMITE EL 29 ANTES DE PASAR A MARZO.
054800     IF WS-MES = 2 AND WS-ES-BISIESTO
054900        IF WS-DIA > 29
055000           MOVE 1 TO WS-DIA
055100           ADD 1 TO WS-MES
055200        END-IF
055300     ELSE
055400        IF WS-DIA > WKT-CANT-DIAS-MES (WS-MES)
055500           MOVE 1 TO WS-DIA
055600           ADD 1 TO WS-MES
055700        END-IF
055800     END-IF
055900
056000*        SI EL MES SE FUE A 13 (DESBORDE DE DICIEMBRE), VUELVE A
056100*        ENERO Y SUMA UN ANIO.
056200     IF WS-MES > 12
056300        MOVE 1 TO WS-MES
056400        ADD 1 TO WS-ANIO
056500     END-IF.
056600
056700 2930-SUMAR-UN-DIA-F. EXIT.
056800
056900*----  RESTA UN DIA A WS-ANIO/MES/DIA (CON ROLLOVER DE MES/ANIO) -
057000*      ESPEJO DE 2930, PERO HACIA ATRAS: SI EL DIA NO LLEGO A 1
057100*      TODAVIA, SIMPLEMENTE SE RESTA; SI YA ESTABA EN 1, HAY QUE
057200*      PASAR AL MES ANTERIOR (O AL ANIO ANTERIOR SI ERA ENERO) Y
057300*      PONER WS-DIA EN EL ULTIMO DIA DE ESE MES NUEVO.
057400 2935-RESTAR-UN-DIA-I.
057500
057600     IF WS-DIA > 1
057700        SUBTRACT 1 FROM WS-DIA
057800     ELSE
057900        IF WS-MES > 1
058000           SUBTRACT 1 FROM WS-MES
058100        ELSE
058200           MOVE 12 TO WS-MES
058300           SUBTRACT 1 FROM WS-ANIO
058400        END-IF
058500
058600*           RECALCULA EL BISIESTO DEL ANIO (QUE PUDO HABER
058700*           CAMBIADO RECIEN ARRIBA) ANTES DE DECIDIR SI FEBRERO
058800*           TIENE 28 O 29 DIAS.
058900        MOVE 'N' TO WS-BISIESTO
059000        IF (WS-ANIO / 4) * 4 = WS-ANIO AND
059100           (WS-ANIO / 100) * 100 NOT = WS-ANIO
059200               OR (WS-ANIO / 400) * 400 = WS-ANIO
059300           MOVE 'S' TO WS-BISIESTO
059400        END-IF
059500
059600*           ULTIMO DIA DEL MES NUEVO: 29 SI ES FEBRERO BISIESTO,
059700*           SI NO EL VALOR DE LA TABLA WKT-CANT-DIAS-MES.
059800        IF WS-MES = 2 AND WS-ES-BISIESTO
059900           MOVE 29 TO WS-DIA
060000        ELSE
060100           MOVE WKT-CANT-DIAS-MES (WS-MES) TO WS-DIA
060200        END-IF
060300     END-IF.
060400
060500 2935-RESTAR-UN-DIA-F. EXIT.
060600
060700*----  AVANZA UN DIA Y CUENTA SI ES HABIL (FUNCION '02') ---------
060800*      AVANZA UN DIA DE CALENDARIO Y, SI EL DIA NUEVO NO ES
060900*      SABADO/DOMINGO NI FIGURA EN LA TABLA DE FERIADOS, SUMA UNO
061000*      A WS-CONT-HABILES. SE REPITE (DESDE 2200-SUMAR-HABIL-I)
061100*      HASTA JUNTAR LA CANTIDAD DE DIAS HABILES PEDIDA.
061200 2950-AVANZAR-UN-DIA-I.
061300
061400     PERFORM 2930-SUMAR-UN-DIA-I THRU 2930-SUMAR-UN-DIA-F
061500     PERFORM 2920-DIAS-JULIANOS-I THRU 2920-DIAS-JULIANOS-F
061600
061700     IF WS-DIA-SEMANA NOT = 5 AND WS-DIA-SEMANA NOT = 6
061800        PERFORM 2940-BUSCAR-FERIADO-I THRU 2940-BUSCAR-FERIADO-F
061900        IF WS-IX-FERIADO = ZEROS
062000           ADD 1 TO WS-CONT-HABILES
062100        END-IF
062200     END-IF.
062300
062400 2950-AVANZAR-UN-DIA-F. EXIT.
062500
062600*----  RETROCEDE UN DIA Y CUENTA SI ES HABIL (FUNCION '03') ------
062700*      NO CONSULTA LA TABLA DE FERIADOS - VER BANNER DE CABECERA
062800*      DEL PROGRAMA Y EL COMENTARIO DE 2300-RESTAR-HABIL-I: ESTA
062900*      FUNCION SE USA PARA EL CALCE DEL CER DE REFERENCIA, DONDE
063000*      LA REGLA DE NEGOCIO SOLO PIDE SALTEAR FIN DE SEMANA.
063100 2960-RETROCEDER-UN-DIA-I.
063200
063300     PERFORM 2935-RESTAR-UN-DIA-I THRU 2935-RESTAR-UN-DIA-F
063400     PERFORM 2920-DIAS-JULIANOS-I THRU 2920-DIAS-JULIANOS-F
063500
063600     IF WS-DIA-SEMANA NOT = 5 AND WS-DIA-SEMANA NOT = 6
063700        ADD 1 TO WS-CONT-HABILES
063800     END-IF.
063900
064000 2960-RETROCEDER-UN-DIA-F. EXIT.
064100
064200*----  BUSCA LK-FECHA-1 (YA DESCOMPUESTA) EN LA TABLA DE FERIADOS
064300*      RECIBIDA POR LINKAGE - WS-IX-FERIADO > 0 SI ES FERIADO -----
064400*      RECOMPONE PRIMERO WS-FECHA-GRUPO PORQUE LA COMPARACION SE
064500*      HACE CONTRA EL TEXTO AAAA-MM-DD, NO CONTRA LOS CAMPOS
064600*      NUMERICOS DESCOMPUESTOS (LA TABLA DE FERIADOS LLEGA ASI
064700*      DESDE EL LLAMADOR - VER LK-TB-FERIADOS).
064800 2940-BUSCAR-FERIADO-I.
064900
065000     PERFORM 2970-RECOMPONER-FECHA-I THRU 2970-RECOMPONER-FECHA-F
065100     MOVE ZEROS TO WS-IX-FERIADO
065200
065300     PERFORM 2945-SCAN-UN-FERIADO-I THRU 2945-SCAN-UN-FERIADO-F
065400             VARYING WS-IX-MES FROM 1 BY 1
065500             UNTIL WS-IX-MES > LK-CANT-FERIADOS
065600             OR WS-IX-FERIADO > ZEROS.
065700
065800 2940-BUSCAR-FERIADO-F. EXIT.
065900
066000*----  COMPARA UN FERIADO DE LA TABLA CONTRA LA FECHA BUSCADA ----
066100*      BUSQUEDA LINEAL SIMPLE; LA TABLA DE FERIADOS TIENE A LO
066200*      SUMO UNAS DOCENAS DE ENTRADAS POR ANIO, ASI QUE UNA
066300*      BUSQUEDA SECUENCIAL ALCANZA SIN NECESIDAD DE ORDENARLA NI
066400*      DE UN SEARCH BINARIO.
066500 2945-SCAN-UN-FERIADO-I.
066600
066700     IF LK-FERIADO (WS-IX-MES) = WS-FECHA-GRUPO
066800        MOVE WS-IX-MES TO WS-IX-FERIADO
066900     END-IF.
067000
067100 2945-SCAN-UN-FERIADO-F. EXIT.
067200
067300*----  RECOMPONE WS-FECHA-GRUPO (AAAA-MM-DD) DESDE ANIO/MES/DIA --
067400*      INVERSA DE 2910: VUELVE A ARMAR EL TEXTO AAAA-MM-DD A
067500*      PARTIR DE LOS CAMPOS NUMERICOS, PONIENDO LOS DOS GUIONES A
067600*      MANO POR REFERENCIA POSICIONAL (NO HACE FALTA UN STRING
067700*      PORQUE WS-FD-ANIO/MES/DIA YA SON SUBCAMPOS DE LA MISMA
067800*      REDEFINICION DE WS-FECHA-GRUPO).
067900 2970-RECOMPONER-FECHA-I.
068000
068100     MOVE WS-ANIO TO WS-FD-ANIO
068200     MOVE WS-MES  TO WS-FD-MES
068300     MOVE WS-DIA  TO WS-FD-DIA
068400     MOVE '-' TO WS-FECHA-GRUPO (5:1)
068500     MOVE '-' TO WS-FECHA-GRUPO (8:1).
068600
068700 2970-RECOMPONER-FECHA-F. EXIT.
068800
068900*----  FIN DE PROGRAMA - DEVUELVE EL CONTROL AL LLAMADOR ---------
069000*      NO HAY NADA QUE CERRAR (NO SE ABRIO NINGUN ARCHIVO) NI
069100*      NINGUN TOTAL QUE INFORMAR; EL PARRAFO EXISTE SOLO POR LA
069200*      CONVENCION DE LA MESA DE TENER SIEMPRE UN PUNTO DE SALIDA
069300*      UNICO AL FINAL DE CADA PROGRAMA CALLABLE.
069400 9999-FINAL-I.
069500
069600     CONTINUE.
069700
069800 9999-FINAL-F. EXIT.
069900*-----------------------------------------------------------------
070000*                                                                  *
070100*  NOTAS DE CONTROL DE CALIDAD (MESA-1301, REVISION 2016)          *
070200*  ---------------------------------------------------------      *
070300*  EN LA REVISION DE MAYO DE 2016 SE VERIFICARON A MANO, CONTRA    *
070400*  UNA COPIA DE DESARROLLO DE FNBCALND, LOS SIGUIENTES CASOS:      *
070500*                                                                  *
070600*   1. FUNCION '01' SOBRE UN SABADO Y UN DOMINGO CONOCIDOS: DA     *
070700*      'N' EN AMBOS CASOS SIN CONSULTAR LA TABLA DE FERIADOS.      *
070800*   2. FUNCION '01' SOBRE UN FERIADO NACIONAL QUE CAE EN DIA DE    *
070900*      SEMANA (25 DE MAYO): DA 'N' SOLO SI EL FERIADO ESTA         *
071000*      CARGADO EN LA TABLA RECIBIDA POR LINKAGE - SI EL LLAMADOR   *
071100*      SE OLVIDA DE CARGAR UN FERIADO, LA RUTINA NO TIENE FORMA    *
071200*      DE DETECTARLO (NO CONOCE FERIADOS PROPIOS).                 *
071300*   3. FUNCION '02' AVANZANDO 5 DIAS HABILES DESDE UN VIERNES      *
071400*      QUE CAE JUSTO ANTES DE UN FERIADO DE LUNES: EL RESULTADO    *
071500*      SALTEA CORRECTAMENTE EL SABADO, EL DOMINGO Y EL LUNES       *
071600*      FERIADO, LLEGANDO AL MARTES COMO PRIMER DIA HABIL.          *
071700*   4. FUNCION '04' CON LK-FECHA-2 ANTERIOR A LK-FECHA-1: DEVUELVE *
071800*      UN VALOR NEGATIVO, TAL COMO ESPERA PGMBONCR CUANDO COMPARA  *
071900*      FECHAS DE CUPON CONTRA LA FECHA DE LIQUIDACION.             *
072000*   5. FUNCION '05' RESTANDO DIAS CORRIDOS A TRAVES DE UN 29 DE    *
072100*      FEBRERO (ANIO BISIESTO): EL ROLLOVER DE 2935-RESTAR-UN-     *
072200*      DIA-I RECONOCE CORRECTAMENTE EL 29/02 COMO ULTIMO DIA DE    *
072300*      FEBRERO DE ESE ANIO.                                        *
072400*                                                                  *
072500*-----------------------------------------------------------------
072600*                                                                  *
072700*  NOTAS PARA EL MANTENIMIENTO FUTURO DE ESTA RUTINA               *
072800*  ---------------------------------------------------------      *
072900*   1. LA TABLA DE FERIADOS TIENE LIMITE 500 (LK-TB-FERIADOS). SI  *
073000*      ALGUN DIA LA MESA CARGA FERIADOS DE VARIOS PAISES EN LA     *
073100*      MISMA TABLA, REVISAR SI ESE LIMITE SIGUE ALCANZANDO.        *
073200*   2. LAS FUNCIONES '02' Y '03' RECORREN DIA POR DIA (PERFORM     *
073300*      UNTIL); PARA CANTIDADES MUY GRANDES DE DIAS HABILES ESTO    *
073400*      ES MAS LENTO QUE UNA CUENTA DIRECTA, PERO A LA FECHA NINGUN *
073500*      LLAMADOR PIDE MAS DE UNOS POCOS MESES DE DIFERENCIA.        *
073600*   3. SI SE AGREGA UNA FUNCION '06' O POSTERIOR, SEGUIR EL MISMO  *
073700*      ESQUEMA DE DESPACHO DE 2000-PROCESO-I Y DOCUMENTARLA EN EL  *
073800*      BANNER DE CABECERA DEL PROGRAMA, NO SOLO EN EL REGISTRO DE  *
073900*      CAMBIOS.                                                    *
074000*   4. ESTA RUTINA NO VALIDA QUE LAS FECHAS RECIBIDAS SEAN FECHAS  *
074100*      REALES (POR EJEMPLO, 2026-02-30). SE CONFIA EN QUE LOS      *
074200*      PROGRAMAS LLAMADORES YA VALIDARON SUS FECHAS DE ORIGEN      *
074300*      ANTES DE INVOCAR ESTA FUNCION.                              *
074400*-----------------------------------------------------------------
