000100*    CPFERIAD
000200**************************************************
000300*    LAYOUT ARCHIVO FERIADOS                     *
000400*    KC04119.MESADIN.COPYLIB(CPFERIAD)           *
000500*    LARGO 12 BYTES                              *
000600*    UN REGISTRO POR FERIADO, NO ORDENADO        *
000700*    (COMPARTIDO ENTRE PGMLECAP Y PGMBONCR)      *
000800**************************************************
000900 01  REG-FERIADO.
001000     03  FER-FECHA           PIC X(10)   VALUE SPACES.
001100     03  FILLER              PIC X(02)   VALUE SPACES.
