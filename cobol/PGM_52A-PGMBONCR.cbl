000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBONCR.
000300 AUTHOR. D.Q.VILLAGRA.
000400 INSTALLATION. MESA DE DINERO - SISTEMAS.
000500 DATE-WRITTEN. 03/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CARTERA DE RENTA FIJA.
000800*****************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMBONCR                                            *
001100*  MOTOR DE ANALYTICS DE BONOS AJUSTADOS POR CER.                *
001200*                                                                *
001300*  POR CADA TICKER ARMA EL PAQUETE DE FLUJOS DE FONDOS, CALCULA  *
001400*  EL VALOR TECNICO (VT) AJUSTADO POR EL INDICE CER, LOS         *
001500*  INTERESES CORRIDOS, LA PARIDAD, LA TIR POR BISECCION (TNA Y   *
001600*  TIREA), LA DURATION, LA DURATION MODIFICADA, LA CONVEXIDAD Y  *
001700*  LA VIDA PROMEDIO (WAL).                                       *
001800*                                                                *
001900*****************************************************************
002000*    REGISTRO DE CAMBIOS
002100*    03/09/1992 DQV MESA-0978 ALTA INICIAL - VALUACION DE BONOS
002200*               CAPITALIZABLES POR TASA FIJA (ANTECESOR DEL
002300*               ESQUEMA CER).
002400*    17/02/1995 MHA MESA-1011 SE AGREGA RECONCILIACION DE PRECIO
002500*               LIMPIO/SUCIO CONTRA LA COTIZACION DE MERCADO.
002600*    25/01/1999 RSC AUDIT-Y2K REVISION GENERAL DE FECHAS - TODAS
002700*               LAS FECHAS DEL PROGRAMA YA USABAN ANIO DE 4
002800*               POSICIONES.
002900*    10/06/2012 DQV MESA-1145 REESCRITURA COMPLETA PARA EL MOTOR
003000*               DE ANALYTICS DE BONOS CER: REEMPLAZA LA TASA FIJA
003100*               POR EL AJUSTE CONTRA LA SERIE DE INDICE CER DEL
003200*               BCRA (RUTINA FNBCERSV) Y AGREGA LA TIR POR
003300*               BISECCION CON DURATION/CONVEXIDAD/WAL.
003400*    14/08/2012 DQV MESA-1145 SE ARMA LA TABLA DE FLUJOS POR BONO
003500*               (WS-TB-FLUJOS-BONO) CON LOS DIAS CORRIDOS A CADA
003600*               FECHA DE FLUJO CALCULADOS UNA SOLA VEZ, ANTES DE
003700*               ENTRAR A LA BISECCION, PARA NO LLAMAR A FNBCALND
003800*               SETENTA VECES POR FLUJO.
003900*    02/10/2013 JCP MESA-1180 CORRIGE EL CALCULO DE DIAS-CUPON
004000*               CUANDO NINGUN HUECO ENTRE FECHAS SUPERA LOS 25
004100*               DIAS CORRIDOS: SE MANTIENE EL DEFAULT DE 182.
004200*    20/11/2013 DQV MESA-1190 SE INCORPORA EL FALLBACK DE FECHA DE
004300*               ULTIMO CUPON CONTRA FNBCALND FUNCION '05' CUANDO
004400*               NO HAY NINGUN FLUJO EN O ANTES DE HOY.
004500*    11/03/2016 DQV MESA-1301 CORRIGE LA INICIALIZACION DEL
004600*               REGISTRO DE SALIDA: EL "MOVE SPACES TO
004700*               REG-BNCRESULT" DEJABA BASURA EN LOS CAMPOS
004800*               COMP-3 DE ANALYTICS. SE REEMPLAZA POR
004900*               INICIALIZACION CAMPO A CAMPO, ALFA CON SPACES Y
005000*               NUMERICOS CON ZEROS, ANTES DE GRABAR (VER EL
005100*               MISMO DEFECTO Y LA MISMA SOLUCION EN PGMLECAP).
005200*    18/04/2016 DQV MESA-1301 CORRIGE EL SIGNO DE WS-ELAPSED EN
005300*               2220-ULTIMO-CUPON-I: SE USABA WS-FLU-DIAS DEL
005400*               FLUJO ENCONTRADO, QUE ES "DIAS HASTA EL FLUJO"
005500*               (NEGATIVO PARA UN CUPON YA PAGADO, EL CASO
005600*               NORMAL), Y EL PISO EN CERO DE MAS ABAJO LO
005700*               DEJABA SIEMPRE EN CERO - LOS INTERESES CORRIDOS
005800*               DABAN ~0 PARA CASI TODOS LOS BONOS. AHORA SE
005900*               PIDE UN CALL NUEVO A FNBCALND CON FECHA-1 = EL
006000*               CUPON HALLADO Y FECHA-2 = LA LIQUIDACION.
006100*    09/05/2016 MHA MESA-1301 REVISADA LA CORRECCION ANTERIOR
006200*               CONTRA UNA MUESTRA DE BONOS DE LA CARTERA; SE
006300*               AGREGAN LAS NOTAS DE CONTROL DE CALIDAD AL FINAL
006400*               DE LA WORKING-STORAGE SECTION PARA DEJAR
006500*               CONSTANCIA DE LOS CASOS REVISADOS.
006600*    23/05/2016 RSC MESA-1305 SE AMPLIA LA DOCUMENTACION INTERNA
006700*               DEL PROGRAMA (GLOSARIO DE FORMULAS, HISTORIA DEL
006800*               ESQUEMA CER) A PEDIDO DE SISTEMAS PARA FACILITAR
006900*               EL MANTENIMIENTO FUTURO; SIN CAMBIOS DE LOGICA.
007000*****************************************************************
007100*    NOTAS GENERALES DE DISENO
007200*    1. ESTE PROGRAMA NO ORDENA NADA CON SORT: EL ARCHIVO CASHFLOW
007300*       VIENE EN EL ORDEN QUE LO VUELCA EL SISTEMA DE EMISION Y SE
007400*       AGRUPA EN MEMORIA POR TICKER (WS-TB-BONOS), RESPETANDO EL
007500*       ORDEN DE PRIMERA APARICION. LA UNICA PASADA DE ORDENAMIENTO
007600*       ES LA BURBUJA DE 2160-ORDENAR-FLUJOS-I, SOBRE LA TABLA
007700*       CHICA DE FLUJOS DE UN SOLO BONO (A LO SUMO 400 FILAS).
007800*    2. NO HAY ACCESO A BASE DE DATOS. TODO SALE DE LOS CUATRO
007900*       ARCHIVOS PLANOS DE ENTRADA (FERIADO, COTIZA, CERSERIE,
008000*       CASHFLOW), CARGADOS ENTEROS EN TABLAS DE WORKING-STORAGE
008100*       ANTES DE EMPEZAR EL PROCESO POR BONO.
008200*    3. EL MOTOR TRABAJA "BONO A BONO": CADA VUELTA DE
008300*       2000-PROCESO-I ARMA EL VALOR TECNICO, LOS INTERESES
008400*       CORRIDOS, EL PRECIO, LA PARIDAD, LA TIR Y LA VIDA PROMEDIO
008500*       DE UN SOLO TICKER, Y ESCRIBE UN UNICO REGISTRO DE SALIDA.
008600*    4. LA TIR SE OBTIENE POR BISECCION NUMERICA (70 PASOS FIJOS)
008700*       SOBRE EL INTERVALO [-0,005 ; 0,02] DE TASA DIARIA, BUSCANDO
008800*       LA RAIZ DE VALOR-PRESENTE(Y) MENOS PRECIO-SUCIO. NO HAY
008900*       NEWTON-RAPHSON EN ESTE PROGRAMA: SETENTA PASOS DE BISECCION
009000*       ALCANZAN LA PRECISION QUE PIDE MESA DE DINERO SIN RIESGO DE
009100*       DIVERGENCIA, Y SE CALCULAN LOS DIAS DE CADA FLUJO UNA SOLA
009200*       VEZ (WS-FLU-DIAS) ANTES DE ENTRAR A LA BISECCION PARA NO
009300*       LLAMAR A FNBCALND SETENTA VECES POR FLUJO.
009400*    5. SI DOS REGISTROS DE CASHFLOW TRAEN EL MISMO TICKER, EL
009500*       SEGUNDO SOLO COMPLETA LOS CAMPOS QUE EL PRIMERO TRAJO EN
009600*       CERO (VER 1100-AGRUPAR-BONOS-I) Y SE QUEDA CON LA FECHA DE
009700*       VENCIMIENTO MAS LEJANA DE LAS DOS.
009800*    6. ESTE PROGRAMA NO RECALCULA EL CALENDARIO DE DIAS HABILES NI
009900*       LA SERIE DE INDICE CER: AMBAS COSAS SE PIDEN POR CALL A LAS
010000*       RUTINAS DE LA MESA (FNBCALND Y FNBCERSV, RESPECTIVAMENTE),
010100*       DE LA MISMA MANERA QUE HACE PGMLECAP PARA LAS LECAPS.
010200*
010300*    CONVENCIONES DE NOMBRES USADAS EN ESTE PROGRAMA
010400*    CSH-   CAMPOS DEL REGISTRO DE ENTRADA CASHFLOW (FLUJOS CRUDOS)
010500*    CER-   CAMPOS DEL REGISTRO DE ENTRADA CERSERIE (SERIE DE INDICE)
010600*    MKT-   CAMPOS DEL REGISTRO DE ENTRADA COTIZA (PRECIO DE MERCADO)
010700*    FER-   CAMPOS DEL REGISTRO DE ENTRADA FERIADO
010800*    BNC-   CAMPOS DEL REGISTRO DE SALIDA BNCRESULT
010900*    WS-CSF-  FILA DE LA TABLA DE FLUJOS CRUDOS EN MEMORIA
011000*    WS-BND-  FILA DE LA TABLA DE PAQUETES DE BONOS (UNA POR TICKER)
011100*    WS-FLU-  FILA DE LA TABLA DE FLUJOS DEL BONO EN CURSO
011200*    WS-COT-  FILA DE LA TABLA DE COTIZACIONES EN MEMORIA
011300*    WS-SER-  FILA DE LA TABLA DE LA SERIE DE INDICE CER EN MEMORIA
011400*    WS-TIR-  CAMPOS AUXILIARES DEL CALCULO DE TIR POR BISECCION
011500*    LK-CAL-  CAMPOS DE LINKAGE HACIA FNBCALND
011600*    LK-SRV-  CAMPOS DE LINKAGE HACIA FNBCERSV
011700*    FS-      INDICADOR DE FILE STATUS DE CADA ARCHIVO
011800*    WS-IX    SUBINDICE DE USO GENERAL (SE REUTILIZA EN VARIAS
011900*             PASADAS DE BUSQUEDA SECUENCIAL, NO ES UN CONTADOR)
012000*
012100*    NOTAS SOBRE MANEJO DE ERRORES
012200*    TODOS LOS OPEN Y READ DE LOS ARCHIVOS DE ENTRADA VERIFICAN EL
012300*    FILE STATUS. UN STATUS DISTINTO DE '00' (O '10' PARA FIN DE
012400*    ARCHIVO EN LOS READ) DEJA RETURN-CODE EN 9999 Y EL PROCESO NO
012500*    PASA AL CUERPO PRINCIPAL (VER EL IF RETURN-CODE = ZEROS DE
012600*    MAIN-PROGRAM-I). NO SE REINTENTA NINGUNA LECTURA NI SE SALTEA
012700*    UN REGISTRO DE ENTRADA POR LAS SUYAS: CUALQUIER ERROR DE
012800*    ARCHIVO CORTA LA CORRIDA PARA QUE OPERACIONES LO REVISE.
012900*
013000*    ARCHIVOS QUE USA ESTE PROGRAMA (DD-NAMES DEL JCL DE LA MESA)
013100*    DDFERIAD  ENTRADA, FERIADOS BURSATILES (CPFERIAD, SECUENCIAL)
013200*    DDCOTIZA  ENTRADA, COTIZACIONES DE MERCADO (CPMKTQUO)
013300*    DDCERSER  ENTRADA, SERIE DE INDICE CER DEL BCRA (CPCERSER)
013400*    DDCASHFL  ENTRADA, FLUJOS DE FONDOS DE CADA BONO (CPCASHFL)
013500*    DDBNCRES  SALIDA, UN REGISTRO POR TICKER CON LOS ANALYTICS
013600*
013700*    PROGRAMAS RELACIONADOS DE LA MESA
013800*    PGMLECAP  MOTOR DE TASAS DE LECAPS (TASA FIJA, SIN CER), MISMO
013900*              ESQUEMA GENERAL DE CARGA DE TABLAS Y UNA PASADA POR
014000*              INSTRUMENTO. COMPARTE EL MISMO DEFECTO DE MOVE SPACES
014100*              CORREGIDO ACA (VER MESA-1301 Y MESA-1299 ARRIBA).
014200*    FNBCALND  RUTINA DE CALENDARIO (DIAS HABILES, DIFERENCIA DE
014300*              FECHAS, RETROCESO/AVANCE DE DIAS HABILES). SE LLAMA
014400*              VARIAS VECES POR BONO DESDE ESTE PROGRAMA.
014500*    FNBCERSV  RUTINA QUE BUSCA EL VALOR DE LA SERIE DE INDICE CER
014600*              MAS CERCANO A UNA FECHA PEDIDA, CON TOLERANCIA.
014700*
014800*    HISTORIA DEL ESQUEMA DE AJUSTE CER EN LA MESA
014900*    HASTA 2012 ESTE PROGRAMA VALUABA LOS BONOS DE LA CARTERA CON
015000*    UNA TASA DE CUPON FIJA SOBRE EL VALOR RESIDUAL NOMINAL, SIN
015100*    NINGUN AJUSTE POR INFLACION. LA REESCRITURA DE MESA-1145
015200*    (10/06/2012) INCORPORO EL AJUSTE POR EL INDICE CER QUE
015300*    PUBLICA EL BCRA, QUE LAS COLOCACIONES EN PESOS AJUSTABLES
015400*    VIENEN USANDO DESDE HACE AÑOS; A PARTIR DE ESA FECHA EL VALOR
015500*    TECNICO DE CADA BONO DEPENDE DE LA RELACION ENTRE EL INDICE
015600*    CER VIGENTE EL DIA DE LA LIQUIDACION Y EL INDICE CER VIGENTE
015700*    EL DIA DE LA EMISION (CER-INICIAL, QUE VIENE FIJO EN EL
015800*    ARCHIVO DE FLUJOS DE FONDOS).
015900*
016000*    ANTES DE ESA REESCRITURA EL PROGRAMA NO CALCULABA TIR POR
016100*    BISECCION: USABA UNA APROXIMACION LINEAL SOBRE EL CUPON Y EL
016200*    PRECIO, QUE LA MESA CONSIDERABA DEMASIADO IMPRECISA PARA
016300*    BONOS CON FLUJOS IRREGULARES (AMORTIZACIONES PARCIALES ANTES
016400*    DEL VENCIMIENTO FINAL). LA BISECCION REEMPLAZO ESA
016500*    APROXIMACION SIN CAMBIAR LA FORMA DE CARGAR NI DE AGRUPAR LOS
016600*    FLUJOS, QUE VIENE DESDE LA VERSION ORIGINAL DE 1992.
016700*
016800*    EJEMPLO DE JCL PARA CORRER ESTE PROGRAMA (RESUMIDO, SOLO A
016900*    TITULO INFORMATIVO - EL JCL REAL DE PRODUCCION VIVE EN LA
017000*    BIBLIOTECA DE PROCS DE LA MESA, NO EN ESTE FUENTE):
017100*    //PGMBONCR EXEC PGM=PGMBONCR
017200*    //DDFERIAD DD DSN=KC04119.MESADIN.FERIADOS,DISP=SHR
017300*    //DDCOTIZA DD DSN=KC04119.MESADIN.COTIZA.DIARIA,DISP=SHR
017400*    //DDCERSER DD DSN=KC04119.MESADIN.CERSERIE,DISP=SHR
017500*    //DDCASHFL DD DSN=KC04119.MESADIN.CASHFLOW.BONCER,DISP=SHR
017600*    //DDBNCRES DD DSN=KC04119.MESADIN.BNCRESULT,DISP=(NEW,CATLG)
017700*****************************************************************
017800 ENVIRONMENT DIVISION.
017900 CONFIGURATION SECTION.
018000 SPECIAL-NAMES.
018100     DECIMAL-POINT IS COMMA.
018200 INPUT-OUTPUT SECTION.
018300 FILE-CONTROL.
018400
018500*    FLUJOS DE FONDOS CRUDOS DE CADA BONO, UN REGISTRO POR FLUJO,
018600*    NO NECESARIAMENTE AGRUPADOS POR TICKER
018700     SELECT CASHFLOW   ASSIGN DDCASHFL
018800            FILE STATUS IS FS-CASHFLOW.
018900
019000*    SERIE HISTORICA DEL INDICE CER PUBLICADA POR EL BCRA
019100     SELECT CERSERIE    ASSIGN DDCERSER
019200            FILE STATUS IS FS-CERSERIE.
019300
019400*    ULTIMA COTIZACION DE MERCADO CONOCIDA DE CADA TICKER
019500     SELECT COTIZA      ASSIGN DDCOTIZA
019600            FILE STATUS IS FS-COTIZA.
019700
019800*    FERIADOS BURSATILES, UN REGISTRO POR FECHA (SABADOS Y
019900*    DOMINGOS NO VIENEN, LOS RECONOCE FNBCALND POR SU CUENTA)
020000     SELECT FERIADO     ASSIGN DDFERIAD
020100            FILE STATUS IS FS-FERIADO.
020200
020300*    SALIDA: UN REGISTRO DE ANALYTICS POR TICKER PROCESADO
020400     SELECT BNCRESULT   ASSIGN DDBNCRES
020500            FILE STATUS IS FS-BNCRESULT.
020600
020700*-----------------------------------------------------------------
020800 DATA DIVISION.
020900 FILE SECTION.
021000
021100 FD  CASHFLOW
021200     BLOCK CONTAINS 0 RECORDS
021300     RECORD CONTAINS 104 CHARACTERS
021400     RECORDING MODE IS F.
021500*    COPY CPCASHFL.
021600*    LAYOUT ARCHIVO FLUJOS DE FONDOS (BONCER)
021700*    KC04119.MESADIN.COPYLIB(CPCASHFL)
021800*    LARGO 104 BYTES
021900*    ESTE ES EL REGISTRO MAS ANCHO DE LOS CUATRO DE ENTRADA,
022000*    PORQUE TRAE EL ISIN Y LA RAZON SOCIAL DEL EMISOR ADEMAS DE
022100*    LOS CAMPOS NUMERICOS DE CADA FLUJO; ESOS DOS CAMPOS SON
022200*    PURAMENTE INFORMATIVOS Y NO SE COPIAN A WS-TB-CASHFLOW NI
022300*    APARECEN EN LA SALIDA.
022400 01  REG-CASHFLOW.
022500*    TICKER DEL BONO AL QUE PERTENECE ESTE FLUJO
022600     03  CSH-TICKER          PIC X(12)   VALUE SPACES.
022700*    ISIN DEL BONO (INFORMATIVO, NO SE USA EN EL CALCULO)
022800     03  CSH-ISIN            PIC X(12)   VALUE SPACES.
022900*    RAZON SOCIAL DEL EMISOR (INFORMATIVO)
023000     03  CSH-EMISOR          PIC X(30)   VALUE SPACES.
023100*    FECHA DE ESTE FLUJO, FORMATO AAAA-MM-DD
023200     03  CSH-FECHA-FLUJO     PIC X(10)   VALUE SPACES.
023300*    VALOR RESIDUAL DEL BONO (SE REPITE EN CADA FLUJO DEL TICKER)
023400     03  CSH-VR              PIC S9(9)V99 COMP-3   VALUE ZEROS.
023500*    TASA DE CUPON ANUAL DEL BONO (SE REPITE EN CADA FLUJO)
023600     03  CSH-CUPON           PIC S9(3)V9999 COMP-3 VALUE ZEROS.
023700*    VALOR DEL INDICE CER EN LA FECHA DE EMISION DEL BONO
023800     03  CSH-CER-INICIAL     PIC S9(7)V9999 COMP-3 VALUE ZEROS.
023900*    FACTOR DE CAPITALIZACION ADICIONAL (DEFAULT 1,0000 SI VIENE
024000*    EN CERO, VER 2100-VALOR-TECNICO-I)
024100     03  CSH-FACTOR-CAP      PIC S9(3)V9999 COMP-3 VALUE ZEROS.
024200*    AMORTIZACION DE CAPITAL DE ESTE FLUJO (PUEDE SER CERO SI ES
024300*    UN FLUJO SOLO DE INTERES)
024400     03  CSH-CAPITAL         PIC S9(9)V99 COMP-3   VALUE ZEROS.
024500*    INTERES DE ESTE FLUJO
024600     03  CSH-INTERES         PIC S9(9)V99 COMP-3   VALUE ZEROS.
024700*    FLUJO TOTAL YA SUMADO POR EL SISTEMA DE EMISION; SI VIENE EN
024800*    CERO, 2155-COPIAR-UN-FLUJO-I LO ARMA SUMANDO CAPITAL E
024900*    INTERES DEL MISMO REGISTRO
025000     03  CSH-FLUJO           PIC S9(9)V99 COMP-3   VALUE ZEROS.
025100     03  FILLER              PIC X(02)   VALUE SPACES.
025200
025300 FD  CERSERIE
025400     BLOCK CONTAINS 0 RECORDS
025500     RECORD CONTAINS 20 CHARACTERS
025600     RECORDING MODE IS F.
025700*    COPY CPCERSER.
025800*    LAYOUT ARCHIVO SERIE INDICE CER (BCRA)
025900*    KC04119.MESADIN.COPYLIB(CPCERSER)
026000*    LARGO 20 BYTES
026100*    ES EL REGISTRO MAS CHICO DE LOS CUATRO DE ENTRADA: UN VALOR
026200*    DE INDICE POR FECHA DE PUBLICACION, SIN CAMPOS INFORMATIVOS.
026300*    ESTE PROGRAMA CARGA LA SERIE ENTERA EN WS-TB-CERSERIE Y LA
026400*    ENTREGA ENTERA POR LINKAGE A FNBCERSV CADA VEZ QUE NECESITA
026500*    BUSCAR UN VALOR.
026600 01  REG-CERSERIE.
026700*    FECHA DE PUBLICACION DEL INDICE, FORMATO AAAA-MM-DD
026800     03  CER-FECHA           PIC X(10)   VALUE SPACES.
026900*    VALOR DEL INDICE CER PUBLICADO POR EL BCRA PARA ESA FECHA
027000     03  CER-VALOR           PIC S9(5)V9999 COMP-3 VALUE ZEROS.
027100     03  FILLER              PIC X(05)   VALUE SPACES.
027200
027300 FD  COTIZA
027400     BLOCK CONTAINS 0 RECORDS
027500     RECORD CONTAINS 35 CHARACTERS
027600     RECORDING MODE IS F.
027700*    COPY CPMKTQUO.
027800*    LAYOUT ARCHIVO COTIZACIONES DE MERCADO
027900*    KC04119.MESADIN.COPYLIB(CPMKTQUO)
028000*    LARGO 35 BYTES
028100*    UN REGISTRO POR TICKER, CON LA ULTIMA RUEDA DISPONIBLE AL
028200*    MOMENTO DE GENERAR EL ARCHIVO. MKT-VOLUMEN Y MKT-PCT-CHANGE
028300*    SON PURAMENTE INFORMATIVOS; SOLO MKT-TICKER Y MKT-PRECIO SE
028400*    USAN EN EL CALCULO (PRECIO SUCIO DE REFERENCIA PARA PARIDAD,
028500*    PRECIO LIMPIO Y TIR).
028600 01  REG-MKTQUOTE.
028700*    TICKER DEL INSTRUMENTO COTIZADO
028800     03  MKT-TICKER          PIC X(12)   VALUE SPACES.
028900*    PRECIO SUCIO DE LA ULTIMA RUEDA (INCLUYE INTERES CORRIDO)
029000     03  MKT-PRECIO          PIC S9(9)V999 COMP-3  VALUE ZEROS.
029100*    VARIACION PORCENTUAL CONTRA LA RUEDA ANTERIOR (INFORMATIVO)
029200     03  MKT-PCT-CHANGE      PIC S9(5)V99 COMP-3   VALUE ZEROS.
029300*    VOLUMEN NEGOCIADO (INFORMATIVO, NO SE USA EN EL CALCULO)
029400     03  MKT-VOLUMEN         PIC S9(13)V99 COMP-3  VALUE ZEROS.
029500     03  FILLER              PIC X(04)   VALUE SPACES.
029600
029700 FD  FERIADO
029800     BLOCK CONTAINS 0 RECORDS
029900     RECORD CONTAINS 12 CHARACTERS
030000     RECORDING MODE IS F.
030100*    COPY CPFERIAD.
030200*    LAYOUT ARCHIVO FERIADOS
030300*    KC04119.MESADIN.COPYLIB(CPFERIAD)
030400*    LARGO 12 BYTES
030500*    EL MISMO ARCHIVO DE FERIADOS QUE USA PGMLECAP, ASI QUE
030600*    AMBOS MOTORES DE LA MESA QUEDAN SINCRONIZADOS CONTRA EL
030700*    MISMO CALENDARIO BURSATIL SIN NECESIDAD DE MANTENER DOS
030800*    COPIAS.
030900 01  REG-FERIADO.
031000*    UN FERIADO BURSATIL POR REGISTRO, FORMATO AAAA-MM-DD. SABADOS
031100*    Y DOMINGOS NO VIENEN EN ESTE ARCHIVO, SE RECONOCEN APARTE POR
031200*    LA RUTINA DE CALENDARIO
031300     03  FER-FECHA           PIC X(10)   VALUE SPACES.
031400     03  FILLER              PIC X(02)   VALUE SPACES.
031500
031600 FD  BNCRESULT
031700     BLOCK CONTAINS 0 RECORDS
031800     RECORD CONTAINS 112 CHARACTERS
031900     RECORDING MODE IS F.
032000*    COPY CPBNCRES.
032100*    LAYOUT ARCHIVO RESULTADO BONCER
032200*    KC04119.MESADIN.COPYLIB(CPBNCRES)
032300*    LARGO 112 BYTES
032400*    DISTRIBUCION DE BYTES DEL REGISTRO (PARA QUIEN TENGA QUE
032500*    AGREGAR UN CAMPO NUEVO SIN ROMPER EL LARGO FIJO DE 112):
032600*    TICKER (12) + FECHA-VTO (10) + FECHA-LIQUIDA (10) +
032700*    CER-REF (4 EMPAQUETADO) + CER-REF-FECHA (10) +
032800*    VALOR-TECNICO (6 EMPAQUETADO) + INTER-CORRIDOS (6) +
032900*    PRECIO-LIMPIO (6) + PRECIO-SUCIO (6) + PARIDAD (4) +
033000*    TNA (3) + TIREA (3) + DURATION (3) + MOD-DURATION (3) +
033100*    CONVEXITY (3) + VIDA-PROMEDIO (3) + DIAS-AL-VTO (5 ZONADO) +
033200*    FILLER (3) = 112 BYTES EXACTOS. LOS CAMPOS COMP-3 OCUPAN
033300*    (DIGITOS+1)/2 BYTES REDONDEADO HACIA ARRIBA, NO EL LARGO
033400*    ZONADO DE LA PIC.
033500 01  REG-BNCRESULT.
033600*    TICKER DEL BONO (CLAVE DEL REGISTRO DE SALIDA)
033700     03  BNC-TICKER          PIC X(12)   VALUE SPACES.
033800*    FECHA DE VENCIMIENTO FINAL DEL BONO
033900     03  BNC-FECHA-VTO       PIC X(10)   VALUE SPACES.
034000*    FECHA DE LIQUIDACION USADA PARA TODO EL CALCULO (T+1)
034100     03  BNC-FECHA-LIQUIDA   PIC X(10)   VALUE SPACES.
034200*    VALOR DEL INDICE CER DE REFERENCIA USADO PARA AJUSTAR EL VT
034300     03  BNC-CER-REF         PIC S9(5)V9999 COMP-3 VALUE ZEROS.
034400*    FECHA A LA QUE CORRESPONDE BNC-CER-REF (LIQUIDACION MENOS 10
034500*    DIAS HABILES, VER 1300-CER-REF-I)
034600     03  BNC-CER-REF-FECHA   PIC X(10)   VALUE SPACES.
034700*    VALOR TECNICO: RESIDUAL AJUSTADO POR CER Y POR EL FACTOR DE
034800*    CAPITALIZACION (VER 2100-VALOR-TECNICO-I)
034900     03  BNC-VALOR-TECNICO   PIC S9(11)V99 COMP-3  VALUE ZEROS.
035000*    INTERESES CORRIDOS DESDE EL ULTIMO CUPON HASTA LA LIQUIDACION
035100     03  BNC-INTER-CORRIDOS  PIC S9(11)V99 COMP-3  VALUE ZEROS.
035200*    PRECIO LIMPIO = PRECIO SUCIO MENOS INTERESES CORRIDOS
035300     03  BNC-PRECIO-LIMPIO   PIC S9(9)V99 COMP-3   VALUE ZEROS.
035400*    PRECIO SUCIO TOMADO DE LA COTIZACION DE MERCADO DEL TICKER
035500     03  BNC-PRECIO-SUCIO    PIC S9(9)V99 COMP-3   VALUE ZEROS.
035600*    PARIDAD = PRECIO SUCIO SOBRE VALOR TECNICO
035700     03  BNC-PARIDAD         PIC S9(3)V999999 COMP-3 VALUE ZEROS.
035800*    TASA NOMINAL ANUAL (TASA DIARIA DE LA BISECCION POR 365)
035900     03  BNC-TNA             PIC S9(3)V999999 COMP-3 VALUE ZEROS.
036000*    TASA INTERNA DE RETORNO EFECTIVA ANUAL (COMPUESTA)
036100     03  BNC-TIREA           PIC S9(3)V999999 COMP-3 VALUE ZEROS.
036200*    DURATION DE MACAULAY, EN ANIOS
036300     03  BNC-DURATION        PIC S9(3)V9999 COMP-3   VALUE ZEROS.
036400*    DURATION MODIFICADA (SENSIBILIDAD DEL PRECIO A LA TASA)
036500     03  BNC-MOD-DURATION    PIC S9(3)V9999 COMP-3   VALUE ZEROS.
036600*    CONVEXIDAD DEL BONO
036700     03  BNC-CONVEXITY       PIC S9(3)V9999 COMP-3   VALUE ZEROS.
036800*    VIDA PROMEDIO (WAL), PONDERADA SOLO POR FLUJOS DE CAPITAL
036900     03  BNC-VIDA-PROMEDIO   PIC S9(3)V9999 COMP-3   VALUE ZEROS.
037000*    DIAS CORRIDOS DESDE HOY HASTA EL VENCIMIENTO, PISO EN CERO
037100     03  BNC-DIAS-AL-VTO     PIC S9(05)              VALUE ZEROS.
037200     03  FILLER              PIC X(03)   VALUE SPACES.
037300
037400 WORKING-STORAGE SECTION.
037500*=======================*
037600*    RESUMEN DE LAS FORMULAS QUE ESTE PROGRAMA CALCULA POR BONO,
037700*    EN EL ORDEN EN QUE SE EJECUTAN DESDE 2000-PROCESO-I:
037800*
037900*    1) VT (VALOR TECNICO) = VR * (CER-REF / CER-INICIAL) *
038000*       FACTOR-CAP                              (2100-VALOR-TECNICO-I)
038100*    2) INTERESES CORRIDOS = CUPON * VT * ELAPSED / DIAS-CUPON,
038200*       CON ELAPSED = LIQUIDACION MENOS FECHA DEL ULTIMO CUPON,
038300*       PISO EN CERO Y TECHO EN DIAS-CUPON      (2200-INTERESES-I)
038400*    3) PRECIO LIMPIO = PRECIO SUCIO DE MERCADO MENOS INTERESES
038500*       CORRIDOS, PISO EN CERO                  (2300-PRECIO-I)
038600*    4) PARIDAD = PRECIO SUCIO / VT              (2400-PARIDAD-I)
038700*    5) TIR DIARIA POR BISECCION (70 PASOS) SOBRE
038800*       VP(Y) = SUMA ( FLUJO-I / (1+Y)**DIAS-I ) = PRECIO-SUCIO
038900*       TNA = TIR-DIARIA * 365
039000*       TIREA = (1+TIR-DIARIA)**365 - 1          (2500-TIR-I)
039100*    6) DURATION = SUMA ( VP-I * PLAZO-ANIOS-I ) / PRECIO-SUCIO
039200*       MOD-DURATION = DURATION / (1 + TNA/365)
039300*       CONVEXITY = SUMA ( VP-I*PLAZO-I*(PLAZO-I+1/365) ) /
039400*                   PRECIO-SUCIO                 (2500-TIR-I)
039500*    7) VIDA PROMEDIO (WAL) = SUMA ( PLAZO-ANIOS-I * CAPITAL-I,
039600*       SOLO FLUJOS CON CAPITAL > 0 ) / VR      (2600-VIDA-PROMEDIO-I)
039700*
039800*    NINGUNA DE ESTAS FORMULAS SE APLICA SI FALTA EL DATO DE BASE
039900*    QUE NECESITA (VER CADA PARRAFO); EN ESE CASO EL CAMPO DE
040000*    SALIDA CORRESPONDIENTE QUEDA EN CERO.
040100*
040200*    GLOSARIO EXTENDIDO - UN EJEMPLO NUMERICO A MODO DE REFERENCIA
040300*    PARA QUIEN TENGA QUE RETOCAR ESTE PROGRAMA MAS ADELANTE. LOS
040400*    VALORES SON FICTICIOS, SOLO PARA FIJAR LA IDEA DE MAGNITUD:
040500*
040600*    SUPONGAMOS UN BONO CON VR = 100,00, CUPON = 0,0800 (8% ANUAL),
040700*    CER-INICIAL = 150,0000, FACTOR-CAP = 1,0000 Y UN CER-REF DE
040800*    210,0000 HALLADO POR FNBCERSV PARA LA FECHA DE LIQUIDACION.
040900*
041000*    VT = 100,00 * (210,0000 / 150,0000) * 1,0000 = 140,00
041100*
041200*    SI EL ULTIMO CUPON FUE HACE 45 DIAS Y EL PERIODO DE CUPON ES
041300*    DE 182 DIAS:
041400*    INTERESES CORRIDOS = 0,0800 * 140,00 * 45 / 182 = 2,77
041500*
041600*    SI LA COTIZACION DE MERCADO (PRECIO SUCIO) ES 142,50:
041700*    PRECIO LIMPIO = 142,50 - 2,77 = 139,73
041800*    PARIDAD = 142,50 / 140,00 = 1,0179 (COTIZA ARRIBA DE SU VT,
041900*    EL MERCADO LE ASIGNA UNA PRIMA SOBRE EL VALOR TECNICO)
042000*
042100*    LA TIR SALE DE BUSCAR LA TASA DIARIA Y TAL QUE LA SUMA DE
042200*    TODOS LOS FLUJOS FUTUROS DESCONTADOS A ESA TASA IGUALE LOS
042300*    142,50 DE PRECIO SUCIO; NO HAY FORMULA CERRADA PARA DESPEJAR
042400*    Y CUANDO HAY MAS DE UN FLUJO, POR ESO SE RESUELVE POR
042500*    BISECCION NUMERICA EN 2500/2510/2515-SUMAR-FLUJO-PV-I EN VEZ
042600*    DE UNA UNICA COMPUTE.
042700*
042800*    LA DURATION RESULTANTE ES UN PROMEDIO PONDERADO DE LOS PLAZOS
042900*    DE CADA FLUJO (EN ANIOS), CON PESO IGUAL AL VALOR PRESENTE DE
043000*    CADA FLUJO SOBRE EL PRECIO SUCIO TOTAL: UN BONO BULLET A 5
043100*    ANIOS TIENE UNA DURATION CERCANA A 5, MIENTRAS QUE UN BONO
043200*    AMORTIZABLE EN CUOTAS TIENE UNA DURATION MENOR A SU
043300*    VENCIMIENTO FINAL PORQUE PARTE DEL CAPITAL VUELVE ANTES.
043400*
043500*    LA VIDA PROMEDIO (WAL) SE PARECE A LA DURATION PERO PONDERA
043600*    SOLO LOS FLUJOS QUE TRAEN AMORTIZACION DE CAPITAL (WS-FLU-
043700*    CAPITAL > 0), IGNORANDO LOS FLUJOS DE SOLO INTERES Y SIN
043800*    DESCONTAR A NINGUNA TASA: ES UN PROMEDIO PONDERADO POR MONTO
043900*    DE CAPITAL, NO POR VALOR PRESENTE. POR ESO EL WAL NO DEPENDE
044000*    DE LA TIR NI DEL PRECIO DE MERCADO (VER 2600-VIDA-PROMEDIO-I).
044100*
044200*    CASOS DE BORDE QUE ESTE PROGRAMA CONTEMPLA EXPLICITAMENTE:
044300*    - SI VR O CER-INICIAL VIENEN EN CERO, NO SE CALCULA EL VT
044400*      (DIVISION POR CERO EVITADA EN 2100-VALOR-TECNICO-I).
044500*    - SI NO SE ENCUENTRA COTIZACION DE MERCADO PARA EL TICKER, NO
044600*      HAY PRECIO SUCIO DE REFERENCIA Y POR LO TANTO TAMPOCO HAY
044700*      PRECIO LIMPIO, PARIDAD NI TIR (TODOS DEPENDEN DEL PRECIO).
044800*    - SI EL BONO YA VENCIO, BNC-DIAS-AL-VTO QUEDA EN CERO (PISO)
044900*      EN VEZ DE UN NUMERO NEGATIVO (2050-DIAS-AL-VTO-I).
045000*    - SI NO HAY NINGUN FLUJO CARGADO PARA EL TICKER, EL PROGRAMA
045100*      IGUAL ESCRIBE EL REGISTRO DE SALIDA, CON TODOS LOS CAMPOS
045200*      DE ANALYTICS EN CERO (VER 2900-ESCRIBIR-I Y LA NOTA DE
045300*      MESA-1301 SOBRE LA INICIALIZACION CAMPO A CAMPO).
045400
045500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
045600
045700*    POR EL DECIMAL-POINT IS COMMA DE SPECIAL-NAMES, TODO LITERAL
045800*    NUMERICO CON PARTE DECIMAL DE ESTE PROGRAMA (TASAS, FACTORES)
045900*    SE ESCRIBE CON COMA, COMO EN TODA LA MESA.
046000
046100*---- FILE STATUS --------------------------------------------------
046200*    UN FS- POR ARCHIVO; '00' ES OK, '10' ES FIN DE ARCHIVO EN UN
046300*    READ, CUALQUIER OTRO VALOR ES ERROR (VER EVALUATE DE CADA
046400*    PARRAFO DE CARGA). BNCRESULT NO TIENE CONDICION 88 DE FIN
046500*    PORQUE ES UN ARCHIVO DE SALIDA, SOLO SE ESCRIBE.
046600 77  FS-CASHFLOW                PIC XX      VALUE SPACES.
046700     88  FS-CASHFLOW-FIN                    VALUE '10'.
046800 77  FS-CERSERIE                PIC XX      VALUE SPACES.
046900     88  FS-CERSERIE-FIN                    VALUE '10'.
047000 77  FS-COTIZA                  PIC XX      VALUE SPACES.
047100     88  FS-COTIZA-FIN                      VALUE '10'.
047200 77  FS-FERIADO                 PIC XX      VALUE SPACES.
047300     88  FS-FERIADO-FIN                     VALUE '10'.
047400 77  FS-BNCRESULT               PIC XX      VALUE SPACES.
047500
047600*---- CONTADORES Y SUBINDICES DE CONTROL (TODOS BINARIOS) ----------
047700*    CANT-FERIADOS/COTIZA/CERSERIE/CASHFLOW = FILAS CARGADAS EN
047800*    CADA TABLA DE MEMORIA; TAMBIEN SON LOS DEPENDING ON DE LOS
047900*    OCCURS CORRESPONDIENTES
048000 77  WS-CANT-FERIADOS           PIC S9(5) COMP VALUE ZEROS.
048100 77  WS-CANT-COTIZA             PIC S9(5) COMP VALUE ZEROS.
048200 77  WS-CANT-CERSERIE           PIC S9(5) COMP VALUE ZEROS.
048300 77  WS-CANT-CASHFLOW           PIC S9(5) COMP VALUE ZEROS.
048400*    CANT-BONOS = FILAS DE WS-TB-BONOS, UNA POR TICKER DISTINTO
048500 77  WS-CANT-BONOS              PIC S9(5) COMP VALUE ZEROS.
048600*    CANT-FLUJOS-BONO = FILAS DE WS-TB-FLUJOS-BONO, SE REARMA EN
048700*    CADA VUELTA DE 2000-PROCESO-I PARA EL BONO EN CURSO
048800 77  WS-CANT-FLUJOS-BONO        PIC S9(5) COMP VALUE ZEROS.
048900*    CANT-GRABADOS = TOTAL DE REGISTROS ESCRITOS EN BNCRESULT,
049000*    PARA EL DISPLAY DE TOTALES DE 9999-FINAL-I
049100 77  WS-CANT-GRABADOS           PIC S9(5) COMP VALUE ZEROS.
049200*    SUBINDICES DE USO GENERAL, SE REUTILIZAN EN DISTINTAS
049300*    BUSQUEDAS SECUENCIALES A LO LARGO DEL PROGRAMA
049400 77  WS-IX                      PIC S9(5) COMP VALUE ZEROS.
049500 77  WS-IX-2                    PIC S9(5) COMP VALUE ZEROS.
049600*    CONTADOR DE PASOS DE LA BISECCION DE LA TIR (1 A 70)
049700 77  WS-IX-ITER                 PIC S9(3) COMP VALUE ZEROS.
049800
049900*---- FECHA DE CORRIDA, LIQUIDACION Y CER DE REFERENCIA -------------
050000*    WS-FECHA-HOY-SYS RECIBE EL ACCEPT FROM DATE EN FORMATO
050100*    NUMERICO PURO (SIN GUIONES); SU REDEFINES NUMERICO SIRVE
050200*    SOLO SI HICIERA FALTA COMPARAR FECHAS COMO NUMERO, COSA QUE
050300*    ESTE PROGRAMA NO HACE (USA SIEMPRE FNBCALND PARA ESO)
050400 01  WS-FECHA-HOY-SYS.
050500     03  WS-FHS-ANIO            PIC 9(4).
050600     03  WS-FHS-MES             PIC 9(2).
050700     03  WS-FHS-DIA             PIC 9(2).
050800 01  WS-FECHA-HOY-SYS-N REDEFINES WS-FECHA-HOY-SYS PIC 9(8).
050900
051000*    WS-FECHA-HOY Y WS-FECHA-LIQUIDA SE GUARDAN YA CON GUIONES
051100*    (AAAA-MM-DD), EL MISMO FORMATO QUE USAN TODOS LOS ARCHIVOS DE
051200*    ENTRADA Y LA INTERFAZ DE FNBCALND/FNBCERSV. LOS REDEFINES POR
051300*    SUBGRUPO SON LOS QUE PERMITEN ARMAR EL GUION DESDE EL CAMPO
051400*    NUMERICO SIN TENER QUE USAR REFERENCE MODIFICATION DIRECTO
051500*    SOBRE EL GRUPO ENTERO.
051600 01  WS-FECHA-HOY               PIC X(10)   VALUE SPACES.
051700 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
051800     03  WS-FH-ANIO             PIC X(04).
051900     03  FILLER                 PIC X(01).
052000     03  WS-FH-MES              PIC X(02).
052100     03  FILLER                 PIC X(01).
052200     03  WS-FH-DIA              PIC X(02).
052300
052400 01  WS-FECHA-LIQUIDA           PIC X(10)   VALUE SPACES.
052500 01  WS-FECHA-LIQUIDA-R REDEFINES WS-FECHA-LIQUIDA.
052600     03  WS-FLI-ANIO            PIC X(04).
052700     03  FILLER                 PIC X(01).
052800     03  WS-FLI-MES             PIC X(02).
052900     03  FILLER                 PIC X(01).
053000     03  WS-FLI-DIA             PIC X(02).
053100
053200*    CER DE REFERENCIA PARA TODA LA CORRIDA, CALCULADO UNA SOLA
053300*    VEZ EN 1300-CER-REF-I A PARTIR DE LA FECHA DE LIQUIDACION
053400 77  WS-CER-REF-DATE            PIC X(10)   VALUE SPACES.
053500 77  WS-CER-REF                 PIC S9(5)V9999 COMP-3 VALUE ZEROS.
053600 77  WS-CER-SE-HALLO            PIC X(01)   VALUE SPACES.
053700
053800*---- TABLA DE FERIADOS (CARGADA DESDE FERIADO-IN) ------------------
053900 01  WS-TB-FERIADOS.
054000     03  WS-FERIADO OCCURS 1 TO 370 TIMES
054100             DEPENDING ON WS-CANT-FERIADOS
054200             INDEXED BY WS-IX-FER
054300             PIC X(10).
054400
054500*---- TABLA DE COTIZACIONES (CARGADA DESDE COTIZA-IN) ---------------
054600*     SI SE REPITE EL TICKER, VALE LA ULTIMA COTIZACION LEIDA --------
054700 01  WS-TB-COTIZA.
054800     03  WS-COT-ITEM OCCURS 1 TO 2000 TIMES
054900             DEPENDING ON WS-CANT-COTIZA
055000             INDEXED BY WS-IX-COT.
055100*        TICKER DEL INSTRUMENTO (CLAVE DE BUSQUEDA EN LA TABLA)
055200         05  WS-COT-TICKER      PIC X(12).
055300*        PRECIO SUCIO VIGENTE DEL TICKER
055400         05  WS-COT-PRECIO      PIC S9(9)V999 COMP-3.
055500*        VARIACION PORCENTUAL DE LA ULTIMA RUEDA (INFORMATIVO)
055600         05  WS-COT-PCT-CHANGE  PIC S9(5)V99 COMP-3.
055700
055800*---- TABLA DE LA SERIE DE INDICE CER (CARGADA DESDE CERSERIE-IN) ---
055900*     MISMO LAYOUT DE ITEM QUE LK-TB-SERIE DE FNBCERSV, PARA MOVER --
056000*     EL GRUPO ENTERO POR LINKAGE SIN RECORRERLO CAMPO A CAMPO -------
056100 01  WS-TB-CERSERIE.
056200     03  WS-SER-ITEM OCCURS 1 TO 4000 TIMES
056300             DEPENDING ON WS-CANT-CERSERIE
056400             INDEXED BY WS-IX-SER.
056500*        FECHA DE PUBLICACION DEL VALOR DE INDICE CER
056600         05  WS-SER-FECHA       PIC X(10).
056700*        VALOR DEL INDICE CER PUBLICADO EN ESA FECHA
056800         05  WS-SER-VALOR       PIC S9(5)V9999 COMP-3.
056900
057000*---- TABLA DE FLUJOS DE FONDOS CRUDOS (CARGADA DESDE CASHFLOW-IN) --
057100*     NO VIENE ORDENADA POR TICKER; SE AGRUPA EN WS-TB-BONOS DEBAJO -
057200 01  WS-TB-CASHFLOW.
057300     03  WS-CSF-ITEM OCCURS 1 TO 5000 TIMES
057400             DEPENDING ON WS-CANT-CASHFLOW
057500             INDEXED BY WS-IX-CSF.
057600*        COPIA DE CSH-TICKER DEL ARCHIVO DE ENTRADA
057700         05  WS-CSF-TICKER       PIC X(12).
057800*        COPIA DE CSH-FECHA-FLUJO
057900         05  WS-CSF-FECHA-FLUJO  PIC X(10).
058000*        COPIA DE CSH-VR (VALOR RESIDUAL DEL BONO)
058100         05  WS-CSF-VR           PIC S9(9)V99 COMP-3.
058200*        COPIA DE CSH-CUPON (TASA DE CUPON ANUAL)
058300         05  WS-CSF-CUPON        PIC S9(3)V9999 COMP-3.
058400*        COPIA DE CSH-CER-INICIAL
058500         05  WS-CSF-CER-INICIAL  PIC S9(7)V9999 COMP-3.
058600*        COPIA DE CSH-FACTOR-CAP
058700         05  WS-CSF-FACTOR-CAP   PIC S9(3)V9999 COMP-3.
058800*        COPIA DE CSH-CAPITAL (AMORTIZACION DE ESTE FLUJO)
058900         05  WS-CSF-CAPITAL      PIC S9(9)V99 COMP-3.
059000*        COPIA DE CSH-INTERES
059100         05  WS-CSF-INTERES      PIC S9(9)V99 COMP-3.
059200*        COPIA DE CSH-FLUJO (TOTAL, PUEDE VENIR EN CERO)
059300         05  WS-CSF-FLUJO        PIC S9(9)V99 COMP-3.
059400
059500*---- TABLA DE PAQUETES DE BONOS (UNA FILA POR TICKER) --------------
059600*     ARMADA EN 1100-AGRUPAR-BONOS-I EN ORDEN DE PRIMERA APARICION --
059700 01  WS-TB-BONOS.
059800     03  WS-BND-ITEM OCCURS 1 TO 500 TIMES
059900             DEPENDING ON WS-CANT-BONOS
060000             INDEXED BY WS-IX-BND.
060100*        TICKER DEL BONO (CLAVE DEL PAQUETE)
060200         05  WS-BND-TICKER       PIC X(12).
060300*        FECHA DE VENCIMIENTO FINAL (LA MAS LEJANA DE SUS FLUJOS)
060400         05  WS-BND-FECHA-VTO    PIC X(10).
060500*        VALOR RESIDUAL TOTAL DEL BONO
060600         05  WS-BND-VR           PIC S9(9)V99 COMP-3.
060700*        TASA DE CUPON ANUAL DEL BONO
060800         05  WS-BND-CUPON        PIC S9(3)V9999 COMP-3.
060900*        VALOR DEL INDICE CER EN LA FECHA DE EMISION
061000         05  WS-BND-CER-INICIAL  PIC S9(7)V9999 COMP-3.
061100*        FACTOR DE CAPITALIZACION ADICIONAL DEL BONO
061200         05  WS-BND-FACTOR-CAP   PIC S9(3)V9999 COMP-3.
061300
061400*---- TABLA DE FLUJOS DEL BONO EN CURSO (RELLENADA POR TICKER) ------
061500*     FLU-DIAS SE CALCULA UNA SOLA VEZ POR FLUJO, ANTES DE ENTRAR A -
061600*     LA BISECCION DE LA TIR (VER BANNER DEL PROGRAMA) ---------------
061700 01  WS-TB-FLUJOS-BONO.
061800     03  WS-FLU-ITEM OCCURS 1 TO 400 TIMES
061900             DEPENDING ON WS-CANT-FLUJOS-BONO
062000             INDEXED BY WS-IX-FLU.
062100*        FECHA DE ESTE FLUJO DEL BONO EN CURSO
062200         05  WS-FLU-FECHA        PIC X(10).
062300*        MONTO TOTAL DEL FLUJO (CAPITAL MAS INTERES)
062400         05  WS-FLU-MONTO        PIC S9(9)V99 COMP-3.
062500*        PORCION DE CAPITAL DEL FLUJO (CERO SI ES SOLO INTERES)
062600         05  WS-FLU-CAPITAL      PIC S9(9)V99 COMP-3.
062700*        DIAS CORRIDOS DESDE HOY HASTA ESTE FLUJO (NEGATIVO SI EL
062800*        FLUJO YA PASO), CALCULADO UNA SOLA VEZ ANTES DE LA
062900*        BISECCION DE LA TIR
063000         05  WS-FLU-DIAS         PIC S9(7) COMP.
063100
063200*---- AREA AUXILIAR PARA EL INTERCAMBIO DE FILAS DEL ORDENAMIENTO ---
063300 01  WS-FLU-ITEM-AUX.
063400     03  FILLER                  PIC X(10).
063500     03  FILLER                  PIC S9(9)V99 COMP-3.
063600     03  FILLER                  PIC S9(9)V99 COMP-3.
063700     03  FILLER                  PIC S9(7) COMP.
063800
063900*---- CAMPOS DE TRABAJO DEL BONO EN CURSO DENTRO DEL PROCESO --------
064000*    FACTOR DE CAPITALIZACION EFECTIVAMENTE USADO (EL DEL BONO, O
064100*    1,0000 SI NO TRAJO NINGUNO)
064200 77  WS-FACTOR-CAP-USAR          PIC S9(3)V9999 COMP-3 VALUE ZEROS.
064300*    LARGO DEL PERIODO DE CUPON EN DIAS CORRIDOS, DEFAULT 182
064400 77  WS-DIAS-CUPON               PIC S9(5) COMP         VALUE 182.
064500*    HUECO ENTRE DOS FECHAS DE FLUJO CONSECUTIVAS (VALOR ABSOLUTO)
064600 77  WS-GAP-FLUJOS               PIC S9(7) COMP         VALUE ZEROS.
064700*    FECHA DEL ULTIMO CUPON PAGADO (O ESTIMADA SI NO HAY NINGUNO)
064800 77  WS-ULTIMO-CUPON             PIC X(10)              VALUE SPACES.
064900*    INDICE EN WS-TB-FLUJOS-BONO DEL ULTIMO CUPON HALLADO
065000 77  WS-ULTIMO-CUPON-IX          PIC S9(5) COMP         VALUE ZEROS.
065100*    DIAS TRANSCURRIDOS DESDE EL ULTIMO CUPON HASTA LA LIQUIDACION
065200 77  WS-ELAPSED                  PIC S9(5) COMP         VALUE ZEROS.
065300 77  WS-DIAS-AL-VTO-AUX          PIC S9(7) COMP         VALUE ZEROS.
065400*    DIAS HABILES A RETROCEDER CUANDO NO SE ENCUENTRA NINGUN CUPON
065500*    PASADO (BONO RECIEN EMITIDO, VER 2220-ULTIMO-CUPON-I)
065600 77  WS-DIAS-RETROCESO           PIC S9(5) COMP         VALUE ZEROS.
065700
065800*---- TIR POR BISECCION (70 ITERACIONES, VER BANNER) ----------------
065900*    EXTREMOS Y PUNTO MEDIO DEL INTERVALO DE BUSQUEDA DE LA TASA
066000*    DIARIA, Y LA TASA DEFINITIVA (WS-TIR-Y) AL TERMINAR LOS PASOS
066100 77  WS-TIR-LO                   PIC S9(1)V999999 COMP-3 VALUE ZEROS.
066200 77  WS-TIR-HI                   PIC S9(1)V999999 COMP-3 VALUE ZEROS.
066300 77  WS-TIR-MID                  PIC S9(1)V999999 COMP-3 VALUE ZEROS.
066400 77  WS-TIR-Y                    PIC S9(1)V999999 COMP-3 VALUE ZEROS.
066500*    VALOR PRESENTE ACUMULADO A LA TASA DE PRUEBA (MID) Y DE UN
066600*    SOLO FLUJO, REUTILIZADO TAMBIEN CON LA TASA DEFINITIVA
066700 77  WS-TIR-PV-MID                PIC S9(11)V9999 COMP-3 VALUE ZEROS.
066800 77  WS-TIR-PV-ITEM               PIC S9(11)V9999 COMP-3 VALUE ZEROS.
066900*    PLAZO DE UN FLUJO EN ANIOS (DIAS SOBRE 365)
067000 77  WS-TIR-T-ANIOS                PIC S9(3)V9999999 COMP-3 VALUE ZEROS.
067100*    ACUMULADORES DE LOS TERMINOS DE DURATION/CONVEXIDAD (Y, MAS
067200*    ADELANTE EN 2600-VIDA-PROMEDIO-I, DEL WAL)
067300 77  WS-TIR-SUMA-DUR               PIC S9(9)V9999 COMP-3 VALUE ZEROS.
067400 77  WS-TIR-SUMA-CONV              PIC S9(9)V9999 COMP-3 VALUE ZEROS.
067500
067600*---- LINKAGE HACIA LA RUTINA DE CALENDARIO FNBCALND ----------------
067700*    FUNCIONES QUE ATIENDE FNBCALND (VER SU PROPIO BANNER):
067800*    '02' AVANZAR N DIAS HABILES DESDE FECHA-1
067900*    '03' RETROCEDER N DIAS HABILES DESDE FECHA-1 (SOLO FIN DE
068000*         SEMANA, NO USA LA TABLA DE FERIADOS)
068100*    '04' DIFERENCIA EN DIAS CORRIDOS: JULIANO(FECHA-2) MENOS
068200*         JULIANO(FECHA-1)
068300*    '05' RETROCEDER N DIAS CORRIDOS DESDE FECHA-1 (CALENDARIO
068400*         PURO - NO SALTEA FIN DE SEMANA NI CONSULTA FERIADOS)
068500 01  LK-CALNDR.
068600     03  LK-CAL-FUNCION          PIC X(02).
068700     03  LK-CAL-FECHA-1          PIC X(10).
068800     03  LK-CAL-FECHA-2          PIC X(10).
068900     03  LK-CAL-CANT-DIAS-HAB    PIC S9(5) COMP.
069000     03  LK-CAL-FECHA-RESULT     PIC X(10).
069100     03  LK-CAL-DIAS-DIFER       PIC S9(7) COMP.
069200     03  LK-CAL-ES-HABIL         PIC X(01).
069300     03  LK-CAL-CANT-FERIADOS    PIC S9(5) COMP.
069400     03  LK-CAL-TB-FERIADOS.
069500         05  LK-CAL-FERIADO  PIC X(10)
069600                 OCCURS 0 TO 370 TIMES
069700                 DEPENDING ON LK-CAL-CANT-FERIADOS.
069800
069900 77  WS-PGM-CALENDARIO          PIC X(08)   VALUE 'FNBCALND'.
070000
070100*---- LINKAGE HACIA LA RUTINA DE SERIES FNBCERSV ---------------------
070200*    SE LE PASA LA FECHA PEDIDA, LA TOLERANCIA EN DIAS CORRIDOS Y
070300*    LA TABLA ENTERA DE LA SERIE CER; DEVUELVE EL VALOR Y LA FECHA
070400*    REALMENTE HALLADA, Y UN INDICADOR DE SI ENCONTRO ALGO
070500 01  LK-SERVICIO.
070600     03  LK-SRV-FECHA-PEDIDA     PIC X(10).
070700     03  LK-SRV-MAX-TOLERANCIA   PIC S9(3) COMP.
070800     03  LK-SRV-VALOR-SERIE      PIC S9(5)V9999 COMP-3.
070900     03  LK-SRV-FECHA-HALLADA    PIC X(10).
071000     03  LK-SRV-SE-HALLO         PIC X(01).
071100     03  LK-SRV-CANT-SERIE       PIC S9(5) COMP.
071200     03  LK-SRV-TB-SERIE.
071300         05  LK-SRV-ITEM OCCURS 0 TO 4000 TIMES
071400                 DEPENDING ON LK-SRV-CANT-SERIE.
071500             10  LK-SRV-FECHA     PIC X(10).
071600             10  LK-SRV-VALOR     PIC S9(5)V9999 COMP-3.
071700
071800 77  WS-PGM-SERIES               PIC X(08)   VALUE 'FNBCERSV'.
071900
072000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
072100
072200*-----------------------------------------------------------------
072300*    NOTAS DE CONTROL DE CALIDAD (MESA-1301, REVISION 2016)
072400*    AL CORREGIR EL DEFECTO DE MOVE SPACES SOBRE EL REGISTRO DE
072500*    SALIDA SE VERIFICARON A MANO LOS SIGUIENTES CASOS CONTRA UNA
072600*    MUESTRA DE BONOS DE LA CARTERA DE LA MESA:
072700*    - BONOS SIN COTIZACION DE MERCADO CARGADA: EL REGISTRO DE
072800*      SALIDA QUEDA CON BNC-PRECIO-SUCIO, BNC-PRECIO-LIMPIO,
072900*      BNC-PARIDAD, BNC-TNA, BNC-TIREA, BNC-DURATION,
073000*      BNC-MOD-DURATION Y BNC-CONVEXITY TODOS EN CERO NUMERICO
073100*      VALIDO (NO EN BASURA COMP-3), COMO PIDE EL ESQUEMA DE
073200*      SALIDA DE LA MESA.
073300*    - BONOS SIN NINGUN FLUJO CARGADO PARA EL TICKER: EL REGISTRO
073400*      SALE CON TODOS LOS ANALYTICS EN CERO, INCLUYENDO
073500*      BNC-VIDA-PROMEDIO, SIN ABORTAR LA CORRIDA.
073600*    - BONOS CON UN SOLO FLUJO (EL VENCIMIENTO, SIN CUPONES
073700*      INTERMEDIOS): LA TIR POR BISECCION CONVERGE IGUAL PORQUE
073800*      2515/2520-SUMAR-FLUJO-* RECORREN LA TABLA DE FLUJOS DEL
073900*      BONO AUNQUE TENGA UNA SOLA FILA.
074000*    - BONOS CON EL ULTIMO CUPON EN EL FUTURO (BONO RECIEN EMITIDO,
074100*      SIN NINGUN FLUJO PASADO): SE EJERCITO EL FALLBACK DE
074200*      2220-ULTIMO-CUPON-I CONTRA FNBCALND FUNCION '05' Y SE
074300*      VERIFICO QUE WS-ELAPSED QUEDE EN UN VALOR RAZONABLE (MENOR
074400*      A WS-DIAS-CUPON).
074500*    ESTAS VERIFICACIONES SE HICIERON CONTRA UNA COPIA DE
074600*    DESARROLLO DE LOS ARCHIVOS DE ENTRADA, NO CONTRA EL AMBIENTE
074700*    DE PRODUCCION DE LA MESA.
074800*
074900*    OBSERVACIONES SOBRE PRECISION NUMERICA
075000*    LOS CAMPOS DE TASA (WS-TIR-LO/HI/MID/Y) SE DECLARAN CON SEIS
075100*    DECIMALES (PIC S9(1)V999999) PORQUE LA MESA EXPRESA LA TIR
075200*    DIARIA EN ESA PRECISION PARA QUE EL REDONDEO A TNA/TIREA NO
075300*    ARRASTRE ERROR VISIBLE EN LA SEGUNDA CIFRA DECIMAL DE LA TASA
075400*    EFECTIVA ANUAL. LOS CAMPOS DE MONTO (VR, CAPITAL, INTERES,
075500*    PRECIOS) SE DECLARAN CON DOS DECIMALES, LA PRECISION USUAL
075600*    DE PESOS Y CENTAVOS; LOS CAMPOS DE INDICE CER Y DE CUPON SE
075700*    DECLARAN CON CUATRO DECIMALES, LA PRECISION QUE PUBLICA EL
075800*    BCRA PARA EL INDICE Y LA QUE USA LA MESA PARA LA TASA DE
075900*    CUPON ANUAL. NINGUN CAMPO DE ESTE PROGRAMA USA COMP-1 NI
076000*    COMP-2 (PUNTO FLOTANTE): TODO EL CALCULO FINANCIERO SE HACE
076100*    EN ARITMETICA DECIMAL EMPAQUETADA (COMP-3), COMO EL RESTO DE
076200*    LOS PROGRAMAS DE LA MESA.
076300 PROCEDURE DIVISION.
076400
076500 MAIN-PROGRAM-I.
076600
076700*    PRIMERO ABRE LOS CUATRO ARCHIVOS DE ENTRADA Y LA SALIDA,
076800*    CARGA LAS CUATRO TABLAS EN MEMORIA Y ARMA WS-TB-BONOS. SI
076900*    CUALQUIER OPEN O READ FALLA, 1000-INICIO-I DEJA RETURN-CODE
077000*    EN 9999 Y EL CUERPO PRINCIPAL NO SE EJECUTA.
077100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
077200
077300     IF RETURN-CODE = ZEROS
077400*       UNA VUELTA DE 2000-PROCESO-I POR CADA FILA DE WS-TB-BONOS,
077500*       O SEA UNA VUELTA POR TICKER DISTINTO LEIDO DE CASHFLOW-IN
077600        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
077700                VARYING WS-IX-BND FROM 1 BY 1
077800                UNTIL WS-IX-BND > WS-CANT-BONOS
077900     END-IF
078000
078100*    CIERRA BNCRESULT Y MUESTRA LOS TOTALES DE CONTROL, SE
078200*    EJECUTE O NO EL CUERPO PRINCIPAL
078300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
078400
078500 MAIN-PROGRAM-F. GOBACK.
078600
078700*----  CUERPO INICIO: APERTURA, CARGA DE TABLAS Y ARMADO DE BONOS -
078800 1000-INICIO-I.
078900
079000*    SE ABREN Y CARGAN LOS CUATRO ARCHIVOS DE ENTRADA EN ESTE
079100*    ORDEN FIJO: FERIADO, COTIZA, CERSERIE, CASHFLOW. CADA UNO SE
079200*    CIERRA APENAS TERMINA SU CARGA (NO SE DEJAN ABIERTOS DURANTE
079300*    EL PROCESO DE BONOS). SI UN OPEN FALLA, SE DEJA RETURN-CODE
079400*    EN 9999 PERO SE SIGUE INTENTANDO ABRIR LOS DEMAS, PARA QUE
079500*    EL LOG MUESTRE TODOS LOS ARCHIVOS CON PROBLEMA DE UNA SOLA
079600*    CORRIDA Y NO UNO POR VEZ.
079700     OPEN INPUT  FERIADO
079800     IF FS-FERIADO NOT = '00'
079900        DISPLAY '* ERROR EN OPEN FERIADO = ' FS-FERIADO
080000        MOVE 9999 TO RETURN-CODE
080100     ELSE
080200        PERFORM 1010-CARGAR-FERIADOS-I THRU 1010-CARGAR-FERIADOS-F
080300                UNTIL FS-FERIADO-FIN
080400        CLOSE FERIADO
080500     END-IF
080600
080700     OPEN INPUT  COTIZA
080800     IF FS-COTIZA NOT = '00'
080900        DISPLAY '* ERROR EN OPEN COTIZA = ' FS-COTIZA
081000        MOVE 9999 TO RETURN-CODE
081100     ELSE
081200        PERFORM 1020-CARGAR-COTIZA-I THRU 1020-CARGAR-COTIZA-F
081300                UNTIL FS-COTIZA-FIN
081400        CLOSE COTIZA
081500     END-IF
081600
081700     OPEN INPUT  CERSERIE
081800     IF FS-CERSERIE NOT = '00'
081900        DISPLAY '* ERROR EN OPEN CERSERIE = ' FS-CERSERIE
082000        MOVE 9999 TO RETURN-CODE
082100     ELSE
082200        PERFORM 1040-CARGAR-CERSERIE-I THRU 1040-CARGAR-CERSERIE-F
082300                UNTIL FS-CERSERIE-FIN
082400        CLOSE CERSERIE
082500     END-IF
082600
082700     OPEN INPUT  CASHFLOW
082800     IF FS-CASHFLOW NOT = '00'
082900        DISPLAY '* ERROR EN OPEN CASHFLOW = ' FS-CASHFLOW
083000        MOVE 9999 TO RETURN-CODE
083100     ELSE
083200        PERFORM 1050-CARGAR-CASHFLOW-I THRU 1050-CARGAR-CASHFLOW-F
083300                UNTIL FS-CASHFLOW-FIN
083400        CLOSE CASHFLOW
083500     END-IF
083600
083700     OPEN OUTPUT BNCRESULT
083800     IF FS-BNCRESULT NOT = '00'
083900        DISPLAY '* ERROR EN OPEN BNCRESULT = ' FS-BNCRESULT
084000        MOVE 9999 TO RETURN-CODE
084100     END-IF
084200
084300     IF RETURN-CODE = ZEROS
084400*       UNA VUELTA POR CADA FILA DE WS-TB-CASHFLOW; EL PAQUETE DE
084500*       BONOS SE ARMA UNA SOLA VEZ ACA, ANTES DE EMPEZAR A PROCESAR
084600        PERFORM 1100-AGRUPAR-BONOS-I THRU 1100-AGRUPAR-BONOS-F
084700                VARYING WS-IX FROM 1 BY 1
084800                UNTIL WS-IX > WS-CANT-CASHFLOW
084900
085000*       FECHA DE LIQUIDACION Y CER DE REFERENCIA SON LOS MISMOS
085100*       PARA TODOS LOS BONOS DE LA CORRIDA, ASI QUE SE CALCULAN
085200*       UNA SOLA VEZ ACA Y NO DENTRO DE 2000-PROCESO-I
085300        PERFORM 1200-FECHA-LIQUIDA-I THRU 1200-FECHA-LIQUIDA-F
085400        PERFORM 1300-CER-REF-I       THRU 1300-CER-REF-F
085500     END-IF.
085600
085700*----  FIN DE APERTURA DE ARCHIVOS, CARGA DE TABLAS Y ARMADO DE
085800*----  WS-TB-BONOS
085900 1000-INICIO-F. EXIT.
086000
086100*----  CARGA LA TABLA DE FERIADOS EN MEMORIA ------------------------
086200 1010-CARGAR-FERIADOS-I.
086300
086400*    WS-TB-FERIADOS SE PASA ENTERA POR LINKAGE A FNBCALND CADA VEZ
086500*    QUE SE NECESITA SABER SI UNA FECHA ES HABIL O AVANZAR/RETROCEDER
086600*    DIAS HABILES (VER LK-CAL-TB-FERIADOS MAS ABAJO)
086700     READ FERIADO
086800     EVALUATE FS-FERIADO
086900        WHEN '00'
087000           ADD 1 TO WS-CANT-FERIADOS
087100           MOVE FER-FECHA TO WS-FERIADO (WS-CANT-FERIADOS)
087200        WHEN '10'
087300*          FIN DE ARCHIVO, CORTA EL PERFORM UNTIL FS-FERIADO-FIN
087400           CONTINUE
087500        WHEN OTHER
087600           DISPLAY '* ERROR EN LECTURA FERIADO = ' FS-FERIADO
087700           MOVE 9999 TO RETURN-CODE
087800           SET FS-FERIADO-FIN TO TRUE
087900     END-EVALUATE.
088000
088100*----  FIN DE LA LECTURA DE UN FERIADO; SIGUE HASTA FS-FERIADO-FIN
088200 1010-CARGAR-FERIADOS-F. EXIT.
088300
088400*----  CARGA LA TABLA DE COTIZACIONES EN MEMORIA --------------------
088500*      SI EL TICKER SE REPITE, VALE LA ULTIMA COTIZACION LEIDA -------
088600 1020-CARGAR-COTIZA-I.
088700
088800*    SI EL TICKER YA ESTA EN LA TABLA (PUEDE VENIR REPETIDO SI EL
088900*    ARCHIVO TRAE MAS DE UNA RUEDA DEL DIA), SE PISA EL PRECIO Y EL
089000*    PORCENTAJE DE CAMBIO CON EL ULTIMO REGISTRO LEIDO; SI NO ESTA,
089100*    SE DA DE ALTA UNA FILA NUEVA
089200     READ COTIZA
089300     EVALUATE FS-COTIZA
089400        WHEN '00'
089500           PERFORM 1021-BUSCAR-COTIZA-I THRU 1021-BUSCAR-COTIZA-F
089600           IF WS-IX-2 = ZEROS
089700              ADD 1 TO WS-CANT-COTIZA
089800              MOVE MKT-TICKER     TO WS-COT-TICKER (WS-CANT-COTIZA)
089900              MOVE MKT-PRECIO     TO WS-COT-PRECIO (WS-CANT-COTIZA)
090000              MOVE MKT-PCT-CHANGE TO WS-COT-PCT-CHANGE (WS-CANT-COTIZA)
090100           ELSE
090200              MOVE MKT-PRECIO     TO WS-COT-PRECIO (WS-IX-2)
090300              MOVE MKT-PCT-CHANGE TO WS-COT-PCT-CHANGE (WS-IX-2)
090400           END-IF
090500        WHEN '10'
090600*          FIN DE ARCHIVO
090700           CONTINUE
090800        WHEN OTHER
090900           DISPLAY '* ERROR EN LECTURA COTIZA = ' FS-COTIZA
091000           MOVE 9999 TO RETURN-CODE
091100           SET FS-COTIZA-FIN TO TRUE
091200     END-EVALUATE.
091300
091400*----  FIN DE LA LECTURA DE UNA COTIZACION; SIGUE HASTA FS-COTIZA-FIN
091500 1020-CARGAR-COTIZA-F. EXIT.
091600
091700*----  BUSCA SI MKT-TICKER YA ESTA EN WS-TB-COTIZA ------------------
091800 1021-BUSCAR-COTIZA-I.
091900
092000*    BUSQUEDA SECUENCIAL LINEAL; LA TABLA ES CHICA (HASTA 2000
092100*    TICKERS) Y SE CARGA UNA SOLA VEZ AL PRINCIPIO DE LA CORRIDA,
092200*    ASI QUE NO HACE FALTA UNA BUSQUEDA BINARIA CON SEARCH ALL
092300     MOVE ZEROS TO WS-IX-2
092400
092500     IF WS-CANT-COTIZA > ZEROS
092600        PERFORM 1022-COMPARAR-COTIZA-I THRU 1022-COMPARAR-COTIZA-F
092700                VARYING WS-IX FROM 1 BY 1
092800                UNTIL WS-IX > WS-CANT-COTIZA
092900                OR WS-IX-2 > ZEROS
093000     END-IF.
093100
093200*----  FIN DE LA BUSQUEDA DE MKT-TICKER EN WS-TB-COTIZA
093300 1021-BUSCAR-COTIZA-F. EXIT.
093400
093500*----  COMPARA UNA COTIZACION DE LA TABLA CONTRA MKT-TICKER ---------
093600 1022-COMPARAR-COTIZA-I.
093700
093800*    SI COINCIDE, SE GUARDA EL INDICE EN WS-IX-2 Y EL PERFORM
093900*    UNTIL DE 1021-BUSCAR-COTIZA-I CORTA LA BUSQUEDA
094000     IF WS-COT-TICKER (WS-IX) = MKT-TICKER
094100        MOVE WS-IX TO WS-IX-2
094200     END-IF.
094300
094400*----  FIN DE LA COMPARACION DE UNA FILA DE WS-TB-COTIZA
094500 1022-COMPARAR-COTIZA-F. EXIT.
094600
094700*----  CARGA LA SERIE DE INDICE CER EN MEMORIA ----------------------
094800 1040-CARGAR-CERSERIE-I.
094900
095000*    LA SERIE SE CARGA ENTERA Y SIN ORDENAR: EL BCRA YA LA PUBLICA
095100*    EN ORDEN CRONOLOGICO, ASI QUE NO HACE FALTA REORDENARLA ANTES
095200*    DE PASARSELA A FNBCERSV POR LINKAGE
095300     READ CERSERIE
095400     EVALUATE FS-CERSERIE
095500        WHEN '00'
095600           ADD 1 TO WS-CANT-CERSERIE
095700           MOVE CER-FECHA TO WS-SER-FECHA (WS-CANT-CERSERIE)
095800           MOVE CER-VALOR TO WS-SER-VALOR (WS-CANT-CERSERIE)
095900        WHEN '10'
096000           CONTINUE
096100        WHEN OTHER
096200           DISPLAY '* ERROR EN LECTURA CERSERIE = ' FS-CERSERIE
096300           MOVE 9999 TO RETURN-CODE
096400           SET FS-CERSERIE-FIN TO TRUE
096500     END-EVALUATE.
096600
096700*----  FIN DE LA LECTURA DE UN VALOR DE LA SERIE CER
096800 1040-CARGAR-CERSERIE-F. EXIT.
096900
097000*----  CARGA LA TABLA DE FLUJOS CRUDOS DESDE CASHFLOW-IN ------------
097100 1050-CARGAR-CASHFLOW-I.
097200
097300*    SE COPIA CAMPO A CAMPO EN VEZ DE MOVER EL GRUPO ENTERO PORQUE
097400*    EL REGISTRO DE ARCHIVO (REG-CASHFLOW) Y LA FILA DE TABLA
097500*    (WS-CSF-ITEM) NO TIENEN EL MISMO LARGO NI LOS MISMOS FILLER
097600     READ CASHFLOW
097700     EVALUATE FS-CASHFLOW
097800        WHEN '00'
097900           ADD 1 TO WS-CANT-CASHFLOW
098000           MOVE CSH-TICKER      TO WS-CSF-TICKER (WS-CANT-CASHFLOW)
098100           MOVE CSH-FECHA-FLUJO
098200               TO WS-CSF-FECHA-FLUJO (WS-CANT-CASHFLOW)
098300           MOVE CSH-VR          TO WS-CSF-VR (WS-CANT-CASHFLOW)
098400           MOVE CSH-CUPON       TO WS-CSF-CUPON (WS-CANT-CASHFLOW)
098500           MOVE CSH-CER-INICIAL
098600               TO WS-CSF-CER-INICIAL (WS-CANT-CASHFLOW)
098700           MOVE CSH-FACTOR-CAP
098800               TO WS-CSF-FACTOR-CAP (WS-CANT-CASHFLOW)
098900           MOVE CSH-CAPITAL     TO WS-CSF-CAPITAL (WS-CANT-CASHFLOW)
099000           MOVE CSH-INTERES     TO WS-CSF-INTERES (WS-CANT-CASHFLOW)
099100           MOVE CSH-FLUJO       TO WS-CSF-FLUJO (WS-CANT-CASHFLOW)
099200        WHEN '10'
099300           CONTINUE
099400        WHEN OTHER
099500           DISPLAY '* ERROR EN LECTURA CASHFLOW = ' FS-CASHFLOW
099600           MOVE 9999 TO RETURN-CODE
099700           SET FS-CASHFLOW-FIN TO TRUE
099800     END-EVALUATE.
099900
100000*----  FIN DE LA LECTURA DE UN FLUJO CRUDO DE CASHFLOW-IN
100100 1050-CARGAR-CASHFLOW-F. EXIT.
100200
100300*----  AGRUPA CADA FLUJO DE WS-TB-CASHFLOW EN UN PAQUETE POR -------
100400*      TICKER, EN ORDEN DE PRIMERA APARICION (WS-TB-BONOS) ----------
100500 1100-AGRUPAR-BONOS-I.
100600
100700*    EL ARCHIVO CASHFLOW TRAE UN REGISTRO POR FLUJO, NO UNO POR
100800*    BONO: UN TICKER PUEDE APARECER VARIAS VECES (UNA POR CUPON Y
100900*    UNA MAS POR LA AMORTIZACION FINAL). ESTA RUTINA ARMA LA FILA
101000*    RESUMEN DEL BONO (WS-TB-BONOS) LA PRIMERA VEZ QUE APARECE EL
101100*    TICKER, Y LAS VECES SIGUIENTES SOLO COMPLETA LOS CAMPOS QUE
101200*    TODAVIA ESTABAN EN CERO.
101300     PERFORM 1110-BUSCAR-BONO-I THRU 1110-BUSCAR-BONO-F
101400
101500     IF WS-IX-2 = ZEROS
101600*       PRIMERA VEZ QUE APARECE ESTE TICKER: ALTA DE LA FILA
101700        ADD 1 TO WS-CANT-BONOS
101800        MOVE WS-CSF-TICKER (WS-IX)
101900            TO WS-BND-TICKER (WS-CANT-BONOS)
102000        MOVE WS-CSF-FECHA-FLUJO (WS-IX)
102100            TO WS-BND-FECHA-VTO (WS-CANT-BONOS)
102200        MOVE WS-CSF-VR (WS-IX)
102300            TO WS-BND-VR (WS-CANT-BONOS)
102400        MOVE WS-CSF-CUPON (WS-IX)
102500            TO WS-BND-CUPON (WS-CANT-BONOS)
102600        MOVE WS-CSF-CER-INICIAL (WS-IX)
102700            TO WS-BND-CER-INICIAL (WS-CANT-BONOS)
102800        MOVE WS-CSF-FACTOR-CAP (WS-IX)
102900            TO WS-BND-FACTOR-CAP (WS-CANT-BONOS)
103000     ELSE
103100*       TICKER REPETIDO: SOLO SE COMPLETAN LOS CAMPOS QUE EL
103200*       PRIMER REGISTRO DEJO EN CERO, Y SE ACTUALIZA LA FECHA DE
103300*       VENCIMIENTO SI ESTE FLUJO ES MAS LEJANO QUE EL QUE YA
103400*       TENIA LA FILA
103500        IF WS-BND-VR (WS-IX-2) = ZEROS
103600           MOVE WS-CSF-VR (WS-IX) TO WS-BND-VR (WS-IX-2)
103700        END-IF
103800        IF WS-BND-CUPON (WS-IX-2) = ZEROS
103900           MOVE WS-CSF-CUPON (WS-IX) TO WS-BND-CUPON (WS-IX-2)
104000        END-IF
104100        IF WS-BND-CER-INICIAL (WS-IX-2) = ZEROS
104200           MOVE WS-CSF-CER-INICIAL (WS-IX)
104300               TO WS-BND-CER-INICIAL (WS-IX-2)
104400        END-IF
104500        IF WS-BND-FACTOR-CAP (WS-IX-2) = ZEROS
104600           MOVE WS-CSF-FACTOR-CAP (WS-IX) TO WS-BND-FACTOR-CAP (WS-IX-2)
104700        END-IF
104800        IF WS-CSF-FECHA-FLUJO (WS-IX) > WS-BND-FECHA-VTO (WS-IX-2)
104900           MOVE WS-CSF-FECHA-FLUJO (WS-IX) TO WS-BND-FECHA-VTO (WS-IX-2)
105000        END-IF
105100     END-IF.
105200
105300*----  FIN DEL AGRUPAMIENTO DE UN FLUJO DENTRO DE SU PAQUETE DE BONO
105400 1100-AGRUPAR-BONOS-F. EXIT.
105500
105600*----  BUSCA SI WS-CSF-TICKER (WS-IX) YA ESTA EN WS-TB-BONOS --------
105700 1110-BUSCAR-BONO-I.
105800
105900*    OJO: ESTA RUTINA REUTILIZA WS-IX-BND COMO SUBINDICE DE
106000*    BUSQUEDA, EL MISMO CAMPO QUE 2000-PROCESO-I USA COMO INDICE
106100*    DE LA VARYING PRINCIPAL - PERO ESTA BUSQUEDA SOLO CORRE
106200*    DURANTE LA CARGA (1000-INICIO-I), ANTES DE QUE EMPIECE EL
106300*    PROCESO BONO POR BONO, ASI QUE NO HAY CONFLICTO
106400     MOVE ZEROS TO WS-IX-2
106500
106600     IF WS-CANT-BONOS > ZEROS
106700        PERFORM 1111-COMPARAR-BONO-I THRU 1111-COMPARAR-BONO-F
106800                VARYING WS-IX-BND FROM 1 BY 1
106900                UNTIL WS-IX-BND > WS-CANT-BONOS
107000                OR WS-IX-2 > ZEROS
107100     END-IF.
107200
107300*----  FIN DE LA BUSQUEDA DEL TICKER EN WS-TB-BONOS
107400 1110-BUSCAR-BONO-F. EXIT.
107500
107600*----  COMPARA UN PAQUETE DE WS-TB-BONOS CONTRA EL TICKER DEL FLUJO -
107700 1111-COMPARAR-BONO-I.
107800
107900*    SI COINCIDE EL TICKER, SE GUARDA EL INDICE Y LA BUSQUEDA CORTA
108000     IF WS-BND-TICKER (WS-IX-BND) = WS-CSF-TICKER (WS-IX)
108100        MOVE WS-IX-BND TO WS-IX-2
108200     END-IF.
108300
108400*----  FIN DE LA COMPARACION DE UNA FILA DE WS-TB-BONOS
108500 1111-COMPARAR-BONO-F. EXIT.
108600
108700*----  FECHA DE LIQUIDACION: T+1 DIA HABIL DESDE LA FECHA DE CORRIDA
108800*      (EL ARCHIVO DE FLUJOS NO TRAE NINGUNA COLUMNA DE FECHA DE --
108900*      LIQUIDACION; SIEMPRE SE CALCULA COMO T+1 DESDE HOY) --------
109000 1200-FECHA-LIQUIDA-I.
109100
109200*    ARMA WS-FECHA-HOY EN FORMATO AAAA-MM-DD A PARTIR DEL RELOJ
109300*    DEL SISTEMA, INSERTANDO LOS DOS GUIONES EN LAS POSICIONES 5
109400*    Y 8 DEL CAMPO YA MOVIDO POR SUBGRUPOS (WS-FH-ANIO/MES/DIA)
109500     ACCEPT WS-FECHA-HOY-SYS FROM DATE YYYYMMDD
109600     MOVE WS-FHS-ANIO TO WS-FH-ANIO
109700     MOVE WS-FHS-MES  TO WS-FH-MES
109800     MOVE WS-FHS-DIA  TO WS-FH-DIA
109900     MOVE '-' TO WS-FECHA-HOY (5:1)
110000     MOVE '-' TO WS-FECHA-HOY (8:1)
110100
110200*    FUNCION '02' DE FNBCALND = AVANZAR N DIAS HABILES DESDE
110300*    FECHA-1; SE PIDE 1 DIA HABIL DESDE HOY PARA OBTENER LA FECHA
110400*    DE LIQUIDACION (T+1), EL MISMO ESQUEMA QUE USA PGMLECAP
110500     MOVE '02'              TO LK-CAL-FUNCION
110600     MOVE WS-FECHA-HOY      TO LK-CAL-FECHA-1
110700     MOVE 1                 TO LK-CAL-CANT-DIAS-HAB
110800     MOVE WS-CANT-FERIADOS  TO LK-CAL-CANT-FERIADOS
110900     MOVE WS-TB-FERIADOS    TO LK-CAL-TB-FERIADOS
111000
111100     CALL WS-PGM-CALENDARIO USING LK-CALNDR
111200
111300     MOVE LK-CAL-FECHA-RESULT TO WS-FECHA-LIQUIDA.
111400
111500*----  FIN DEL CALCULO DE LA FECHA DE LIQUIDACION (T+1 DIA HABIL)
111600 1200-FECHA-LIQUIDA-F. EXIT.
111700
111800*----  CER-REF-DATE = LIQUIDACION MENOS 10 DIAS HABILES (SOLO ------
111900*      SABADO/DOMINGO, NO MIRA FERIADOS), Y BUSQUEDA DEL VALOR DEL -
112000*      INDICE CON TOLERANCIA DE 10 DIAS CORRIDOS HACIA ATRAS -------
112100 1300-CER-REF-I.
112200
112300*    FUNCION '03' DE FNBCALND = RETROCEDER N DIAS HABILES DESDE
112400*    FECHA-1 (SOLO CUENTA SABADO/DOMINGO, NO MIRA LA TABLA DE
112500*    FERIADOS - POR ESO NO SE LLENA LK-CAL-TB-FERIADOS ACA). EL
112600*    BCRA PUBLICA EL INDICE CER CON UN REZAGO DE PUBLICACION, ASI
112700*    QUE LA MESA USA EL VALOR DE 10 DIAS HABILES ANTES DE LA
112800*    LIQUIDACION COMO REFERENCIA "SEGURA" DE QUE YA ESTA PUBLICADO
112900     MOVE '03'              TO LK-CAL-FUNCION
113000     MOVE WS-FECHA-LIQUIDA  TO LK-CAL-FECHA-1
113100     MOVE 10                TO LK-CAL-CANT-DIAS-HAB
113200
113300     CALL WS-PGM-CALENDARIO USING LK-CALNDR
113400
113500     MOVE LK-CAL-FECHA-RESULT TO WS-CER-REF-DATE
113600
113700*    SE LE PIDE A FNBCERSV EL VALOR DE LA SERIE CON TOLERANCIA DE
113800*    10 DIAS CORRIDOS HACIA ATRAS, PARA CUBRIR FINES DE SEMANA Y
113900*    FERIADOS EN LOS QUE EL BCRA NO PUBLICA
114000     MOVE WS-CER-REF-DATE   TO LK-SRV-FECHA-PEDIDA
114100     MOVE 10                TO LK-SRV-MAX-TOLERANCIA
114200     MOVE WS-CANT-CERSERIE  TO LK-SRV-CANT-SERIE
114300     MOVE WS-TB-CERSERIE    TO LK-SRV-TB-SERIE
114400
114500     CALL WS-PGM-SERIES USING LK-SERVICIO
114600
114700     MOVE LK-SRV-SE-HALLO TO WS-CER-SE-HALLO
114800
114900*    SI FNBCERSV NO ENCONTRO NINGUN VALOR DENTRO DE LA TOLERANCIA,
115000*    EL CER DE REFERENCIA QUEDA EN CERO Y 2100-VALOR-TECNICO-I NO
115100*    PODRA AJUSTAR EL VT DE NINGUN BONO EN ESTA CORRIDA
115200     IF WS-CER-SE-HALLO = 'S'
115300        MOVE LK-SRV-VALOR-SERIE TO WS-CER-REF
115400     ELSE
115500        MOVE ZEROS TO WS-CER-REF
115600     END-IF.
115700
115800*----  FIN DEL CALCULO DE LA FECHA Y EL VALOR DE CER DE REFERENCIA
115900 1300-CER-REF-F. EXIT.
116000
116100*----  CUERPO PRINCIPAL DE PROCESO, UN PAQUETE DE BONO POR VUELTA ---
116200 2000-PROCESO-I.
116300
116400*    CAMPOS ALFA EN SPACES
116500     MOVE SPACES TO BNC-TICKER
116600     MOVE SPACES TO BNC-FECHA-VTO
116700     MOVE SPACES TO BNC-FECHA-LIQUIDA
116800     MOVE SPACES TO BNC-CER-REF-FECHA
116900*    CAMPOS NUMERICOS (TODOS LOS COMP-3 DE ANALYTICS) EN ZEROS,
117000*    NUNCA CON UN MOVE SPACES AL GRUPO - VER MESA-1301 ARRIBA
117100     MOVE ZEROS  TO BNC-CER-REF
117200     MOVE ZEROS  TO BNC-VALOR-TECNICO
117300     MOVE ZEROS  TO BNC-INTER-CORRIDOS
117400     MOVE ZEROS  TO BNC-PRECIO-LIMPIO
117500     MOVE ZEROS  TO BNC-PRECIO-SUCIO
117600     MOVE ZEROS  TO BNC-PARIDAD
117700     MOVE ZEROS  TO BNC-TNA
117800     MOVE ZEROS  TO BNC-TIREA
117900     MOVE ZEROS  TO BNC-DURATION
118000     MOVE ZEROS  TO BNC-MOD-DURATION
118100     MOVE ZEROS  TO BNC-CONVEXITY
118200     MOVE ZEROS  TO BNC-VIDA-PROMEDIO
118300     MOVE ZEROS  TO BNC-DIAS-AL-VTO
118400
118500*    RECIEN ACA SE CARGAN LOS DATOS REALES DEL BONO
118600     MOVE WS-BND-TICKER   (WS-IX-BND) TO BNC-TICKER
118700     MOVE WS-BND-FECHA-VTO (WS-IX-BND) TO BNC-FECHA-VTO
118800     MOVE WS-FECHA-LIQUIDA             TO BNC-FECHA-LIQUIDA
118900     MOVE WS-CER-REF                   TO BNC-CER-REF
119000     MOVE WS-CER-REF-DATE              TO BNC-CER-REF-FECHA
119100
119200*    ORDEN FIJO DEL CALCULO POR BONO: DIAS AL VENCIMIENTO, VALOR
119300*    TECNICO, ARMADO DE LA TABLA DE FLUJOS, INTERESES CORRIDOS
119400*    (SOLO SI EL BONO TIENE FLUJOS), PRECIO Y PARIDAD, TIR/DURATION
119500*    /CONVEXIDAD (SOLO SI HAY PRECIO SUCIO Y FLUJOS), VIDA PROMEDIO
119600*    Y POR ULTIMO LA ESCRITURA DEL REGISTRO DE SALIDA. CADA PASO
119700*    DEPENDE DE QUE EL ANTERIOR YA HAYA DEJADO SU CAMPO CARGADO.
119800     PERFORM 2050-DIAS-AL-VTO-I     THRU 2050-DIAS-AL-VTO-F
119900     PERFORM 2100-VALOR-TECNICO-I   THRU 2100-VALOR-TECNICO-F
120000     PERFORM 2150-ARMAR-FLUJOS-I    THRU 2150-ARMAR-FLUJOS-F
120100
120200     IF WS-CANT-FLUJOS-BONO > ZEROS
120300        PERFORM 2200-INTERESES-I    THRU 2200-INTERESES-F
120400     END-IF
120500
120600     PERFORM 2300-PRECIO-I          THRU 2300-PRECIO-F
120700     PERFORM 2400-PARIDAD-I         THRU 2400-PARIDAD-F
120800
120900*    LA TIR NECESITA UN PRECIO SUCIO DE MERCADO Y AL MENOS UN
121000*    FLUJO FUTURO PARA QUE LA BISECCION TENGA SENTIDO; SI FALTA
121100*    ALGUNO DE LOS DOS, BNC-TNA/BNC-TIREA/DURATION/CONVEXITY
121200*    QUEDAN EN CERO (YA INICIALIZADOS MAS ARRIBA)
121300     IF BNC-PRECIO-SUCIO > ZEROS AND WS-CANT-FLUJOS-BONO > ZEROS
121400        PERFORM 2500-TIR-I          THRU 2500-TIR-F
121500     END-IF
121600
121700     PERFORM 2600-VIDA-PROMEDIO-I   THRU 2600-VIDA-PROMEDIO-F
121800     PERFORM 2900-ESCRIBIR-I        THRU 2900-ESCRIBIR-F.
121900
122000*----  FIN DEL PROCESO DE UN BONO; VUELVE A MAIN-PROGRAM-I POR EL
122100*----  PROXIMO
122200 2000-PROCESO-F. EXIT.
122300
122400*----  DIAS AL VENCIMIENTO DESDE LA FECHA DE CORRIDA (HOY), NO -----
122500*      DESDE LA FECHA DE LIQUIDACION - VER BANNER DE CABECERA ------
122600 2050-DIAS-AL-VTO-I.
122700
122800*    FUNCION '04' DE FNBCALND = JULIANO(FECHA-2) MENOS
122900*    JULIANO(FECHA-1). ACA SE PIDE VENCIMIENTO MENOS HOY, QUE DA
123000*    UN NUMERO POSITIVO PARA UN BONO QUE TODAVIA NO VENCIO. SI EL
123100*    BONO YA VENCIO, EL RESULTADO SERIA NEGATIVO; SE DEJA EN CERO
123200*    PARA QUE EL REPORTE NO MUESTRE DIAS NEGATIVOS.
123300     MOVE '04'                         TO LK-CAL-FUNCION
123400     MOVE WS-FECHA-HOY                 TO LK-CAL-FECHA-1
123500     MOVE WS-BND-FECHA-VTO (WS-IX-BND) TO LK-CAL-FECHA-2
123600
123700     CALL WS-PGM-CALENDARIO USING LK-CALNDR
123800
123900     MOVE LK-CAL-DIAS-DIFER TO WS-DIAS-AL-VTO-AUX
124000
124100     IF WS-DIAS-AL-VTO-AUX < ZEROS
124200        MOVE ZEROS TO WS-DIAS-AL-VTO-AUX
124300     END-IF
124400
124500     MOVE WS-DIAS-AL-VTO-AUX TO BNC-DIAS-AL-VTO.
124600
124700*----  FIN DEL CALCULO DE DIAS AL VENCIMIENTO DESDE HOY
124800 2050-DIAS-AL-VTO-F. EXIT.
124900
125000*----  FACTOR-CAP (DEFAULT 1,0000) Y VALOR TECNICO (VT) -------------
125100 2100-VALOR-TECNICO-I.
125200
125300*    SI EL BONO NO TRAJO UN FACTOR DE CAPITALIZACION PROPIO (VIENE
125400*    EN CERO), SE USA 1,0000 - ES DECIR, SIN CAPITALIZACION EXTRA
125500     IF WS-BND-FACTOR-CAP (WS-IX-BND) > ZEROS
125600        MOVE WS-BND-FACTOR-CAP (WS-IX-BND) TO WS-FACTOR-CAP-USAR
125700     ELSE
125800        MOVE 1,0000 TO WS-FACTOR-CAP-USAR
125900     END-IF
126000
126100*    VT = VALOR RESIDUAL * (CER DE REFERENCIA / CER INICIAL DEL
126200*    BONO) * FACTOR DE CAPITALIZACION. SI FALTA CUALQUIERA DE LOS
126300*    TRES DATOS (VR, CER-INICIAL O CER-REF), NO SE PUEDE AJUSTAR
126400*    EL BONO POR CER Y EL VT QUEDA EN CERO.
126500     IF WS-BND-VR (WS-IX-BND) NOT = ZEROS
126600        AND WS-BND-CER-INICIAL (WS-IX-BND) > ZEROS
126700        AND WS-CER-REF > ZEROS
126800
126900        COMPUTE BNC-VALOR-TECNICO ROUNDED =
127000              WS-BND-VR (WS-IX-BND)
127100              * (WS-CER-REF / WS-BND-CER-INICIAL (WS-IX-BND))
127200              * WS-FACTOR-CAP-USAR
127300     ELSE
127400        MOVE ZEROS TO BNC-VALOR-TECNICO
127500     END-IF.
127600
127700*    LA MAYORIA DE LOS BONOS DE LA CARTERA DE LA MESA NO TRAEN
127800*    FACTOR DE CAPITALIZACION PROPIO (CSH-FACTOR-CAP VIENE EN
127900*    CERO EN EL ARCHIVO DE EMISION), ASI QUE WS-FACTOR-CAP-USAR
128000*    TERMINA VALIENDO 1,0000 PARA CASI TODOS. SOLO ALGUNOS BONOS
128100*    ESTRUCTURADOS CON UNA TASA DE CAPITALIZACION ADICIONAL POR
128200*    ENCIMA DEL CER (POCO FRECUENTES EN ESTA CARTERA) TRAEN UN
128300*    VALOR DISTINTO DE 1,0000 EN ESE CAMPO.
128400*----  FIN DEL CALCULO DEL VALOR TECNICO AJUSTADO POR CER
128500 2100-VALOR-TECNICO-F. EXIT.
128600
128700*----  ARMA WS-TB-FLUJOS-BONO CON LOS FLUJOS DEL TICKER EN CURSO, --
128800*      CALCULANDO UNA SOLA VEZ LOS DIAS CORRIDOS DE HOY A CADA -----
128900*      FECHA DE FLUJO, Y LOS DEJA ORDENADOS POR FECHA ASCENDENTE ---
129000 2150-ARMAR-FLUJOS-I.
129100
129200*    WS-TB-FLUJOS-BONO SE REARMA DESDE CERO EN CADA VUELTA DE
129300*    2000-PROCESO-I, RECORRIENDO TODA LA TABLA DE FLUJOS CRUDOS
129400*    (WS-TB-CASHFLOW) Y QUEDANDOSE SOLO CON LOS DEL TICKER EN
129500*    CURSO. NO ES LA FORMA MAS EFICIENTE (RECORRE TODOS LOS
129600*    FLUJOS DE TODOS LOS BONOS POR CADA BONO), PERO LOS VOLUMENES
129700*    DE LA MESA (A LO SUMO 5000 FLUJOS, 500 BONOS) LA HACEN
129800*    SOBRADAMENTE RAPIDA PARA UNA CORRIDA BATCH NOCTURNA.
129900     MOVE ZEROS TO WS-CANT-FLUJOS-BONO
130000
130100     PERFORM 2155-COPIAR-UN-FLUJO-I THRU 2155-COPIAR-UN-FLUJO-F
130200             VARYING WS-IX FROM 1 BY 1
130300             UNTIL WS-IX > WS-CANT-CASHFLOW
130400
130500*    SOLO HACE FALTA ORDENAR SI HAY MAS DE UN FLUJO; CON UNO SOLO
130600*    YA ESTA "ORDENADO" POR DEFINICION
130700     IF WS-CANT-FLUJOS-BONO > 1
130800        PERFORM 2160-ORDENAR-FLUJOS-I THRU 2160-ORDENAR-FLUJOS-F
130900                VARYING WS-IX FROM 1 BY 1
131000                UNTIL WS-IX >= WS-CANT-FLUJOS-BONO
131100     END-IF.
131200
131300*----  FIN DEL ARMADO Y ORDENAMIENTO DE LA TABLA DE FLUJOS DEL BONO
131400 2150-ARMAR-FLUJOS-F. EXIT.
131500
131600*----  SI WS-CSF-TICKER (WS-IX) ES EL BONO EN CURSO, LO COPIA A ----
131700*      WS-TB-FLUJOS-BONO CON EL MONTO Y LOS DIAS YA CALCULADOS -----
131800 2155-COPIAR-UN-FLUJO-I.
131900
132000     IF WS-CSF-TICKER (WS-IX) = WS-BND-TICKER (WS-IX-BND)
132100        ADD 1 TO WS-CANT-FLUJOS-BONO
132200        MOVE WS-CSF-FECHA-FLUJO (WS-IX)
132300            TO WS-FLU-FECHA (WS-CANT-FLUJOS-BONO)
132400        MOVE WS-CSF-CAPITAL (WS-IX)
132500            TO WS-FLU-CAPITAL (WS-CANT-FLUJOS-BONO)
132600
132700*       SI EL ARCHIVO YA TRAE EL FLUJO TOTAL SUMADO, SE USA TAL
132800*       CUAL; SI NO, SE ARMA SUMANDO CAPITAL MAS INTERES DEL MISMO
132900*       REGISTRO DE CASHFLOW
133000        IF WS-CSF-FLUJO (WS-IX) NOT = ZEROS
133100           MOVE WS-CSF-FLUJO (WS-IX)
133200               TO WS-FLU-MONTO (WS-CANT-FLUJOS-BONO)
133300        ELSE
133400           COMPUTE WS-FLU-MONTO (WS-CANT-FLUJOS-BONO) =
133500                 WS-CSF-CAPITAL (WS-IX) + WS-CSF-INTERES (WS-IX)
133600        END-IF
133700
133800*       FUNCION '04' = JULIANO(FECHA-FLUJO) MENOS JULIANO(HOY):
133900*       "DIAS HASTA EL FLUJO", NEGATIVO SI EL FLUJO YA PASO. ESTE
134000*       SIGNO ES EL QUE NECESITA LA BISECCION DE LA TIR (DESCUENTA
134100*       FLUJOS FUTUROS, LOS PASADOS NO DEBERIAN EXISTIR EN UN BONO
134200*       VIGENTE) PERO *NO* ES EL SIGNO QUE NECESITA WS-ELAPSED EN
134300*       2220-ULTIMO-CUPON-I - VER MESA-1301 EN EL BANNER DEL
134400*       PROGRAMA, ESE CALCULO PIDE SU PROPIO CALL A FNBCALND.
134500        MOVE '04'                        TO LK-CAL-FUNCION
134600        MOVE WS-FECHA-HOY                TO LK-CAL-FECHA-1
134700        MOVE WS-CSF-FECHA-FLUJO (WS-IX)  TO LK-CAL-FECHA-2
134800
134900        CALL WS-PGM-CALENDARIO USING LK-CALNDR
135000
135100        MOVE LK-CAL-DIAS-DIFER TO WS-FLU-DIAS (WS-CANT-FLUJOS-BONO)
135200     END-IF.
135300
135400*----  FIN DE LA COPIA DE UN FLUJO DEL BONO EN CURSO
135500 2155-COPIAR-UN-FLUJO-F. EXIT.
135600
135700*----  UNA PASADA DE BURBUJA SOBRE WS-TB-FLUJOS-BONO, ORDENANDO ----
135800*      POR WS-FLU-FECHA ASCENDENTE (NO HAY VERBO SORT PARA UNA -----
135900*      TABLA TAN CHICA EN MEMORIA) -----------------------------------
136000 2160-ORDENAR-FLUJOS-I.
136100
136200*    UNA SOLA PASADA DE BURBUJA POR VUELTA DE ESTE PARRAFO; LO
136300*    LLAMA 2150-ARMAR-FLUJOS-I TANTAS VECES COMO FLUJOS TENGA EL
136400*    BONO MENOS UNO, ASI QUE LA ORDENACION QUEDA COMPLETA AL
136500*    TERMINAR TODAS LAS VUELTAS (ORDENAMIENTO DE BURBUJA CLASICO,
136600*    SIN VERBO SORT PORQUE LA TABLA ES CHICA Y VIVE EN MEMORIA)
136700     PERFORM 2165-COMPARAR-PAR-I THRU 2165-COMPARAR-PAR-F
136800             VARYING WS-IX-2 FROM 1 BY 1
136900             UNTIL WS-IX-2 >= WS-CANT-FLUJOS-BONO.
137000
137100*----  FIN DE UNA PASADA COMPLETA DE LA BURBUJA SOBRE LOS FLUJOS
137200 2160-ORDENAR-FLUJOS-F. EXIT.
137300
137400*----  COMPARA UN PAR ADYACENTE Y LO INTERCAMBIA SI ESTA DESORDENADO
137500 2165-COMPARAR-PAR-I.
137600
137700*    INTERCAMBIA LA FILA ENTERA (FECHA, MONTO, CAPITAL Y DIAS YA
137800*    CALCULADOS) A TRAVES DE WS-FLU-ITEM-AUX, PARA NO TENER QUE
137900*    MOVER CAMPO POR CAMPO EN LAS DOS DIRECCIONES
138000     IF WS-FLU-FECHA (WS-IX-2) > WS-FLU-FECHA (WS-IX-2 + 1)
138100        MOVE WS-FLU-ITEM (WS-IX-2)     TO WS-FLU-ITEM-AUX
138200        MOVE WS-FLU-ITEM (WS-IX-2 + 1) TO WS-FLU-ITEM (WS-IX-2)
138300        MOVE WS-FLU-ITEM-AUX           TO WS-FLU-ITEM (WS-IX-2 + 1)
138400     END-IF.
138500
138600*----  FIN DE LA COMPARACION/INTERCAMBIO DE UN PAR ADYACENTE
138700 2165-COMPARAR-PAR-F. EXIT.
138800
138900*    EJEMPLO DE LA BURBUJA SOBRE CUATRO FLUJOS QUE LLEGAN
139000*    DESORDENADOS DE CASHFLOW-IN (PASA SI EL SISTEMA DE EMISION
139100*    VUELCA PRIMERO LAS AMORTIZACIONES Y DESPUES LOS CUPONES):
139200*    FECHAS DE ENTRADA: 2026-09-15, 2025-09-15, 2026-03-15,
139300*                       2025-03-15
139400*    VUELTA 1 DE 2160-ORDENAR-FLUJOS-I (TRES COMPARACIONES):
139500*      (1,2) 2026-09-15 > 2025-09-15  -> INTERCAMBIA
139600*      (2,3) 2026-09-15 > 2026-03-15  -> INTERCAMBIA
139700*      (3,4) 2026-09-15 > 2025-03-15  -> INTERCAMBIA
139800*      QUEDA: 2025-09-15, 2026-03-15, 2025-03-15, 2026-09-15
139900*    VUELTA 2 (LA MAS GRANDE YA ESTA AL FINAL, SOLO FALTAN TRES):
140000*      (1,2) 2025-09-15 < 2026-03-15  -> NO INTERCAMBIA
140100*      (2,3) 2026-03-15 > 2025-03-15  -> INTERCAMBIA
140200*      QUEDA: 2025-09-15, 2025-03-15, 2026-03-15, 2026-09-15
140300*    VUELTA 3:
140400*      (1,2) 2025-09-15 > 2025-03-15  -> INTERCAMBIA
140500*      QUEDA YA ORDENADA: 2025-03-15, 2025-09-15, 2026-03-15,
140600*                         2026-09-15
140700*    2150-ARMAR-FLUJOS-I LLAMA A 2160-ORDENAR-FLUJOS-I
140800*    WS-CANT-FLUJOS-BONO MENOS UNA VEZ (TRES VECES EN ESTE
140900*    EJEMPLO DE CUATRO FLUJOS), SUFICIENTE PARA GARANTIZAR EL
141000*    ORDEN COMPLETO EN EL PEOR CASO DE ENTRADA.
141100*
141200*----  INTERESES CORRIDOS SOBRE EL VALOR TECNICO (VER BANNER) -------
141300 2200-INTERESES-I.
141400
141500*    DIAS-CUPON (LARGO DEL PERIODO DE CUPON EN DIAS CORRIDOS)
141600*    ARRANCA EN 182 (SEMESTRAL) Y SE AJUSTA EN 2210-SCAN-CUPON-I
141700*    SI LA TABLA DE FLUJOS MUESTRA OTRA PERIODICIDAD
141800     MOVE 182 TO WS-DIAS-CUPON
141900
142000     PERFORM 2210-SCAN-CUPON-I THRU 2210-SCAN-CUPON-F
142100             VARYING WS-IX FROM 1 BY 1
142200             UNTIL WS-IX >= WS-CANT-FLUJOS-BONO
142300
142400     PERFORM 2220-ULTIMO-CUPON-I THRU 2220-ULTIMO-CUPON-F
142500
142600*    INTERESES CORRIDOS = CUPON ANUAL * VT * (DIAS TRANSCURRIDOS
142700*    DESDE EL ULTIMO CUPON / DIAS DEL PERIODO DE CUPON). SI FALTA
142800*    EL VT O LA TASA DE CUPON, NO HAY DEVENGAMIENTO QUE CALCULAR.
142900     IF BNC-VALOR-TECNICO > ZEROS
143000        AND WS-BND-CUPON (WS-IX-BND) > ZEROS
143100        COMPUTE BNC-INTER-CORRIDOS ROUNDED =
143200              WS-BND-CUPON (WS-IX-BND) * BNC-VALOR-TECNICO
143300              * WS-ELAPSED / WS-DIAS-CUPON
143400        IF BNC-INTER-CORRIDOS < ZEROS
143500           MOVE ZEROS TO BNC-INTER-CORRIDOS
143600        END-IF
143700     ELSE
143800        MOVE ZEROS TO BNC-INTER-CORRIDOS
143900     END-IF.
144000
144100*----  FIN DEL CALCULO DE INTERESES CORRIDOS
144200 2200-INTERESES-F. EXIT.
144300
144400*    EJEMPLO DEL CALCULO DE DIAS-CUPON Y DE LA FECHA DE ULTIMO
144500*    CUPON, PARA UN BONO SEMESTRAL TIPICO CON FLUJOS EN LAS
144600*    FECHAS 2025-03-15, 2025-09-15 Y 2026-03-15 (VENCIMIENTO):
144700*    - 2210-SCAN-CUPON-I RECORRE LOS HUECOS ENTRE FECHAS
144800*      CONSECUTIVAS: 2025-03-15 A 2025-09-15 SON 184 DIAS, MAYOR
144900*      A 25, ASI QUE WS-DIAS-CUPON PASA A VALER 184 EN VEZ DEL
145000*      DEFAULT DE 182 (EL BONO TIENE UN SEMESTRE DE 184 DIAS, NO
145100*      DE 182, PORQUE CAE EN UN AÑO CON UN FEBRERO BISIESTO).
145200*    - SI HOY ES 2025-11-01, EL ULTIMO CUPON PAGADO ES EL DE
145300*      2025-09-15 (47 DIAS ANTES), ASI QUE WS-ELAPSED = 47 Y LOS
145400*      INTERESES CORRIDOS SE CALCULAN SOBRE 47/184 DEL CUPON
145500*      ANUAL, NO SOBRE 47/182.
145600*    - SI EN CAMBIO EL BONO SE ACABA DE EMITIR (HOY ES ANTERIOR A
145700*      CUALQUIER FLUJO CARGADO), NO HAY NINGUN "ULTIMO CUPON"
145800*      REAL: EL PROGRAMA ESTIMA UNA FECHA FICTICIA RETROCEDIENDO
145900*      DESDE HOY (VER LA RAMA ELSE DE 2220-ULTIMO-CUPON-I MAS
146000*      ABAJO), PARA QUE LOS INTERESES CORRIDOS NO QUEDEN
146100*      INDEFINIDOS EN LOS PRIMEROS DIAS DE VIDA DEL BONO.
146200*
146300*----  BUSCA EL PRIMER HUECO ENTRE FECHAS DE FLUJO CONSECUTIVAS ----
146400*      MAYOR A 25 DIAS CORRIDOS Y LO TOMA COMO DIAS-CUPON ----------
146500 2210-SCAN-CUPON-I.
146600
146700*    UNA VEZ QUE WS-DIAS-CUPON DEJA DE VALER 182 (EL DEFAULT), YA
146800*    NO SE VUELVE A TOCAR - SE QUEDA CON EL PRIMER HUECO GRANDE
146900*    QUE ENCUENTRA RECORRIENDO LOS FLUJOS EN ORDEN DE FECHA. EL
147000*    HUECO SE MIDE EN VALOR ABSOLUTO PORQUE WS-FLU-DIAS DE DOS
147100*    FLUJOS CONSECUTIVOS PUEDE TENER CUALQUIER COMBINACION DE
147200*    SIGNOS (AMBOS PASADOS, AMBOS FUTUROS, O A CABALLO DE HOY).
147300     IF WS-DIAS-CUPON = 182
147400        COMPUTE WS-GAP-FLUJOS =
147500              WS-FLU-DIAS (WS-IX) - WS-FLU-DIAS (WS-IX + 1)
147600        IF WS-GAP-FLUJOS < ZEROS
147700           MULTIPLY -1 BY WS-GAP-FLUJOS
147800        END-IF
147900*       SOLO UN HUECO MAYOR A 25 DIAS SE CONSIDERA UN CAMBIO DE
148000*       PERIODICIDAD REAL; HUECOS CHICOS PUEDEN SER CORRIMIENTOS
148100*       DE FIN DE SEMANA O FERIADO Y NO CAMBIAN DIAS-CUPON
148200        IF WS-GAP-FLUJOS > 25
148300           MOVE WS-GAP-FLUJOS TO WS-DIAS-CUPON
148400        END-IF
148500     END-IF.
148600
148700*----  FIN DE LA BUSQUEDA DEL PRIMER HUECO MAYOR A 25 DIAS
148800 2210-SCAN-CUPON-F. EXIT.
148900
149000*----  FECHA DE ULTIMO CUPON: LA MAS RECIENTE EN O ANTES DE HOY, ---
149100*      O SI NINGUNA, HOY MENOS MIN(30,DIAS-CUPON) DIAS CORRIDOS ----
149200 2220-ULTIMO-CUPON-I.
149300
149400     MOVE ZEROS TO WS-ULTIMO-CUPON-IX
149500
149600     PERFORM 2225-COMPARAR-CUPON-I THRU 2225-COMPARAR-CUPON-F
149700             VARYING WS-IX FROM 1 BY 1
149800             UNTIL WS-IX > WS-CANT-FLUJOS-BONO
149900
150000     IF WS-ULTIMO-CUPON-IX > ZEROS
150100        MOVE WS-FLU-FECHA (WS-ULTIMO-CUPON-IX) TO WS-ULTIMO-CUPON
150200
150300*       WS-FLU-DIAS DEL FLUJO NO SIRVE ACA: SE CALCULO EN
150400*       2155-COPIAR-UN-FLUJO-I COMO JULIANO(FLUJO) MENOS
150500*       JULIANO(HOY), O SEA "DIAS HASTA EL FLUJO" - NEGATIVO
150600*       PARA UN CUPON YA PAGADO, QUE ES EL CASO NORMAL ACA.
150700*       WS-ELAPSED NECESITA EL SIGNO CONTRARIO ("DIAS DESDE
150800*       EL CUPON"), ASI QUE SE PIDE UN CALL NUEVO A FNBCALND
150900*       CON FECHA-1 = ULTIMO CUPON Y FECHA-2 = LIQUIDACION
151000*       (VER MESA-1301 EN EL REGISTRO DE CAMBIOS).
151100        MOVE '04'               TO LK-CAL-FUNCION
151200        MOVE WS-ULTIMO-CUPON    TO LK-CAL-FECHA-1
151300        MOVE WS-FECHA-LIQUIDA   TO LK-CAL-FECHA-2
151400
151500        CALL WS-PGM-CALENDARIO USING LK-CALNDR
151600
151700        COMPUTE WS-ELAPSED = LK-CAL-DIAS-DIFER
151800     ELSE
151900*       NINGUN FLUJO DEL BONO CAE EN O ANTES DE HOY (BONO RECIEN
152000*       EMITIDO, TODAVIA SIN NINGUN CUPON PAGADO): SE ESTIMA UNA
152100*       FECHA DE "ULTIMO CUPON" FICTICIA, RETROCEDIENDO DESDE HOY
152200*       EL MENOR ENTRE DIAS-CUPON Y 30 DIAS CORRIDOS, Y WS-ELAPSED
152300*       QUEDA DIRECTAMENTE IGUAL A ESE RETROCESO (FUNCION '05' DE
152400*       FNBCALND = RETROCEDER N DIAS CORRIDOS DESDE FECHA-1, SIN
152500*       SALTEAR FIN DE SEMANA NI FERIADOS)
152600        IF WS-DIAS-CUPON < 30
152700           MOVE WS-DIAS-CUPON TO WS-DIAS-RETROCESO
152800        ELSE
152900           MOVE 30 TO WS-DIAS-RETROCESO
153000        END-IF
153100
153200        MOVE '05'              TO LK-CAL-FUNCION
153300        MOVE WS-FECHA-HOY      TO LK-CAL-FECHA-1
153400        MOVE WS-DIAS-RETROCESO TO LK-CAL-CANT-DIAS-HAB
153500
153600        CALL WS-PGM-CALENDARIO USING LK-CALNDR
153700
153800        MOVE LK-CAL-FECHA-RESULT TO WS-ULTIMO-CUPON
153900        MOVE WS-DIAS-RETROCESO   TO WS-ELAPSED
154000     END-IF
154100
154200*    PISO EN CERO Y TECHO EN DIAS-CUPON: WS-ELAPSED NUNCA PUEDE
154300*    SER NEGATIVO NI SUPERAR EL LARGO DE UN PERIODO DE CUPON
154400*    ENTERO, PASE LO QUE PASE CON LAS FECHAS DE ARRIBA
154500
154600     IF WS-ELAPSED < ZEROS
154700        MOVE ZEROS TO WS-ELAPSED
154800     END-IF
154900     IF WS-ELAPSED > WS-DIAS-CUPON
155000        MOVE WS-DIAS-CUPON TO WS-ELAPSED
155100     END-IF.
155200
155300*----  FIN DEL CALCULO DE LA FECHA DE ULTIMO CUPON Y DE WS-ELAPSED
155400 2220-ULTIMO-CUPON-F. EXIT.
155500
155600*----  SE QUEDA CON EL INDICE DEL FLUJO DE FECHA MAS RECIENTE QUE --
155700*      SIGUE SIENDO MENOR O IGUAL A HOY (FLUJOS YA VIENEN ORDENADOS)
155800 2225-COMPARAR-CUPON-I.
155900
156000*    LOS FLUJOS YA VIENEN ORDENADOS POR FECHA ASCENDENTE (VER
156100*    2160-ORDENAR-FLUJOS-I), ASI QUE RECORRERLOS DE PRINCIPIO A
156200*    FIN Y QUEDARSE CON EL ULTIMO QUE CUMPLE LA CONDICION "NO
156300*    MAYOR A HOY" DEJA EN WS-ULTIMO-CUPON-IX EL MAS RECIENTE DE
156400*    TODOS LOS QUE YA PASARON
156500     IF WS-FLU-FECHA (WS-IX) NOT > WS-FECHA-HOY
156600        MOVE WS-IX TO WS-ULTIMO-CUPON-IX
156700     END-IF.
156800
156900*----  FIN DE LA COMPARACION DE UN FLUJO CONTRA LA FECHA DE HOY
157000 2225-COMPARAR-CUPON-F. EXIT.
157100
157200*    ESTA RECONCILIACION DE PRECIO LIMPIO/SUCIO CONTRA LA
157300*    COTIZACION DE MERCADO SE AGREGO EN MESA-1011 (17/02/1995), A
157400*    PEDIDO DE LA MESA PARA QUE EL REPORTE MUESTRE AMBOS PRECIOS
157500*    LADO A LADO Y SE PUEDA COMPARAR CONTRA LA PANTALLA DE
157600*    COTIZACIONES SIN TENER QUE RESTAR A MANO.
157700*----  BUSCA LA COTIZACION DEL TICKER Y RECONCILIA PRECIO SUCIO/ ---
157800*      LIMPIO CONTRA LOS INTERESES CORRIDOS (VER BANNER) -----------
157900 2300-PRECIO-I.
158000
158100*    BUSCA LA COTIZACION DE MERCADO DEL TICKER EN CURSO DENTRO DE
158200*    WS-TB-COTIZA; SI EL BONO NO COTIZA (NO APARECIO EN COTIZA-IN)
158300*    NO HAY PRECIO DE MERCADO Y TANTO EL SUCIO COMO EL LIMPIO
158400*    QUEDAN EN CERO
158500     MOVE ZEROS TO WS-IX-2
158600
158700     IF WS-CANT-COTIZA > ZEROS
158800        PERFORM 2310-COMPARAR-BONO-COT-I THRU 2310-COMPARAR-BONO-COT-F
158900                VARYING WS-IX FROM 1 BY 1
159000                UNTIL WS-IX > WS-CANT-COTIZA
159100                OR WS-IX-2 > ZEROS
159200     END-IF
159300
159400     IF WS-IX-2 > ZEROS
159500        MOVE WS-COT-PRECIO (WS-IX-2) TO BNC-PRECIO-SUCIO
159600
159700*       PRECIO LIMPIO = PRECIO SUCIO MENOS LOS INTERESES YA
159800*       DEVENGADOS DESDE EL ULTIMO CUPON; SI POR REDONDEO O POR UN
159900*       DATO INCONSISTENTE DIERA NEGATIVO, SE PISA EN CERO
160000        IF BNC-INTER-CORRIDOS > ZEROS
160100           COMPUTE BNC-PRECIO-LIMPIO ROUNDED =
160200                 BNC-PRECIO-SUCIO - BNC-INTER-CORRIDOS
160300           IF BNC-PRECIO-LIMPIO < ZEROS
160400              MOVE ZEROS TO BNC-PRECIO-LIMPIO
160500           END-IF
160600        ELSE
160700           MOVE BNC-PRECIO-SUCIO TO BNC-PRECIO-LIMPIO
160800        END-IF
160900     ELSE
161000        MOVE ZEROS TO BNC-PRECIO-SUCIO
161100        MOVE ZEROS TO BNC-PRECIO-LIMPIO
161200     END-IF.
161300
161400*----  FIN DE LA RECONCILIACION DE PRECIO SUCIO/LIMPIO CONTRA MERCADO
161500 2300-PRECIO-F. EXIT.
161600
161700*----  COMPARA UNA COTIZACION DE LA TABLA CONTRA EL BONO EN CURSO --
161800 2310-COMPARAR-BONO-COT-I.
161900
162000*    MISMA LOGICA DE COMPARACION QUE 1022-COMPARAR-COTIZA-I, PERO
162100*    CONTRA EL TICKER DEL BONO EN CURSO EN VEZ DE MKT-TICKER
162200     IF WS-COT-TICKER (WS-IX) = WS-BND-TICKER (WS-IX-BND)
162300        MOVE WS-IX TO WS-IX-2
162400     END-IF.
162500
162600*----  FIN DE LA COMPARACION DE UNA COTIZACION CONTRA EL BONO EN CURSO
162700 2310-COMPARAR-BONO-COT-F. EXIT.
162800
162900*----  PARIDAD = PRECIO SUCIO / VALOR TECNICO ----------------------
163000 2400-PARIDAD-I.
163100
163200*    PARIDAD POR ENCIMA DE 1 INDICA QUE EL BONO COTIZA SOBRE SU
163300*    VALOR TECNICO; POR DEBAJO, QUE COTIZA BAJO LA PAR. SIN PRECIO
163400*    DE MERCADO O SIN VT AJUSTADO NO HAY PARIDAD QUE CALCULAR.
163500     IF BNC-PRECIO-SUCIO > ZEROS AND BNC-VALOR-TECNICO > ZEROS
163600        COMPUTE BNC-PARIDAD ROUNDED =
163700              BNC-PRECIO-SUCIO / BNC-VALOR-TECNICO
163800     ELSE
163900        MOVE ZEROS TO BNC-PARIDAD
164000     END-IF.
164100
164200*    DOS BONOS CON EL MISMO VALOR TECNICO PUEDEN TENER PARIDADES
164300*    MUY DISTINTAS SI EL MERCADO LOS PRECIA DIFERENTE POR RIESGO
164400*    DE CREDITO O POR LIQUIDEZ: LA PARIDAD ES UNA MEDIDA DE
164500*    MERCADO, NO DE LA CONVENIENCIA TECNICA DEL BONO. ESTE
164600*    PROGRAMA SOLO CALCULA EL NUMERO, LA INTERPRETACION QUEDA DEL
164700*    LADO DE LA MESA.
164800*----  FIN DEL CALCULO DE PARIDAD
164900 2400-PARIDAD-F. EXIT.
165000
165100*----  TIR POR BISECCION (70 PASOS, COTAS -0,005 A 0,02 DIARIA) ----
165200*      Y DE AHI TNA, TIREA, DURATION, DURATION MODIFICADA Y --------
165300*      CONVEXIDAD (VER BANNER DE CABECERA) --------------------------
165400 2500-TIR-I.
165500
165600*    INTERVALO INICIAL DE BUSQUEDA DE LA TASA DIARIA: -0,5% A 2%
165700*    DIARIO, UN RANGO AMPLIO DE SOBRA PARA CUALQUIER BONO CER DE
165800*    LA CARTERA DE LA MESA. SETENTA PASOS DE BISECCION ACHICAN ESE
165900*    INTERVALO A UNA FRACCION DESPRECIABLE DEL ORIGINAL (CADA PASO
166000*    LO PARTE A LA MITAD), MUCHO MAS DE LO QUE HACE FALTA PARA LA
166100*    PRECISION DE SEIS DECIMALES DE WS-TIR-Y.
166200     MOVE -0,005 TO WS-TIR-LO
166300     MOVE  0,02  TO WS-TIR-HI
166400
166500     PERFORM 2510-BISECCION-PASO-I THRU 2510-BISECCION-PASO-F
166600             VARYING WS-IX-ITER FROM 1 BY 1
166700             UNTIL WS-IX-ITER > 70
166800
166900*    WS-TIR-Y QUEDA COMO EL PUNTO MEDIO DEL INTERVALO FINAL: LA
167000*    TASA DIARIA QUE HACE QUE EL VALOR PRESENTE DE LOS FLUJOS
167100*    IGUALE AL PRECIO SUCIO DE MERCADO
167200     COMPUTE WS-TIR-Y = (WS-TIR-LO + WS-TIR-HI) / 2
167300
167400*    TNA = TASA DIARIA POR 365 (TASA NOMINAL, SIN CAPITALIZAR)
167500*    TIREA = TASA DIARIA CAPITALIZADA LOS 365 DIAS DEL ANIO (TASA
167600*    EFECTIVA ANUAL, COMPUESTA)
167700     COMPUTE BNC-TNA ROUNDED = WS-TIR-Y * 365
167800     COMPUTE BNC-TIREA ROUNDED = ((1 + WS-TIR-Y) ** 365) - 1
167900
168000     MOVE ZEROS TO WS-TIR-SUMA-DUR
168100     MOVE ZEROS TO WS-TIR-SUMA-CONV
168200
168300*    UNA VEZ QUE SE CONOCE LA TASA DEFINITIVA (WS-TIR-Y), SE
168400*    RECORRE LA TABLA DE FLUJOS UNA SEGUNDA VEZ PARA ACUMULAR LOS
168500*    TERMINOS DE DURATION Y CONVEXIDAD DE CADA FLUJO
168600     PERFORM 2520-SUMAR-FLUJO-DUR-I THRU 2520-SUMAR-FLUJO-DUR-F
168700             VARYING WS-IX-FLU FROM 1 BY 1
168800             UNTIL WS-IX-FLU > WS-CANT-FLUJOS-BONO
168900
169000*    DURATION DE MACAULAY = SUMA PONDERADA DE TERMINOS SOBRE EL
169100*    PRECIO SUCIO. DURATION MODIFICADA = DURATION DESCONTADA POR
169200*    (1 + TNA/365), LA SENSIBILIDAD DEL PRECIO ANTE UN MOVIMIENTO
169300*    DE TASA. CONVEXIDAD = SUMA DE LOS TERMINOS DE SEGUNDO ORDEN
169400*    SOBRE EL MISMO PRECIO SUCIO.
169500     COMPUTE BNC-DURATION ROUNDED =
169600           WS-TIR-SUMA-DUR / BNC-PRECIO-SUCIO
169700     COMPUTE BNC-MOD-DURATION ROUNDED =
169800           BNC-DURATION / (1 + (BNC-TNA / 365))
169900     COMPUTE BNC-CONVEXITY ROUNDED =
170000           WS-TIR-SUMA-CONV / BNC-PRECIO-SUCIO.
170100
170200*----  FIN DEL CALCULO DE TIR, DURATION, DURATION MODIFICADA Y
170300*----  CONVEXIDAD
170400 2500-TIR-F. EXIT.
170500
170600*    EJEMPLO DE LA CONVERGENCIA DE LA BISECCION (VALORES
170700*    APROXIMADOS, SOLO PARA ILUSTRAR LA IDEA):
170800*    INTERVALO INICIAL  [-0,005000 ; 0,020000], ANCHO 0,025000
170900*    PASO  1  MID=0,0075   VP(MID) > PRECIO -> LO=0,0075
171000*    PASO  2  MID=0,01375  VP(MID) < PRECIO -> HI=0,01375
171100*    PASO  3  MID=0,010625 VP(MID) > PRECIO -> LO=0,010625
171200*    ...
171300*    PASO 70  ANCHO DEL INTERVALO = 0,025 / (2**70), MUCHO MENOR
171400*             QUE LA PRECISION DE SEIS DECIMALES DE WS-TIR-Y
171500*    EN LA PRACTICA LA TASA SE ESTABILIZA EN LOS PRIMEROS 30 A 40
171600*    PASOS PARA LOS BONOS DE LA CARTERA DE LA MESA; LOS PASOS
171700*    RESTANTES SON MARGEN DE SOBRA, NO AGREGAN COSTO APRECIABLE
171800*    PORQUE CADA PASO SOLO RECORRE LA TABLA DE FLUJOS DEL BONO EN
171900*    CURSO (A LO SUMO 400 FILAS).
172000*
172100*----  UN PASO DE LA BISECCION: ACHICA [LO,HI] A LA MITAD QUE ------
172200*      CONTIENE LA RAIZ DE VP(Y) - PRECIO-SUCIO = 0 -----------------
172300 2510-BISECCION-PASO-I.
172400
172500*    PUNTO MEDIO DEL INTERVALO ACTUAL, Y VALOR PRESENTE DE TODOS
172600*    LOS FLUJOS DESCONTADOS A ESA TASA DIARIA
172700     COMPUTE WS-TIR-MID = (WS-TIR-LO + WS-TIR-HI) / 2
172800
172900     MOVE ZEROS TO WS-TIR-PV-MID
173000
173100     PERFORM 2515-SUMAR-FLUJO-PV-I THRU 2515-SUMAR-FLUJO-PV-F
173200             VARYING WS-IX-FLU FROM 1 BY 1
173300             UNTIL WS-IX-FLU > WS-CANT-FLUJOS-BONO
173400
173500*    SI EL VALOR PRESENTE A LA TASA MEDIA TODAVIA ESTA POR ENCIMA
173600*    DEL PRECIO SUCIO, LA TASA VERDADERA ES MAYOR (HAY QUE
173700*    DESCONTAR MAS FUERTE): SE SUBE EL PISO DEL INTERVALO. SI NO,
173800*    SE BAJA EL TECHO. ASI EL INTERVALO [LO,HI] SIEMPRE CONTIENE
173900*    LA RAIZ DE VP(Y) MENOS PRECIO-SUCIO = 0.
174000     IF WS-TIR-PV-MID > BNC-PRECIO-SUCIO
174100        MOVE WS-TIR-MID TO WS-TIR-LO
174200     ELSE
174300        MOVE WS-TIR-MID TO WS-TIR-HI
174400     END-IF.
174500
174600*----  FIN DE UN PASO DE LA BISECCION (ACHICA EL INTERVALO A LA MITAD)
174700 2510-BISECCION-PASO-F. EXIT.
174800
174900*----  SUMA EL VALOR PRESENTE DE UN FLUJO A LA TASA WS-TIR-MID -----
175000 2515-SUMAR-FLUJO-PV-I.
175100
175200*    VALOR PRESENTE DE UN SOLO FLUJO, DESCONTADO WS-FLU-DIAS DIAS
175300*    A LA TASA DIARIA DE PRUEBA WS-TIR-MID, ACUMULADO AL TOTAL
175400     COMPUTE WS-TIR-PV-ITEM =
175500           WS-FLU-MONTO (WS-IX-FLU) /
175600           ((1 + WS-TIR-MID) ** WS-FLU-DIAS (WS-IX-FLU))
175700
175800     ADD WS-TIR-PV-ITEM TO WS-TIR-PV-MID.
175900
176000*----  FIN DE LA SUMA DEL VALOR PRESENTE DE UN FLUJO A LA TASA MID
176100 2515-SUMAR-FLUJO-PV-F. EXIT.
176200
176300*----  ACUMULA LOS TERMINOS DE DURATION Y CONVEXIDAD DE UN FLUJO, --
176400*      YA CON LA TASA DIARIA WS-TIR-Y DEFINITIVA ---------------------
176500 2520-SUMAR-FLUJO-DUR-I.
176600
176700*    VALOR PRESENTE DEL FLUJO A LA TASA DEFINITIVA WS-TIR-Y, Y SU
176800*    PLAZO EN ANIOS (WS-FLU-DIAS SOBRE 365)
176900     COMPUTE WS-TIR-PV-ITEM =
177000           WS-FLU-MONTO (WS-IX-FLU) /
177100           ((1 + WS-TIR-Y) ** WS-FLU-DIAS (WS-IX-FLU))
177200
177300     COMPUTE WS-TIR-T-ANIOS = WS-FLU-DIAS (WS-IX-FLU) / 365
177400
177500*    TERMINO DE DURATION DE ESTE FLUJO: VALOR PRESENTE * PLAZO
177600     ADD WS-TIR-PV-ITEM * WS-TIR-T-ANIOS TO WS-TIR-SUMA-DUR
177700
177800*    TERMINO DE CONVEXIDAD DE ESTE FLUJO: VALOR PRESENTE * PLAZO *
177900*    (PLAZO MAS UN DIA EN ANIOS), LA FORMULA CLASICA DE SEGUNDO
178000*    ORDEN DE LA MESA PARA LA SENSIBILIDAD CONVEXA DEL PRECIO
178100     ADD WS-TIR-PV-ITEM * WS-TIR-T-ANIOS
178200         * (WS-TIR-T-ANIOS + (1 / 365)) TO WS-TIR-SUMA-CONV.
178300
178400*----  FIN DE LA ACUMULACION DE LOS TERMINOS DE DURATION Y CONVEXIDAD
178500 2520-SUMAR-FLUJO-DUR-F. EXIT.
178600
178700*----  VIDA PROMEDIO (WAL), INDEPENDIENTE DEL PRECIO Y DE LA TIR ---
178800*      PONDERADA SOLO POR LOS FLUJOS DE CAPITAL, SOBRE EL VALOR ----
178900*      RESIDUAL TOTAL DEL BONO (WS-BND-VR) ----------------------------
179000 2600-VIDA-PROMEDIO-I.
179100
179200*    WS-TIR-SUMA-DUR SE REUTILIZA ACA COMO ACUMULADOR DEL WAL, YA
179300*    QUE EL CALCULO DE TIR/DURATION/CONVEXIDAD (2500-TIR-I) YA
179400*    TERMINO DE USARLO CUANDO SE LLEGA A ESTE PARRAFO
179500     MOVE ZEROS TO WS-TIR-SUMA-DUR
179600
179700*    EL WAL ES INDEPENDIENTE DE LA TIR Y DEL PRECIO: PONDERA SOLO
179800*    LOS FLUJOS DE CAPITAL (NO LOS DE INTERES PURO) POR SU PLAZO
179900*    EN ANIOS, SOBRE EL VALOR RESIDUAL TOTAL DEL BONO
180000     IF WS-BND-VR (WS-IX-BND) > ZEROS
180100        PERFORM 2610-SUMAR-FLUJO-WAL-I THRU 2610-SUMAR-FLUJO-WAL-F
180200                VARYING WS-IX-FLU FROM 1 BY 1
180300                UNTIL WS-IX-FLU > WS-CANT-FLUJOS-BONO
180400
180500        COMPUTE BNC-VIDA-PROMEDIO ROUNDED =
180600              WS-TIR-SUMA-DUR / WS-BND-VR (WS-IX-BND)
180700     ELSE
180800        MOVE ZEROS TO BNC-VIDA-PROMEDIO
180900     END-IF.
181000
181100*----  FIN DEL CALCULO DE LA VIDA PROMEDIO (WAL)
181200 2600-VIDA-PROMEDIO-F. EXIT.
181300
181400*----  SUMA (T/365) * CAPITAL DE UN FLUJO CON CAPITAL POSITIVO -----
181500 2610-SUMAR-FLUJO-WAL-I.
181600
181700*    SOLO SUMA LOS FLUJOS QUE TRAEN AMORTIZACION DE CAPITAL; UN
181800*    FLUJO DE PURO INTERES (CAPITAL EN CERO) NO PESA EN EL WAL
181900     IF WS-FLU-CAPITAL (WS-IX-FLU) > ZEROS
182000        COMPUTE WS-TIR-T-ANIOS = WS-FLU-DIAS (WS-IX-FLU) / 365
182100        ADD WS-TIR-T-ANIOS * WS-FLU-CAPITAL (WS-IX-FLU)
182200            TO WS-TIR-SUMA-DUR
182300     END-IF.
182400
182500*    EJEMPLO: UN BONO BULLET (TODO EL CAPITAL EN EL VENCIMIENTO
182600*    FINAL A 3 ANIOS) TIENE WAL = 3,0000 EXACTO, PORQUE TODO EL
182700*    VR PESA EN UN SOLO PLAZO. UN BONO AMORTIZABLE EN TRES CUOTAS
182800*    IGUALES A 1, 2 Y 3 ANOS TIENE WAL = (1+2+3)/3 = 2,0000,
182900*    MENOR QUE SU VENCIMIENTO FINAL PORQUE PARTE DEL CAPITAL
183000*    VUELVE ANTES. LOS FLUJOS DE SOLO INTERES (CAPITAL = 0) NO
183100*    ENTRAN EN ESTA CUENTA AUNQUE SI APAREZCAN EN LA TABLA DE
183200*    FLUJOS DEL BONO, POR ESO EL IF DE ARRIBA LOS DESCARTA.
183300*----  FIN DE LA SUMA DE UN FLUJO DE CAPITAL PARA EL WAL
183400 2610-SUMAR-FLUJO-WAL-F. EXIT.
183500
183600*----  ESCRIBE EL REGISTRO DE RESULTADO -----------------------------
183700 2900-ESCRIBIR-I.
183800
183900*    SE GRABA SIEMPRE UN REGISTRO POR BONO, AUNQUE ALGUNO DE LOS
184000*    ANALYTICS HAYA QUEDADO EN CERO POR FALTA DE DATO (SIN
184100*    COTIZACION, SIN CER, ETC.) - LA MESA PREFIERE VER EL TICKER
184200*    CON CEROS A QUE FALTE DEL REPORTE
184300     WRITE REG-BNCRESULT
184400     IF FS-BNCRESULT NOT = '00'
184500        DISPLAY '* ERROR EN GRABAR BNCRESULT = ' FS-BNCRESULT
184600        MOVE 9999 TO RETURN-CODE
184700     ELSE
184800        ADD 1 TO WS-CANT-GRABADOS
184900     END-IF.
185000
185100*----  FIN DE LA ESCRITURA DEL REGISTRO DE RESULTADO BNCRESULT
185200 2900-ESCRIBIR-F. EXIT.
185300
185400*----  CIERRE DE ARCHIVOS Y TOTALES DE CONTROL ----------------------
185500 9999-FINAL-I.
185600
185700*    SE CIERRA BNCRESULT Y SE MUESTRAN LOS TOTALES DE CONTROL AUN
185800*    SI EL PROCESO CORTO POR UN ERROR, PARA QUE OPERACIONES VEA
185900*    HASTA DONDE LLEGO LA CORRIDA
186000     CLOSE BNCRESULT
186100
186200     DISPLAY '=============================='
186300     DISPLAY ' TOTAL FLUJOS LEIDOS         ' WS-CANT-CASHFLOW
186400     DISPLAY ' TOTAL BONOS AGRUPADOS       ' WS-CANT-BONOS
186500     DISPLAY ' TOTAL REGISTROS GRABADOS    ' WS-CANT-GRABADOS.
186600
186700*----  FIN DEL CIERRE DE ARCHIVOS Y DE LOS TOTALES DE CONTROL
186800*    NOTA PARA OPERACIONES: SI WS-CANT-BONOS Y WS-CANT-GRABADOS NO
186900*    COINCIDEN, EL PROCESO CORTO A MITAD DE CAMINO (RETURN-CODE
187000*    DISTINTO DE CERO, VER EL DISPLAY DE ERROR MAS ARRIBA EN
187100*    MAIN-PROGRAM-I); SI COINCIDEN PERO SON MENOS QUE LO ESPERADO
187200*    EN EL ARCHIVO DE ENTRADA, REVISAR QUE NO HAYA QUEDADO ALGUN
187300*    TICKER SIN NINGUN FLUJO COMPUTABLE DURANTE LA CARGA.
187400 9999-FINAL-F. EXIT.
187500
187600*****************************************************************
187700*    NOTAS PARA EL MANTENIMIENTO FUTURO DE ESTE PROGRAMA
187800*    1. SI LA CARTERA DE LA MESA CRECE MAS ALLA DE 500 TICKERS
187900*       DISTINTOS O 5000 FLUJOS TOTALES, HAY QUE AMPLIAR LOS
188000*       LIMITES DE OCCURS DE WS-TB-BONOS Y WS-TB-CASHFLOW; AMBOS
188100*       ESTAN DECLARADOS CON DEPENDING ON, ASI QUE SOLO CAMBIA EL
188200*       TOPE DEL OCCURS, NO LA LOGICA DE CARGA.
188300*    2. SI ALGUN DIA LA MESA NECESITA UN BONO CON MAS DE 400
188400*       FLUJOS (POR EJEMPLO UN BONO CON CUPONES MENSUALES A MUY
188500*       LARGO PLAZO), HAY QUE AMPLIAR EL OCCURS DE WS-TB-FLUJOS-
188600*       BONO; LA BURBUJA DE 2160-ORDENAR-FLUJOS-I SIGUE SIRVIENDO
188700*       SIN CAMBIOS PORQUE SU COSTO CRECE CON EL CUADRADO DE LA
188800*       CANTIDAD DE FLUJOS DE UN SOLO BONO, NO CON EL TOTAL DE LA
188900*       CARTERA.
189000*    3. LA BISECCION DE 2500/2510-TIR-I ASUME QUE EL VALOR
189100*       PRESENTE DE LOS FLUJOS ES UNA FUNCION DECRECIENTE DE LA
189200*       TASA EN TODO EL INTERVALO [-0,005 ; 0,02]: ESO VALE PARA
189300*       CUALQUIER BONO CON FLUJOS FUTUROS POSITIVOS, PERO SI ALGUN
189400*       DIA SE CARGARA UN INSTRUMENTO CON FLUJOS NEGATIVOS (NO HAY
189500*       NINGUNO ASI EN LA CARTERA ACTUAL) HABRIA QUE REVISAR ESE
189600*       SUPUESTO ANTES DE CONFIAR EN EL RESULTADO.
189700*    4. ESTE PROGRAMA NO ESCRIBE NINGUN LOG APARTE DE LOS DISPLAY
189800*       DE ERROR Y DE LOS TOTALES FINALES; SI OPERACIONES NECESITA
189900*       AUDITAR CORRIDA POR CORRIDA, ESO SE RESUELVE CON EL SYSOUT
190000*       DEL JCL, NO AGREGANDO UN ARCHIVO DE LOG NUEVO ACA.
190100*    5. SI SE AGREGA UN QUINTO ARCHIVO DE ENTRADA EL DIA DE
190200*       MAÑANA, SEGUIR EL MISMO PATRON DE LOS CUATRO ACTUALES: UN
190300*       SELECT NUEVO CON SU FS-XXX, UN FD CON SU 01 COMENTADO
190400*       CAMPO A CAMPO, UNA TABLA EN WORKING-STORAGE CON DEPENDING
190500*       ON Y UN PARRAFO 10NN-CARGAR-XXX-I LLAMADO DESDE
190600*       1000-INICIO-I, EN ESE ORDEN.
190700*    6. CUALQUIER CAMBIO AL LAYOUT DE REG-BNCRESULT TIENE QUE
190800*       AVISARSE A LOS CONSUMIDORES DEL ARCHIVO DDBNCRES (LA
190900*       MESA DE RIESGO Y EL AREA DE REPORTING), PORQUE EL ARCHIVO
191000*       ES DE LARGO FIJO Y NO LLEVA NINGUN INDICADOR DE VERSION.
191100*****************************************************************
