000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FNBCERSV.
000300 AUTHOR. M.ALTAMIRANO.
000400 INSTALLATION. MESA DE DINERO - SISTEMAS.
000500 DATE-WRITTEN. 12/09/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CARTERA DE RENTA FIJA.
000800*****************************************************************
000900*                                                                *
001000*  PROGRAMA: FNBCERSV                                            *
001100*  RUTINA DE CONSULTA DE SERIES DEL BCRA (HOY SOLO CER).         *
001200*  RECIBE POR LINKAGE LA TABLA DE LA SERIE YA CARGADA EN         *
001300*  MEMORIA POR EL PROGRAMA LLAMADOR Y DEVUELVE EL VALOR PARA     *
001400*  LA FECHA PEDIDA, CON UNA VENTANA DE TOLERANCIA HACIA ATRAS    *
001500*  SI NO HAY VALOR EXACTO PARA ESA FECHA (LK-MAX-TOLERANCIA      *
001600*  DIAS CORRIDOS, PARAMETRIZABLE POR EL LLAMADOR).               *
001700*                                                                *
001800*****************************************************************
001900*    REGISTRO DE CAMBIOS
002000*    12/09/1991 MHA TESO-0534 ALTA INICIAL - CONSULTA DE SERIE
002100*               DE TASA PASIVA BCRA CON TOLERANCIA DE 5 DIAS.
002200*    03/02/1995 MHA TESO-0588 LA TOLERANCIA PASA A SER UN
002300*               PARAMETRO POR LINKAGE (LK-MAX-TOLERANCIA), ANTES
002400*               FIJA EN 5.
002500*    21/01/1999 RSC AUDIT-Y2K REVISION GENERAL - LA RUTINA YA
002600*               TRABAJABA CON FECHA AAAA-MM-DD DE 10 POSICIONES.
002700*    25/06/2012 DQV MESA-1145 SE REUTILIZA ESTA RUTINA PARA LA
002800*               SERIE DE INDICE CER DEL MOTOR DE ANALYTICS DE
002900*               BONOS (ANTES SOLO SE USABA PARA TASA PASIVA).
003000*               EL MOTOR DE BONOS LA INVOCA CON TOLERANCIA 10.
003100*    09/05/2016 MHA MESA-1301 REVISION DE COMENTARIOS CON MOTIVO
003200*               DE LA AUDITORIA DE LA MESA SOBRE LOS MOTORES DE
003300*               TASAS Y ANALYTICS QUE LLAMAN A ESTA RUTINA. SIN
003400*               CAMBIOS DE LOGICA, SOLO ACLARACIONES.
003500*    23/05/2016 RSC MESA-1305 SE AMPLIA LA DOCUMENTACION SOBRE LA
003600*               VENTANA DE TOLERANCIA Y SU USO POR EL MOTOR DE
003700*               BONCER.
003800*****************************************************************
003900*                                                                 *
004000*  NOTAS SOBRE LA VENTANA DE TOLERANCIA                          *
004100*  -------------------------------------                         *
004200*  LAS SERIES DEL BCRA (TASA PASIVA PRIMERO, INDICE CER DESPUES) *
004300*  NO SIEMPRE TIENEN UN VALOR PUBLICADO PARA TODOS LOS DIAS       *
004400*  CORRIDOS: HAY FINES DE SEMANA, FERIADOS Y, OCASIONALMENTE,     *
004500*  DEMORAS DE PUBLICACION DEL BCRA. EN LUGAR DE QUE CADA          *
004600*  PROGRAMA LLAMADOR TENGA QUE RESOLVER ESE CASO POR SU CUENTA,   *
004700*  ESTA RUTINA RETROCEDE DIA A DIA DESDE LA FECHA PEDIDA HASTA    *
004800*  ENCONTRAR UN VALOR, SIN PASARSE DE LK-MAX-TOLERANCIA DIAS.     *
004900*  PARA TASA PASIVA LA MESA SIEMPRE USO TOLERANCIA 5 (SE ASUMIA   *
005000*  QUE NUNCA HABIA MAS DE UN FIN DE SEMANA LARGO SIN PUBLICAR);   *
005100*  PARA EL INDICE CER DEL MOTOR DE BONOS LA TOLERANCIA SE ELEVO   *
005200*  A 10 PORQUE EL BCRA A VECES PUBLICA EL CER CON MAS DEMORA.     *
005300*                                                                 *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     DECIMAL-POINT IS COMMA.
005900*---- EL DECIMAL-POINT IS COMMA SE DECLARA POR ESTANDAR DE LA ---
006000*     MESA PARA TODO PROGRAMA BATCH; LA TASA Y EL CER QUE ESTA
006100*     RUTINA DEVUELVE SE MANEJAN CON COMA DECIMAL.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*---- SIN ARCHIVOS PROPIOS: LA SERIE YA VIENE CARGADA EN MEMORIA -
006500*     POR EL LLAMADOR (LK-TB-SERIE), QUE ES QUIEN LEYO EL ARCHIVO
006600*     DE LA SERIE (CERSERIE.TXT O LA TASA PASIVA, SEGUN EL CASO).
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*---- SIN SECCION FILE - VER NOTA EN FILE-CONTROL.
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400
007500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600
007700
007800*---- SUBINDICES Y CONTADORES (TODOS BINARIOS) ------------------
007900*     WS-IX-SERIE: INDICE DE RECORRIDO DE LK-TB-SERIE EN LA
008000*       BUSQUEDA LINEAL (2210-COMPARAR-UN-ITEM-I).
008100*     WS-IX-HALLADO: POSICION DONDE SE ENCONTRO LA FECHA BUSCADA
008200*       EN LA TABLA (CERO SI TODAVIA NO SE ENCONTRO).
008300*     WS-CANT-PROBADOS: CANTIDAD DE DIAS YA RETROCEDIDOS DESDE LA
008400*       FECHA ORIGINALMENTE PEDIDA, PARA CORTAR AL LLEGAR A
008500*       LK-MAX-TOLERANCIA.
008600 77  WS-IX-SERIE                PIC S9(5) COMP VALUE ZEROS.
008700 77  WS-IX-HALLADO               PIC S9(5) COMP VALUE ZEROS.
008800 77  WS-CANT-PROBADOS           PIC S9(3) COMP VALUE ZEROS.
008900
009000*---- FECHA DE BUSQUEDA, SE VA CORRIENDO HACIA ATRAS UN DIA ------
009100*     ARRANCA IGUAL A LK-FECHA-PEDIDA Y SE VA RETROCEDIENDO UN DIA
009200*     CORRIDO POR VEZ (PARRAFO 2300) HASTA ENCONTRAR VALOR O
009300*     AGOTAR LA TOLERANCIA. LA REDEFINICION PARTE EL TEXTO
009400*     AAAA-MM-DD EN TRES SUBCAMPOS PARA PODER HACER ARITMETICA
009500*     DE FECHA SIN UNSTRING.
009600 01  WS-FECHA-BUSCADA           PIC X(10)   VALUE SPACES.
009700 01  WS-FECHA-BUSCADA-R REDEFINES WS-FECHA-BUSCADA.
009800     03  WS-FB-ANIO             PIC X(04).
009900     03  FILLER                 PIC X(01).
010000     03  WS-FB-MES              PIC X(02).
010100     03  FILLER                 PIC X(01).
010200     03  WS-FB-DIA              PIC X(02).
010300
010400*---- ANIO/MES/DIA NUMERICOS DE WS-FECHA-BUSCADA, Y SU INDICADOR -
010500*     DE ANIO BISIESTO (SOLO HACE FALTA PARA SABER CUANTOS DIAS
010600*     TIENE FEBRERO AL RETROCEDER UN MES).
010700 77  WS-FB-ANIO-N                PIC 9(4) COMP VALUE ZEROS.
010800 77  WS-FB-MES-N                 PIC 9(2) COMP VALUE ZEROS.
010900 77  WS-FB-DIA-N                 PIC 9(2) COMP VALUE ZEROS.
011000 77  WS-FB-BISIESTO              PIC X(01)   VALUE 'N'.
011100     88  WS-FB-ES-BISIESTO                   VALUE 'S'.
011200
011300*---- TABLA DE DIAS POR MES (ANIO COMUN), PARA RETROCEDER FECHA -
011400*     MISMA TABLA QUE USA FNBCALND, PERO DECLARADA APARTE PORQUE
011500*     ESTA RUTINA NO LLAMA A FNBCALND (SU RETROCESO DE FECHA ES
011600*     MAS SIMPLE - SOLO DIAS CORRIDOS, SIN MIRAR FIN DE SEMANA NI
011700*     FERIADOS - ASI QUE NO VALE LA PENA UN CALL EXTRA).
011800 01  WKS-DIAS-DEL-MES.
011900     03  FILLER  PIC 9(2)  VALUE 31.
012000     03  FILLER  PIC 9(2)  VALUE 28.
012100     03  FILLER  PIC 9(2)  VALUE 31.
012200     03  FILLER  PIC 9(2)  VALUE 30.
012300     03  FILLER  PIC 9(2)  VALUE 31.
012400     03  FILLER  PIC 9(2)  VALUE 30.
012500     03  FILLER  PIC 9(2)  VALUE 31.
012600     03  FILLER  PIC 9(2)  VALUE 31.
012700     03  FILLER  PIC 9(2)  VALUE 30.
012800     03  FILLER  PIC 9(2)  VALUE 31.
012900     03  FILLER  PIC 9(2)  VALUE 30.
013000     03  FILLER  PIC 9(2)  VALUE 31.
013100 01  WKT-DIAS-MES REDEFINES WKS-DIAS-DEL-MES.
013200     03  WKT-CANT-DIAS-MES  OCCURS 12 TIMES PIC 9(2).
013300
013400*---- AREA DE TRABAJO PARA EL VALOR SIN HALLAR, REDEFINIDA SOLO -
013500*     PARA DEJAR EN CLARO QUE ES UN CAMPO COMP-3 DE 4 DECIMALES -
013600*     SE USA PARA INICIALIZAR LK-VALOR-SERIE EN CERO ANTES DE LA
013700*     BUSQUEDA, SIN RECURRIR A UN MOVE ZEROS DIRECTO SOBRE UN
013800*     CAMPO DE LINKAGE (LA MESA PREFIERE TENER UN ORIGEN WORKING
013900*     EXPLICITO PARA LOS VALORES POR DEFECTO DE SALIDA).
014000 77  WS-VALOR-NULO               PIC S9(5)V9999 COMP-3 VALUE ZEROS.
014100 01  WS-VALOR-NULO-R REDEFINES WS-VALOR-NULO.
014200     03  FILLER                 PIC X(05).
014300
014400 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014500
014600*-----------------------------------------------------------------
014700*                                                                  *
014800*  EJEMPLO NUMERICO DE LA BUSQUEDA CON TOLERANCIA                  *
014900*  ---------------------------------------------------------      *
015000*  SUPONGAMOS LK-FECHA-PEDIDA = 2026-08-08 (SABADO) Y QUE LA       *
015100*  SERIE DE CER SOLO TIENE VALORES PUBLICADOS DE LUNES A VIERNES.  *
015200*  CON LK-MAX-TOLERANCIA = 10:                                     *
015300*    INTENTO 0: BUSCA 2026-08-08 EN LA TABLA - NO ESTA.            *
015400*    INTENTO 1: RETROCEDE A 2026-08-07 (VIERNES) - ESTA, SE USA.   *
015500*  SI EN CAMBIO FALTARA TAMBIEN EL VIERNES (POR EJEMPLO, FERIADO   *
015600*  O DEMORA DE PUBLICACION DEL BCRA), SE SEGUIRIA RETROCEDIENDO    *
015700*  HASTA ENCONTRAR VALOR O HASTA AGOTAR LOS 10 DIAS DE TOLERANCIA, *
015800*  EN CUYO CASO LK-SE-HALLO QUEDA EN 'N' Y LK-VALOR-SERIE EN       *
015900*  CERO (WS-VALOR-NULO).                                           *
016000*-----------------------------------------------------------------
016100 LINKAGE SECTION.
016200*================*
016300 01  LK-COMUNICACION.
016400*---- FECHA PARA LA QUE SE QUIERE EL VALOR DE LA SERIE (AAAA-MM-DD)
016500     03  LK-FECHA-PEDIDA        PIC X(10).
016600*---- CANTIDAD MAXIMA DE DIAS CORRIDOS A RETROCEDER SI NO HAY
016700*     VALOR EXACTO PARA LK-FECHA-PEDIDA (5 PARA TASA PASIVA, 10
016800*     PARA EL INDICE CER DEL MOTOR DE BONOS - VER NOTAS ARRIBA).
016900     03  LK-MAX-TOLERANCIA      PIC S9(3) COMP.
017000*---- VALOR DE LA SERIE ENCONTRADO (CERO SI LK-SE-HALLO = 'N').
017100     03  LK-VALOR-SERIE         PIC S9(5)V9999 COMP-3.
017200*---- FECHA EFECTIVAMENTE USADA (PUEDE SER ANTERIOR A LA PEDIDA
017300*     SI SE TUVO QUE RETROCEDER DENTRO DE LA TOLERANCIA).
017400     03  LK-FECHA-HALLADA       PIC X(10).
017500*---- INDICADOR 'S'/'N' DE SI SE ENCONTRO VALOR DENTRO DE LA
017600*     VENTANA DE TOLERANCIA.
017700     03  LK-SE-HALLO            PIC X(01).
017800*---- CANTIDAD DE ITEMS CARGADOS EN LK-TB-SERIE POR EL LLAMADOR.
017900     03  LK-CANT-SERIE          PIC S9(5) COMP.
018000*---- SERIE COMPLETA (FECHA + VALOR) QUE EL LLAMADOR CARGO EN
018100*     MEMORIA DESDE EL ARCHIVO DE LA SERIE; EL LIMITE DE 4000
018200*     ITEMS ALCANZA PARA MAS DE 10 ANIOS DE SERIE DIARIA.
018300     03  LK-TB-SERIE.
018400         05  LK-SERIE-ITEM OCCURS 0 TO 4000 TIMES
018500                 DEPENDING ON LK-CANT-SERIE.
018600             10  LK-SERIE-FECHA     PIC X(10).
018700             10  LK-SERIE-VALOR     PIC S9(5)V9999 COMP-3.
018800
018900*-----------------------------------------------------------------
019000 PROCEDURE DIVISION USING LK-COMUNICACION.
019100
019200 MAIN-PROGRAM-I.
019300*---- PARRAFO PRINCIPAL: INICIALIZA LA SALIDA EN "NO HALLADO",
019400*     VALIDA EL AREA RECIBIDA Y, SI ES VALIDA, BUSCA EL VALOR DE
019500*     LA SERIE CON LA VENTANA DE TOLERANCIA.
019600
019700     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
019800
019900     IF RETURN-CODE = ZEROS
020000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020100     END-IF
020200
020300     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
020400
020500 MAIN-PROGRAM-F. GOBACK.
020600
020700*----  CUERPO INICIO VALIDACION DEL AREA RECIBIDA ----------------
020800*      DEJA LA SALIDA EN SU VALOR POR DEFECTO (NO HALLADO, VALOR
020900*      CERO) ANTES DE VALIDAR, PARA QUE UN LLAMADOR QUE IGNORE EL
021000*      RETURN-CODE TODAVIA RECIBA UN AREA DE SALIDA COHERENTE.
021100 1000-INICIO-I.
021200
021300     MOVE ZEROS TO RETURN-CODE
021400     MOVE SPACES TO LK-SE-HALLO
021500     MOVE WS-VALOR-NULO TO LK-VALOR-SERIE
021600     MOVE SPACES TO LK-FECHA-HALLADA
021700
021800     IF LK-FECHA-PEDIDA = SPACES OR LK-CANT-SERIE = ZEROS
021900        DISPLAY '* FNBCERSV - FECHA O SERIE VACIA'
022000        MOVE 9999 TO RETURN-CODE
022100     END-IF
022200
022300     IF LK-MAX-TOLERANCIA < ZEROS
022400        DISPLAY '* FNBCERSV - TOLERANCIA NEGATIVA INVALIDA'
022500        MOVE 9999 TO RETURN-CODE
022600     END-IF.
022700
022800 1000-INICIO-F. EXIT.
022900
023000*----  BUSCA EL VALOR EXACTO Y, SI NO APARECE, VA PROBANDO UN ----
023100*      DIA MENOS HASTA LK-MAX-TOLERANCIA DIAS CORRIDOS ------------
023200 2000-PROCESO-I.
023300
023400     MOVE LK-FECHA-PEDIDA TO WS-FECHA-BUSCADA
023500     MOVE ZEROS TO WS-CANT-PROBADOS
023600     MOVE 'N' TO LK-SE-HALLO
023700
023800     PERFORM 2100-PROBAR-FECHA-I THRU 2100-PROBAR-FECHA-F
023900        UNTIL LK-SE-HALLO = 'S'
024000           OR WS-CANT-PROBADOS > LK-MAX-TOLERANCIA.
024100
024200 2000-PROCESO-F. EXIT.
024300
024400*----  PRUEBA WS-FECHA-BUSCADA EN LA TABLA; SI NO APARECE, -------
024500*      RETROCEDE UN DIA Y SUMA UN INTENTO MAS -----------------
024600*      SI LA FECHA SE ENCUENTRA, SE DEVUELVE ESE VALOR Y ESA
024700*      FECHA (QUE PUEDE SER ANTERIOR A LA PEDIDA); SI NO, SE
024800*      CUENTA UN INTENTO MAS Y, MIENTRAS NO SE SUPERE LA
024900*      TOLERANCIA, SE RETROCEDE UN DIA CORRIDO PARA EL PROXIMO
025000*      INTENTO DEL PERFORM UNTIL DE 2000-PROCESO-I.
025100 2100-PROBAR-FECHA-I.
025200
025300     PERFORM 2200-BUSCAR-EN-TABLA-I THRU 2200-BUSCAR-EN-TABLA-F
025400
025500     IF WS-IX-HALLADO > ZEROS
025600        MOVE 'S' TO LK-SE-HALLO
025700        MOVE LK-SERIE-VALOR (WS-IX-HALLADO) TO LK-VALOR-SERIE
025800        MOVE WS-FECHA-BUSCADA TO LK-FECHA-HALLADA
025900     ELSE
026000        ADD 1 TO WS-CANT-PROBADOS
026100        IF WS-CANT-PROBADOS <= LK-MAX-TOLERANCIA
026200           PERFORM 2300-RETROCEDER-FECHA-I THRU 2300-RETROCEDER-FECHA-F
026300        END-IF
026400     END-IF.
026500
026600 2100-PROBAR-FECHA-F. EXIT.
026700
026800*----  BUSQUEDA LINEAL DE WS-FECHA-BUSCADA EN LK-TB-SERIE --------
026900*      LA SERIE LLEGA ORDENADA POR FECHA DESDE EL LLAMADOR, PERO
027000*      ESTA RUTINA NO ASUME ESE ORDEN Y RECORRE TODA LA TABLA
027100*      HASTA ENCONTRAR LA FECHA O AGOTARLA - CON HASTA 4000 ITEMS
027200*      EL COSTO DE LA BUSQUEDA LINEAL ES ACEPTABLE PARA UN BATCH.
027300 2200-BUSCAR-EN-TABLA-I.
027400
027500     MOVE ZEROS TO WS-IX-HALLADO
027600
027700     PERFORM 2210-COMPARAR-UN-ITEM-I THRU 2210-COMPARAR-UN-ITEM-F
027800             VARYING WS-IX-SERIE FROM 1 BY 1
027900             UNTIL WS-IX-SERIE > LK-CANT-SERIE
028000             OR WS-IX-HALLADO > ZEROS.
028100
028200 2200-BUSCAR-EN-TABLA-F. EXIT.
028300
028400*----  COMPARA UN ITEM DE LA TABLA CONTRA LA FECHA BUSCADA -------
028500 2210-COMPARAR-UN-ITEM-I.
028600
028700     IF LK-SERIE-FECHA (WS-IX-SERIE) = WS-FECHA-BUSCADA
028800        MOVE WS-IX-SERIE TO WS-IX-HALLADO
028900     END-IF.
029000
029100 2210-COMPARAR-UN-ITEM-F. EXIT.
029200
029300*----  RETROCEDE WS-FECHA-BUSCADA UN DIA CORRIDO -----------------
029400*      A DIFERENCIA DE FNBCALND, AQUI EL RETROCESO ES SIEMPRE UN
029500*      DIA CORRIDO PURO (SIN MIRAR FIN DE SEMANA NI FERIADOS),
029600*      PORQUE LA VENTANA DE TOLERANCIA YA CUBRE ESOS CASOS: SI EL
029700*      VALOR NO ESTA PUBLICADO UN SABADO, SIMPLEMENTE SE SIGUE
029800*      RETROCEDIENDO HASTA EL VIERNES ANTERIOR, QUE SI VA A TENER
029900*      VALOR EN LA TABLA.
030000 2300-RETROCEDER-FECHA-I.
030100
030200     MOVE WS-FB-ANIO TO WS-FB-ANIO-N
030300     MOVE WS-FB-MES  TO WS-FB-MES-N
030400     MOVE WS-FB-DIA  TO WS-FB-DIA-N
030500
030600*        IGUAL LOGICA DE ROLLOVER QUE 2935-RESTAR-UN-DIA-I DE
030700*        FNBCALND (NO SE LLAMA A ESA RUTINA PARA NO AGREGAR UN
030800*        CALL EXTRA POR CADA DIA DE TOLERANCIA PROBADO).
030900     IF WS-FB-DIA-N > 1
031000        SUBTRACT 1 FROM WS-FB-DIA-N
031100     ELSE
031200        IF WS-FB-MES-N > 1
031300           SUBTRACT 1 FROM WS-FB-MES-N
031400        ELSE
031500           MOVE 12 TO WS-FB-MES-N
031600           SUBTRACT 1 FROM WS-FB-ANIO-N
031700        END-IF
031800
031900*           RECALCULA EL BISIESTO DEL ANIO (PUDO HABER CAMBIADO
032000*           RECIEN ARRIBA) ANTES DE FIJAR EL ULTIMO DIA DEL MES.
032100        MOVE 'N' TO WS-FB-BISIESTO
032200        IF (WS-FB-ANIO-N / 4) * 4 = WS-FB-ANIO-N AND
032300           (WS-FB-ANIO-N / 100) * 100 NOT = WS-FB-ANIO-N
032400               OR (WS-FB-ANIO-N / 400) * 400 = WS-FB-ANIO-N
032500           MOVE 'S' TO WS-FB-BISIESTO
032600        END-IF
032700
032800        IF WS-FB-MES-N = 2 AND WS-FB-ES-BISIESTO
032900           MOVE 29 TO WS-FB-DIA-N
033000        ELSE
033100           MOVE WKT-CANT-DIAS-MES (WS-FB-MES-N) TO WS-FB-DIA-N
033200        END-IF
033300     END-IF
033400
033500     MOVE WS-FB-ANIO-N TO WS-FB-ANIO
033600     MOVE WS-FB-MES-N  TO WS-FB-MES
033700     MOVE WS-FB-DIA-N  TO WS-FB-DIA
033800     MOVE '-' TO WS-FECHA-BUSCADA (5:1)
033900     MOVE '-' TO WS-FECHA-BUSCADA (8:1).
034000
034100 2300-RETROCEDER-FECHA-F. EXIT.
034200
034300*----  FIN DE PROGRAMA - DEVUELVE EL CONTROL AL LLAMADOR ---------
034400*      NO HAY ARCHIVOS QUE CERRAR NI TOTALES QUE INFORMAR; EXISTE
034500*      SOLO POR LA CONVENCION DE LA MESA DE TENER UN UNICO PUNTO
034600*      DE SALIDA AL FINAL DE CADA PROGRAMA CALLABLE.
034700 9999-FINAL-I.
034800
034900     CONTINUE.
035000
035100 9999-FINAL-F. EXIT.
035200*-----------------------------------------------------------------
035300*                                                                  *
035400*  NOTAS DE CONTROL DE CALIDAD (MESA-1301, REVISION 2016)          *
035500*  ---------------------------------------------------------      *
035600*  EN LA REVISION DE MAYO DE 2016 SE VERIFICARON A MANO, CONTRA    *
035700*  UNA COPIA DE DESARROLLO DE FNBCERSV, LOS SIGUIENTES CASOS:      *
035800*                                                                  *
035900*   1. FECHA PEDIDA CON VALOR EXACTO EN LA TABLA: LK-SE-HALLO='S', *
036000*      LK-FECHA-HALLADA IGUAL A LA PEDIDA, SIN RETROCEDER NINGUN   *
036100*      DIA (WS-CANT-PROBADOS QUEDA EN CERO).                       *
036200*   2. FECHA PEDIDA UN SABADO, SERIE SOLO CON DIAS HABILES:        *
036300*      RETROCEDE AL VIERNES ANTERIOR Y LO ENCUENTRA AL PRIMER      *
036400*      INTENTO DE RETROCESO (WS-CANT-PROBADOS = 1).                *
036500*   3. FECHA PEDIDA SIN VALOR DENTRO DE TODA LA VENTANA DE         *
036600*      TOLERANCIA (SERIE INCOMPLETA O DESACTUALIZADA): TERMINA     *
036700*      CON LK-SE-HALLO='N' Y LK-VALOR-SERIE EN CERO, SIN ERROR DE  *
036800*      RETURN-CODE (LA DECISION DE QUE HACER ANTE UN "NO HALLADO"  *
036900*      QUEDA EN MANOS DEL PROGRAMA LLAMADOR).                      *
037000*   4. LK-CANT-SERIE = 0 (TABLA VACIA): LA RUTINA LA RECHAZA EN    *
037100*      1000-INICIO-I CON RETURN-CODE = 9999, SIN LLEGAR A INTENTAR *
037200*      NINGUNA BUSQUEDA.                                           *
037300*                                                                  *
037400*-----------------------------------------------------------------
037500*                                                                  *
037600*  NOTAS PARA EL MANTENIMIENTO FUTURO DE ESTA RUTINA               *
037700*  ---------------------------------------------------------      *
037800*   1. LA TABLA LK-TB-SERIE TIENE LIMITE 4000 ITEMS. SI SE USA     *
037900*      ESTA RUTINA PARA UNA SERIE DE FRECUENCIA MAYOR A DIARIA     *
038000*      (POR EJEMPLO, INTRADIARIA) REVISAR SI EL LIMITE ALCANZA.    *
038100*   2. SI EL BCRA LLEGARA A PUBLICAR UNA SERIE CON MAS DE 10 DIAS  *
038200*      CORRIDOS SIN VALOR, LOS LLAMADORES QUE USAN TOLERANCIA 10   *
038300*      EMPEZARIAN A RECIBIR LK-SE-HALLO='N' - AVISAR A LA MESA     *
038400*      ANTES DE SUBIR ESE LIMITE, PORQUE AFECTA EL DEVENGAMIENTO   *
038500*      DE TODA LA CARTERA DE BONOS CER.                            *
038600*   3. ESTA RUTINA NO VALIDA QUE LAS FECHAS DE LK-TB-SERIE ESTEN   *
038700*      ORDENADAS NI QUE NO HAYA FECHAS REPETIDAS; SE CONFIA EN EL  *
038800*      PROGRAMA LLAMADOR QUE ARMA LA TABLA A PARTIR DEL ARCHIVO    *
038900*      DE LA SERIE.                                                *
039000*-----------------------------------------------------------------
