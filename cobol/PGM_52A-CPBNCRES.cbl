000100*    CPBNCRES
000200**************************************************
000300*    LAYOUT ARCHIVO RESULTADO BONCER             *
000400*    KC04119.MESADIN.COPYLIB(CPBNCRES)           *
000500*    LARGO 112 BYTES                             *
000600*    UN REGISTRO POR TICKER Y CORRIDA            *
000700**************************************************
000800 01  REG-BNCRESULT.
000900     03  BNC-TICKER          PIC X(12)   VALUE SPACES.
001000     03  BNC-FECHA-VTO       PIC X(10)   VALUE SPACES.
001100     03  BNC-FECHA-LIQUIDA   PIC X(10)   VALUE SPACES.
001200     03  BNC-CER-REF         PIC S9(5)V9999 COMP-3 VALUE ZEROS.
001300     03  BNC-CER-REF-FECHA   PIC X(10)   VALUE SPACES.
001400     03  BNC-VALOR-TECNICO   PIC S9(11)V99 COMP-3  VALUE ZEROS.
001500     03  BNC-INTER-CORRIDOS  PIC S9(11)V99 COMP-3  VALUE ZEROS.
001600     03  BNC-PRECIO-LIMPIO   PIC S9(9)V99 COMP-3   VALUE ZEROS.
001700     03  BNC-PRECIO-SUCIO    PIC S9(9)V99 COMP-3   VALUE ZEROS.
001800     03  BNC-PARIDAD         PIC S9(3)V999999 COMP-3 VALUE ZEROS.
001900     03  BNC-TNA             PIC S9(3)V999999 COMP-3 VALUE ZEROS.
002000     03  BNC-TIREA           PIC S9(3)V999999 COMP-3 VALUE ZEROS.
002100     03  BNC-DURATION        PIC S9(3)V9999 COMP-3   VALUE ZEROS.
002200     03  BNC-MOD-DURATION    PIC S9(3)V9999 COMP-3   VALUE ZEROS.
002300     03  BNC-CONVEXITY       PIC S9(3)V9999 COMP-3   VALUE ZEROS.
002400     03  BNC-VIDA-PROMEDIO   PIC S9(3)V9999 COMP-3   VALUE ZEROS.
002500     03  BNC-DIAS-AL-VTO     PIC S9(05)              VALUE ZEROS.
002600     03  FILLER              PIC X(03)   VALUE SPACES.
