000100*    CPCERSER
000200**************************************************
000300*    LAYOUT ARCHIVO SERIE INDICE CER (BCRA)      *
000400*    KC04119.MESADIN.COPYLIB(CPCERSER)           *
000500*    LARGO 20 BYTES                              *
000600*    UN REGISTRO POR FECHA, NO VIENE ORDENADO    *
000700**************************************************
000800 01  REG-CERSERIE.
000900     03  CER-FECHA           PIC X(10)   VALUE SPACES.
001000     03  CER-VALOR           PIC S9(5)V9999 COMP-3 VALUE ZEROS.
001100     03  FILLER              PIC X(05)   VALUE SPACES.
